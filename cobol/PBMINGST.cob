000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMINGST.
000500 AUTHOR.         T NARONG.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   11 NOV 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U1 STATEMENT INGEST DRIVER.  READS ONE RAW
001200*               STATEMENT TEXT FILE, DECIDES THE STATEMENT
001300*               FORMAT IN THE FIXED PRIORITY ORDER BELOW, THEN
001400*               DISPATCHES EACH MATCHING LINE (OR, FOR
001500*               BAY-SAVINGS, EACH GROUPED MULTI-LINE RECORD) TO
001600*               THE FORMAT'S OWN CALLED PARSER AND WRITES ONE
001700*               STAGING-REC PER PARSED ROW.
001800*
001900*FORMAT PRIORITY (FIRST FORMAT TO YIELD A ROW WINS THE FILE):
002000*               1. KRUNGSRI-CC   2. BAY-SAVINGS  3. GENERIC-CC
002100*               4. SCB-ACCOUNT   5. KBANK-ACCOUNT
002200*______________________________________________________________
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* PB0018  11/11/1987  TNA    - INITIAL VERSION - GENERIC-CC AND
002600*                               SCB-ACCOUNT FORMATS ONLY.
002700*----------------------------------------------------------------*
002800* PB0033  09/05/1990  RSC    - ADD KBANK-ACCOUNT FORMAT.
002900*----------------------------------------------------------------*
003000* PB0062  17/09/1992  TNA    - ADD KRUNGSRI-CC FORMAT AND THE
003100*                               HEADER-GATED FORMAT PROBE.
003200*----------------------------------------------------------------*
003300* PBY2K08 05/11/1998  WCH    - YEAR 2000 REVIEW - RUN DATE NOW
003400*                               TAKEN FROM PBMRUNPM, CONFIRMED
003500*                               4-DIGIT CENTURY THROUGHOUT.
003600*----------------------------------------------------------------*
003700* PB0141  14/08/2006  NAT    - ADD BAY-SAVINGS MULTI-LINE RECORD
003800*                               GROUPING (CONTINUATION-LINE JOIN).
003900*----------------------------------------------------------------*
004000* PB0198  27/05/2017  KP     - TICKET OCR-3410 FORMAT DISPATCH
004100*                               CHANGED TO DYNAMIC CALL-BY-NAME
004200*                               SO THE FOUR SINGLE-LINE FORMATS
004300*                               SHARE ONE DRIVE LOOP.
004400*----------------------------------------------------------------*
004500* PB0231  30/01/2021  SRN    - TICKET OCR-4610 LINE TABLE RAISED
004600*                               TO 3000 ENTRIES FOR YEAR-END
004700*                               STATEMENT VOLUMES.
004800*----------------------------------------------------------------*
004900* PB0240  14/03/2022  DLM    - TICKET OCR-3360 ADDED STMT-SEQ TO
005000*                               STMT-LINE-REC (WAS UNUSED FILLER),
005100*                               SET FROM THE A110 READ COUNTER.
005200*================================================================
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                    UPSI-0 IS UPSI-SWITCH-0
006200                      ON  STATUS IS U0-ON
006300                      OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT STMTFILE ASSIGN TO DATABASE-STMTFILE
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT STAGFILE ASSIGN TO DATABASE-STAGFILE
007000         ORGANIZATION IS SEQUENTIAL.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600***************
007700 FD  STMTFILE
007800     LABEL RECORDS ARE OMITTED.
007900 01  STMT-LINE-REC.
008000     05  STMT-SEQ                 PIC 9(06).
008100*                        PB0240 14/03/2022 DLM - OCR-3360 - LINE
008200*                        SEQUENCE WITHIN THE FILE, SET FROM THE
008300*                        READ COUNTER IN A110, NOT READ FROM DISK.
008400     05  STMT-TEXT                PIC X(200).
008500     05  FILLER                   PIC X(04).
008600
008700 FD  STAGFILE
008800     LABEL RECORDS ARE OMITTED.
008900 01  STAGFILE-REC.
009000     COPY PBSTGREC.
009100
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                          PIC X(24)        VALUE
009500     "** PROGRAM PBMINGST **".
009600
009700 01  WK-C-COMMON.
009800     COPY PBCOMWS.
009900
010000 01  WK-LINE-TABLE.
010100     05  WK-LINE-ENTRY OCCURS 3000 TIMES PIC X(200).
010200 01  WK-LINE-TABLE-ALT REDEFINES WK-LINE-TABLE.
010300     05  WK-LINE-BYTES OCCURS 3000 TIMES PIC X(200).
010400
010500 01  WK-C-HDR-KEYWORD-TABLE.
010600     05  WK-C-HDR-KEYWORD OCCURS 2 TIMES PIC X(24).
010700 01  WK-C-HDR-KEYWORD-ALT REDEFINES WK-C-HDR-KEYWORD-TABLE.
010800     05  WK-C-HDR-KEYWORD-BYTES OCCURS 2 TIMES PIC X(24).
010900
011000 01  WK-N-WORK-AREA.
011100     05  WK-N-LINE-COUNT          PIC 9(05) COMP-3 VALUE ZERO.
011200     05  WK-N-LINE-IDX            PIC 9(05) COMP-3 VALUE ZERO.
011300     05  WK-N-SCAN-LIMIT          PIC 9(05) COMP-3 VALUE ZERO.
011400     05  WK-N-ROWS-WRITTEN        PIC 9(07) COMP-3 VALUE ZERO.
011500     05  WK-N-STG-SORT            PIC 9(05) COMP-3 VALUE ZERO.
011600     05  WK-N-HIT-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
011700     05  WK-N-HIT-ALT REDEFINES WK-N-HIT-COUNT PIC X(02).
011800     05  FILLER                   PIC X(08).
011900
012000 01  WK-C-FORMAT-AREA.
012100     05  WK-C-FORMAT-CODE         PIC X(12) VALUE SPACES.
012200     05  WK-C-FORMAT-PGM          PIC X(08) VALUE SPACES.
012300     05  WK-C-HEADER-FOUND        PIC X(01) VALUE "N".
012400     05  WK-C-EOF-FLAG            PIC X(01) VALUE "N".
012500     05  FILLER                   PIC X(08).
012600
012700 01  WK-C-JOB-AREA.
012800     05  WK-C-JOB-ID              PIC X(12) VALUE SPACES.
012900     05  WK-C-JOB-ID-BRK REDEFINES WK-C-JOB-ID.
013000         10  WK-C-JOB-PREFIX      PIC X(03).
013100         10  WK-C-JOB-DATE        PIC 9(08).
013200         10  FILLER               PIC X(01).
013300     05  WK-C-DEFAULT-ACCT        PIC X(12) VALUE SPACES.
013400     05  WK-C-SORT-DISP           PIC 9(05) VALUE ZERO.
013500     05  WK-C-STG-ID-BUILD        PIC X(20) VALUE SPACES.
013600     05  FILLER                   PIC X(10).
013700
013800 01  WK-C-CONT-AREA.
013900     05  WK-C-CONT-BUFFER         PIC X(200) VALUE SPACES.
014000     05  FILLER                   PIC X(10).
014100
014200 01  WK-PBMRUNPM-LINK-AREA.
014300     05  WK-PBMRUNPM-CALLER-PGM   PIC X(08).
014400     05  WK-PBMRUNPM-OUT-DATE     PIC 9(08).
014500     05  WK-PBMRUNPM-OUT-TIME     PIC 9(08).
014600     05  WK-PBMRUNPM-OUT-RUNSEQ   PIC 9(04).
014700     05  FILLER                  PIC X(10).
014800
014900 01  WK-PRS-AREA.
015000     COPY PBPRSREC.
015100 EJECT
015200********************************************************
015300 PROCEDURE DIVISION.
015400********************************************************
015500 MAIN-MODULE.
015600     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
015700     PERFORM A100-LOAD-LINES THRU A199-LOAD-LINES-EX.
015800     PERFORM B000-SELECT-FORMAT THRU B099-SELECT-FORMAT-EX.
015900     PERFORM Z000-END-PROGRAM THRU Z099-END-PROGRAM-EX.
016000     STOP RUN.
016100
016200*------------------------------------------------------------------*
016300*  OPEN FILES, STAMP THE RUN DATE FROM PBMRUNPM, MANUFACTURE A JOB *
016400*  KEY FROM THAT DATE.  DEFAULT ACCOUNT COMES FROM THE JOB CARD IN *
016500*  PRODUCTION - HELD AS A PLACEHOLDER HERE UNTIL OCR-5001 ADDS THE *
016600*  PARAMETER FILE READ.                                            *
016700*------------------------------------------------------------------*
016800 A000-INITIALIZE.
016900     MOVE "PBMINGST" TO WK-PBMRUNPM-CALLER-PGM.
017000     CALL "PBMRUNPM" USING WK-PBMRUNPM-LINK-AREA.
017100     MOVE WK-PBMRUNPM-OUT-DATE TO WK-C-RUN-DATE.
017200     MOVE "JOB"                TO WK-C-JOB-PREFIX.
017300     MOVE WK-C-RUN-DATE        TO WK-C-JOB-DATE.
017400     MOVE "PBAMDEF0001"        TO WK-C-DEFAULT-ACCT.
017500     MOVE ZERO TO WK-N-ROWS-WRITTEN WK-N-STG-SORT.
017600     OPEN INPUT  STMTFILE.
017700     OPEN OUTPUT STAGFILE.
017800 A099-INITIALIZE-EX.
017900     EXIT.
018000
018100*------------------------------------------------------------------*
018200*  BUFFER THE WHOLE STATEMENT FILE SO THE FORMAT PROBES AND THE    *
018300*  BAY-SAVINGS CONTINUATION-LINE JOIN CAN LOOK AHEAD/BEHIND.        *
018400*------------------------------------------------------------------*
018500 A100-LOAD-LINES.
018600     MOVE ZERO TO WK-N-LINE-COUNT.
018700     MOVE "N"  TO WK-C-EOF-FLAG.
018800     PERFORM A110-READ-ONE-LINE THRU A119-READ-ONE-LINE-EX
018900        UNTIL WK-C-EOF-FLAG = "Y" OR WK-N-LINE-COUNT > 2999.
019000 A199-LOAD-LINES-EX.
019100     EXIT.
019200
019300 A110-READ-ONE-LINE.
019400     READ STMTFILE AT END MOVE "Y" TO WK-C-EOF-FLAG.
019500     IF  WK-C-EOF-FLAG = "N"
019600         ADD 1 TO WK-N-LINE-COUNT
019700         MOVE WK-N-LINE-COUNT TO STMT-SEQ
019800         MOVE STMT-TEXT TO WK-LINE-ENTRY(WK-N-LINE-COUNT)
019900     END-IF.
020000 A119-READ-ONE-LINE-EX.
020100     EXIT.
020200
020300*------------------------------------------------------------------*
020400*  TRY EACH FORMAT IN THE SPEC'S FIXED PRIORITY ORDER.  THE FIRST  *
020500*  ONE TO STAGE AT LEAST ONE ROW WINS THE WHOLE FILE.               *
020600*------------------------------------------------------------------*
020700 B000-SELECT-FORMAT.
020800     MOVE SPACES TO WK-C-FORMAT-CODE.
020900     PERFORM B110-TRY-KRUNGSRI THRU B119-TRY-KRUNGSRI-EX.
021000     IF  WK-C-FORMAT-CODE = SPACES
021100         PERFORM B120-TRY-BAYSAVINGS THRU B129-TRY-BAYSAVINGS-EX
021200     END-IF.
021300     IF  WK-C-FORMAT-CODE = SPACES
021400         PERFORM B130-TRY-GENERICCC THRU B139-TRY-GENERICCC-EX
021500     END-IF.
021600     IF  WK-C-FORMAT-CODE = SPACES
021700         PERFORM B140-TRY-SCBACCOUNT
021800            THRU B149-TRY-SCBACCOUNT-EX
021900     END-IF.
022000     IF  WK-C-FORMAT-CODE = SPACES
022100         PERFORM B150-TRY-KBANKACCT THRU B159-TRY-KBANKACCT-EX
022200     END-IF.
022300 B099-SELECT-FORMAT-EX.
022400     EXIT.
022500
022600 B110-TRY-KRUNGSRI.
022700     MOVE "GENERAL CARD SERVICES  " TO WK-C-HDR-KEYWORD(1).
022800     MOVE "KRUNGSRI T1             " TO WK-C-HDR-KEYWORD(2).
022900     IF  WK-N-LINE-COUNT < 30
023000         MOVE WK-N-LINE-COUNT TO WK-N-SCAN-LIMIT
023100     ELSE
023200         MOVE 30 TO WK-N-SCAN-LIMIT
023300     END-IF.
023400     PERFORM C900-SCAN-HEADER THRU C909-SCAN-HEADER-EX.
023500     IF  WK-C-HEADER-FOUND = "Y"
023600         MOVE "PBMFKRCC" TO WK-C-FORMAT-PGM
023700         PERFORM C100-PROCESS-SINGLE-LINE-FMT
023800            THRU C199-PROCESS-SINGLE-LINE-FMT-EX
023900         IF  WK-N-ROWS-WRITTEN > 0
024000             MOVE "KRUNGSRICC" TO WK-C-FORMAT-CODE
024100         END-IF
024200     END-IF.
024300 B119-TRY-KRUNGSRI-EX.
024400     EXIT.
024500
024600 B120-TRY-BAYSAVINGS.
024700     MOVE "KEPT BY KRUNGSRI        " TO WK-C-HDR-KEYWORD(1).
024800     MOVE "BAY SAVINGS             " TO WK-C-HDR-KEYWORD(2).
024900     IF  WK-N-LINE-COUNT < 40
025000         MOVE WK-N-LINE-COUNT TO WK-N-SCAN-LIMIT
025100     ELSE
025200         MOVE 40 TO WK-N-SCAN-LIMIT
025300     END-IF.
025400     PERFORM C900-SCAN-HEADER THRU C909-SCAN-HEADER-EX.
025500     IF  WK-C-HEADER-FOUND = "Y"
025600         MOVE "PBMFBAYS" TO WK-C-FORMAT-PGM
025700         PERFORM C200-PROCESS-GROUPED-FMT
025800            THRU C299-PROCESS-GROUPED-FMT-EX
025900         IF  WK-N-ROWS-WRITTEN > 0
026000             MOVE "BAYSAVINGS" TO WK-C-FORMAT-CODE
026100         END-IF
026200     END-IF.
026300 B129-TRY-BAYSAVINGS-EX.
026400     EXIT.
026500
026600 B130-TRY-GENERICCC.
026700     MOVE "PBMFGNCC" TO WK-C-FORMAT-PGM.
026800     PERFORM C100-PROCESS-SINGLE-LINE-FMT
026900        THRU C199-PROCESS-SINGLE-LINE-FMT-EX.
027000     IF  WK-N-ROWS-WRITTEN > 0
027100         MOVE "GENERICCC" TO WK-C-FORMAT-CODE
027200     END-IF.
027300 B139-TRY-GENERICCC-EX.
027400     EXIT.
027500
027600 B140-TRY-SCBACCOUNT.
027700     MOVE "PBMFSCBA" TO WK-C-FORMAT-PGM.
027800     PERFORM C100-PROCESS-SINGLE-LINE-FMT
027900        THRU C199-PROCESS-SINGLE-LINE-FMT-EX.
028000     IF  WK-N-ROWS-WRITTEN > 0
028100         MOVE "SCBACCOUNT" TO WK-C-FORMAT-CODE
028200     END-IF.
028300 B149-TRY-SCBACCOUNT-EX.
028400     EXIT.
028500
028600 B150-TRY-KBANKACCT.
028700     MOVE "PBMFKBNK" TO WK-C-FORMAT-PGM.
028800     PERFORM C100-PROCESS-SINGLE-LINE-FMT
028900        THRU C199-PROCESS-SINGLE-LINE-FMT-EX.
029000     IF  WK-N-ROWS-WRITTEN > 0
029100         MOVE "KBANKACCT" TO WK-C-FORMAT-CODE
029200     END-IF.
029300 B159-TRY-KBANKACCT-EX.
029400     EXIT.
029500
029600*------------------------------------------------------------------*
029700*  HEADER PROBE - SCAN THE FIRST WK-N-SCAN-LIMIT LINES FOR EITHER   *
029800*  OF THE TWO KEYWORDS LOADED INTO WK-C-HDR-KEYWORD BY THE CALLER.  *
029900*------------------------------------------------------------------*
030000 C900-SCAN-HEADER.
030100     MOVE "N" TO WK-C-HEADER-FOUND.
030200     MOVE 1   TO WK-N-LINE-IDX.
030300     PERFORM C910-SCAN-ONE-HEADER-LINE
030400        THRU C919-SCAN-ONE-HEADER-LINE-EX
030500        UNTIL WK-N-LINE-IDX > WK-N-SCAN-LIMIT
030600           OR WK-C-HEADER-FOUND = "Y".
030700 C909-SCAN-HEADER-EX.
030800     EXIT.
030900
031000 C910-SCAN-ONE-HEADER-LINE.
031100     MOVE ZERO TO WK-N-HIT-COUNT.
031200     INSPECT WK-LINE-ENTRY(WK-N-LINE-IDX) TALLYING WK-N-HIT-COUNT
031300         FOR ALL WK-C-HDR-KEYWORD(1) WK-C-HDR-KEYWORD(2).
031400     IF  WK-N-HIT-COUNT > 0
031500         MOVE "Y" TO WK-C-HEADER-FOUND
031600     END-IF.
031700     ADD 1 TO WK-N-LINE-IDX.
031800 C919-SCAN-ONE-HEADER-LINE-EX.
031900     EXIT.
032000
032100*------------------------------------------------------------------*
032200*  SINGLE-LINE FORMAT DRIVE LOOP - ONE CALL PER BUFFERED LINE TO    *
032300*  WHICHEVER PARSER PROGRAM NAME IS CURRENTLY IN WK-C-FORMAT-PGM.   *
032400*------------------------------------------------------------------*
032500 C100-PROCESS-SINGLE-LINE-FMT.
032600     MOVE ZERO TO WK-N-STG-SORT WK-N-ROWS-WRITTEN.
032700     MOVE 1    TO WK-N-LINE-IDX.
032800     PERFORM C110-PROCESS-ONE-LINE THRU C119-PROCESS-ONE-LINE-EX
032900        UNTIL WK-N-LINE-IDX > WK-N-LINE-COUNT.
033000 C199-PROCESS-SINGLE-LINE-FMT-EX.
033100     EXIT.
033200
033300 C110-PROCESS-ONE-LINE.
033400     MOVE SPACES TO PRS-RECORD.
033500     MOVE WK-LINE-ENTRY(WK-N-LINE-IDX) TO PRS-LINE-TEXT.
033600     MOVE WK-C-RUN-DATE TO PRS-RUN-DATE.
033700     MOVE "N"           TO PRS-OUT-SKIP.
033800     CALL WK-C-FORMAT-PGM USING PRS-RECORD.
033900     IF  PRS-OUT-SKIP NOT = "Y"
034000         PERFORM D000-WRITE-STAGING-ROW
034100            THRU D099-WRITE-STAGING-ROW-EX
034200     END-IF.
034300     ADD 1 TO WK-N-LINE-IDX.
034400 C119-PROCESS-ONE-LINE-EX.
034500     EXIT.
034600
034700*------------------------------------------------------------------*
034800*  BAY-SAVINGS GROUPED-RECORD DRIVE LOOP - A LINE WHOSE 3RD BYTE    *
034900*  IS "/" STARTS A NEW RECORD (DD/MM/YYYY); EVERY LINE UP TO THE    *
035000*  NEXT SUCH LINE IS JOINED INTO THE CONTINUATION BUFFER.           *
035100*------------------------------------------------------------------*
035200 C200-PROCESS-GROUPED-FMT.
035300     MOVE ZERO TO WK-N-STG-SORT WK-N-ROWS-WRITTEN.
035400     MOVE 1    TO WK-N-LINE-IDX.
035500     PERFORM C210-PROCESS-ONE-GROUP THRU C219-PROCESS-ONE-GROUP-EX
035600        UNTIL WK-N-LINE-IDX > WK-N-LINE-COUNT.
035700 C299-PROCESS-GROUPED-FMT-EX.
035800     EXIT.
035900
036000 C210-PROCESS-ONE-GROUP.
036100     IF  WK-LINE-ENTRY(WK-N-LINE-IDX)(3:1) = "/"
036200         MOVE SPACES TO PRS-RECORD
036300         MOVE WK-LINE-ENTRY(WK-N-LINE-IDX) TO PRS-LINE-TEXT
036400         MOVE WK-C-RUN-DATE TO PRS-RUN-DATE
036500         MOVE "N"           TO PRS-OUT-SKIP
036600         MOVE SPACES        TO WK-C-CONT-BUFFER
036700         ADD 1 TO WK-N-LINE-IDX
036800         PERFORM C230-JOIN-CONTINUATIONS
036900            THRU C239-JOIN-CONTINUATIONS-EX
037000            UNTIL WK-N-LINE-IDX > WK-N-LINE-COUNT
037100               OR WK-LINE-ENTRY(WK-N-LINE-IDX)(3:1) = "/"
037200         MOVE WK-C-CONT-BUFFER TO PRS-CONT-LINE-TEXT
037300         CALL WK-C-FORMAT-PGM USING PRS-RECORD
037400         IF  PRS-OUT-SKIP NOT = "Y"
037500             PERFORM D000-WRITE-STAGING-ROW
037600                THRU D099-WRITE-STAGING-ROW-EX
037700         END-IF
037800     ELSE
037900         ADD 1 TO WK-N-LINE-IDX
038000     END-IF.
038100 C219-PROCESS-ONE-GROUP-EX.
038200     EXIT.
038300
038400 C230-JOIN-CONTINUATIONS.
038500     IF  WK-LINE-ENTRY(WK-N-LINE-IDX) NOT = SPACES
038600         STRING WK-C-CONT-BUFFER DELIMITED BY SPACE
038700                " "              DELIMITED BY SIZE
038800                WK-LINE-ENTRY(WK-N-LINE-IDX) DELIMITED BY SPACE
038900             INTO WK-C-CONT-BUFFER
039000     END-IF.
039100     ADD 1 TO WK-N-LINE-IDX.
039200 C239-JOIN-CONTINUATIONS-EX.
039300     EXIT.
039400
039500*------------------------------------------------------------------*
039600*  ASSEMBLE AND WRITE ONE STAGING-REC FROM THE PARSER'S PRS-FIELDS. *
039700*------------------------------------------------------------------*
039800 D000-WRITE-STAGING-ROW.
039900     ADD 1 TO WK-N-STG-SORT.
040000     ADD 1 TO WK-N-ROWS-WRITTEN.
040100     MOVE WK-N-STG-SORT TO WK-C-SORT-DISP.
040200     MOVE SPACES        TO WK-C-STG-ID-BUILD.
040300     STRING "S"              DELIMITED BY SIZE
040400            WK-C-JOB-DATE    DELIMITED BY SIZE
040500            WK-C-SORT-DISP   DELIMITED BY SIZE
040600         INTO WK-C-STG-ID-BUILD.
040700
040800     MOVE SPACES               TO STG-RECORD.
040900     MOVE WK-C-STG-ID-BUILD(1:12) TO STG-ID.
041000     MOVE WK-C-JOB-ID           TO STG-JOB-ID.
041100     MOVE WK-N-STG-SORT         TO STG-SORT-ORDER.
041200     MOVE "PENDING"             TO STG-REVIEW-STATUS.
041300     MOVE SPACES                TO STG-ACCOUNT-ID.
041400     MOVE SPACES                TO STG-CATEGORY-ID.
041500     MOVE PRS-AMOUNT-THB        TO STG-AMOUNT-THB.
041600     MOVE PRS-AMOUNT-SET        TO STG-AMOUNT-SET.
041700     MOVE PRS-ORIG-AMOUNT       TO STG-ORIG-AMOUNT.
041800     MOVE PRS-ORIG-CURRENCY     TO STG-ORIG-CURRENCY.
041900     MOVE PRS-EXCH-RATE         TO STG-EXCH-RATE.
042000     MOVE PRS-TXN-TYPE          TO STG-TXN-TYPE.
042100     MOVE PRS-PAY-METHOD        TO STG-PAY-METHOD.
042200     MOVE PRS-CP-REF            TO STG-CP-REF.
042300     MOVE PRS-CP-NAME           TO STG-CP-NAME.
042400     MOVE PRS-DESCRIPTION       TO STG-DESCRIPTION.
042500     MOVE PRS-TXN-DATE          TO STG-TXN-DATE.
042600     MOVE PRS-TXN-TIME          TO STG-TXN-TIME.
042700     MOVE PRS-CONF-AMOUNT       TO STG-CONF-AMOUNT.
042800     MOVE PRS-CONF-DATE         TO STG-CONF-DATE.
042900     MOVE PRS-CONF-TYPE         TO STG-CONF-TYPE.
043000     MOVE PRS-CONF-DESC         TO STG-CONF-DESC.
043100     MOVE PRS-CONF-METHOD       TO STG-CONF-METHOD.
043200     WRITE STAGFILE-REC.
043300 D099-WRITE-STAGING-ROW-EX.
043400     EXIT.
043500
043600 Z000-END-PROGRAM.
043700     CLOSE STMTFILE.
043800     CLOSE STAGFILE.
043900     DISPLAY "PBMINGST - FORMAT SELECTED  : " WK-C-FORMAT-CODE.
044000     DISPLAY "PBMINGST - ROWS STAGED      : " WK-N-ROWS-WRITTEN.
044100 Z099-END-PROGRAM-EX.
044200     EXIT.
044300
044400******************************************************************
044500*************** END OF PROGRAM SOURCE -  PBMINGST ***************
044600******************************************************************
