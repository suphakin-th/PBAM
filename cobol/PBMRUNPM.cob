000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMRUNPM.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   23 SEP 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE BATCH RUN DATE/TIME FROM
001200*               THE SYSTEM CLOCK AND RETURNS IT IN THE CALLER'S
001300*               COPY OF THE COMMON WORK AREA, SO EVERY DRIVER IN
001400*               THE SUITE STAMPS ITS RUN WITH THE SAME VALUE.
001500*NOTE        :  COPY FROM PBMDATE PROGRAM'S CENTURY-WINDOW LOGIC.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* PB0017  23/09/1987  DCL    - INITIAL VERSION - ACCEPT FROM DATE
002100*                               AND TIME ONLY.
002200*----------------------------------------------------------------*
002300* PB0041  06/06/1990  TNA    - ADD RUN-SEQUENCE NUMBER SO EACH
002400*                               STATEMENT BATCH GETS A UNIQUE TAG.
002500*----------------------------------------------------------------*
002600* PBY2K05 18/09/1998  WCH    - YEAR 2000 REVIEW - ACCEPT FROM DATE
002700*                               CONFIRMED TO RETURN 4-DIGIT YEAR
002800*                               ON THIS PLATFORM; NO CHANGE.
002900*----------------------------------------------------------------*
003000* PB0109  12/12/2003  NAT    - TICKET OCR-1190 STORE PROGRAM NAME
003100*                               OF THE CALLING DRIVER FOR THE
003200*                               FLOWRPT HEADER LINE.
003300*================================================================
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER              PIC X(24)  VALUE
005500     "** PROGRAM PBMRUNPM  **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-N-WORK-AREA.
005900     05  WK-N-SYS-DATE             PIC 9(08).
006000     05  WK-N-SYS-DATE-BRK REDEFINES WK-N-SYS-DATE.
006100         10  WK-N-SYS-CCYY         PIC 9(04).
006200         10  WK-N-SYS-MM           PIC 9(02).
006300         10  WK-N-SYS-DD           PIC 9(02).
006400     05  WK-N-SYS-TIME             PIC 9(08).
006500     05  WK-N-SYS-TIME-BRK REDEFINES WK-N-SYS-TIME.
006600         10  WK-N-SYS-HH           PIC 9(02).
006700         10  WK-N-SYS-MN           PIC 9(02).
006800         10  WK-N-SYS-SS           PIC 9(02).
006900         10  WK-N-SYS-HS           PIC 9(02).
007000     05  WK-N-RUN-SEQ              PIC 9(04) COMP-3 VALUE ZERO.
007100     05  WK-N-RUN-SEQ-BRK REDEFINES WK-N-RUN-SEQ PIC X(02).
007200     05  FILLER                    PIC X(06).
007300
007400 EJECT
007500 LINKAGE SECTION.
007600*****************
007700 01  WK-PBMRUNPM-LINK.
007800     05  WK-PBMRUNPM-CALLER-PGM    PIC X(08).
007900     05  WK-PBMRUNPM-OUT-DATE      PIC 9(08).
008000     05  WK-PBMRUNPM-OUT-TIME      PIC 9(08).
008100     05  WK-PBMRUNPM-OUT-RUNSEQ    PIC 9(04).
008200     05  FILLER                    PIC X(10).
008300 EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-PBMRUNPM-LINK.
008600********************************************
008700 MAIN-MODULE.
008800     PERFORM A000-MAIN-PROCESSING
008900        THRU A099-MAIN-PROCESSING-EX.
009000     EXIT PROGRAM.
009100
009200*---------------------------------------------------------------*
009300 A000-MAIN-PROCESSING.
009400*---------------------------------------------------------------*
009500     ACCEPT  WK-N-SYS-DATE FROM DATE YYYYMMDD.
009600     ACCEPT  WK-N-SYS-TIME FROM TIME.
009700
009800     ADD 1 TO WK-N-RUN-SEQ.
009900     IF  WK-N-RUN-SEQ > 9999
010000         MOVE 1 TO WK-N-RUN-SEQ
010100     END-IF.
010200
010300     MOVE WK-N-SYS-DATE   TO WK-PBMRUNPM-OUT-DATE.
010400     MOVE WK-N-SYS-TIME   TO WK-PBMRUNPM-OUT-TIME.
010500     MOVE WK-N-RUN-SEQ    TO WK-PBMRUNPM-OUT-RUNSEQ.
010600 A099-MAIN-PROCESSING-EX.
010700     EXIT.
010800
010900******************************************************************
011000*************** END OF PROGRAM SOURCE  PBMRUNPM ****************
011100******************************************************************
