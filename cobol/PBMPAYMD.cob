000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMPAYMD.
000500 AUTHOR.         R SOMCHART.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   02 MAY 1986.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DETECT THE PAYMENT
001200*               METHOD CODE FROM A CLEANED STATEMENT-LINE
001300*               DESCRIPTION.  KEYWORD GROUPS ARE TESTED IN A
001400*               FIXED PRIORITY ORDER - FIRST GROUP TO MATCH
001500*               WINS.  NO MATCH LEAVES THE METHOD UNSET FOR
001600*               THE CALLER TO DEFAULT LATER.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* PB0002  02/05/1986  RSC    - INITIAL VERSION, ATM/BANK GROUPS
002100*                               ONLY.
002200*----------------------------------------------------------------*
002300* PB0019  14/01/1988  RSC    - ADD CREDIT/DEBIT CARD, CASH
002400*                               GROUPS.
002500*----------------------------------------------------------------*
002600* PB0048  25/06/1991  TNA    - ADD QR / PROMPTPAY GROUPS FOR
002700*                               NEW BOT INTERBANK SCHEME.
002800*----------------------------------------------------------------*
002900* PB0083  08/10/1995  TNA    - ADD DIGITAL WALLET GROUPS
003000*                               (LINE, GRAB, TRUEMONEY, SHOPEE,
003100*                               LAZADA).
003200*----------------------------------------------------------------*
003300* PBY2K02 02/11/1998  WCH    - YEAR 2000 REVIEW - NO DATA FIELDS
003400*                               AFFECTED, SIGNED OFF.
003500*----------------------------------------------------------------*
003600* PB0127  19/04/2004  NAT    - ADD SUBSCRIPTION AND ONLINE
003700*                               MERCHANT GROUPS.
003800*----------------------------------------------------------------*
003900* PB0171  23/02/2012  KP     - TICKET OCR-2390 ADD FOREIGN-TLD
004000*                               AND URL FALLBACK GROUP.
004100*----------------------------------------------------------------*
004200* PB0224  11/06/2020  SRN    - TICKET OCR-4502 UPPERCASE THE
004300*                               WORKING COPY BEFORE SCANNING SO
004400*                               MIXED-CASE OCR TEXT STILL HITS.
004500*================================================================
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM PBMPAYMD **".
006800
006900 01  WK-C-COMMON.
007000     COPY PBCOMWS.
007100
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-DESC-UPPER          PIC X(100).
007400     05  WK-C-CHAN-UPPER          PIC X(15).
007500     05  WS-HIT-COUNT             PIC 9(03) COMP-3 VALUE ZERO.
007600     05  WS-HIT-BYTES REDEFINES WS-HIT-COUNT PIC X(02).
007700     05  WS-FOUND                 PIC X(01) VALUE "N".
007800     05  FILLER                   PIC X(05).
007900
008000 01  WK-C-LOWER-ALPHABET          PIC X(26) VALUE
008100     "abcdefghijklmnopqrstuvwxyz".
008200 01  WK-C-UPPER-ALPHABET          PIC X(26) VALUE
008300     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008400 01  WK-C-ALPHA-REDEF REDEFINES WK-C-LOWER-ALPHABET.
008500     05  WK-C-LOWER-BYTE OCCURS 26 TIMES PIC X(01).
008600 01  WK-C-UALPHA-REDEF REDEFINES WK-C-UPPER-ALPHABET.
008700     05  WK-C-UPPER-BYTE OCCURS 26 TIMES PIC X(01).
008800
008900 LINKAGE SECTION.
009000*****************
009100 01  WK-PBMPAYMD-LINK.
009200     05  WK-PBMPAYMD-DESC             PIC X(100).
009300     05  WK-PBMPAYMD-CHANNEL          PIC X(15).
009400     05  WK-PBMPAYMD-METHOD           PIC X(15).
009500     05  WK-PBMPAYMD-CONF             PIC 9V99.
009600     05  FILLER                       PIC X(05).
009700 EJECT
009800********************************************************
009900 PROCEDURE DIVISION USING WK-PBMPAYMD-LINK.
010000********************************************************
010100 MAIN-MODULE.
010200     MOVE SPACES TO WK-PBMPAYMD-METHOD.
010300     MOVE ZERO   TO WK-PBMPAYMD-CONF.
010400     MOVE "N"    TO WS-FOUND.
010500     MOVE WK-PBMPAYMD-DESC    TO WK-C-DESC-UPPER.
010600     MOVE WK-PBMPAYMD-CHANNEL TO WK-C-CHAN-UPPER.
010700     INSPECT WK-C-DESC-UPPER CONVERTING
010800         WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.
010900     INSPECT WK-C-CHAN-UPPER CONVERTING
011000         WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.
011100
011200     PERFORM B100-PROMPTPAY-GRP THRU B100-EX.
011300     IF WS-FOUND = "N" PERFORM B200-QR-GRP THRU B200-EX END-IF.
011400     IF WS-FOUND = "N" PERFORM B300-WALLET-GRP THRU B300-EX
011500         END-IF.
011600     IF WS-FOUND = "N" PERFORM B400-SUBSCR-GRP THRU B400-EX
011700         END-IF.
011800     IF WS-FOUND = "N" PERFORM B500-ONLINE-GRP THRU B500-EX
011900         END-IF.
012000     IF WS-FOUND = "N" PERFORM B600-ATM-GRP THRU B600-EX END-IF.
012100     IF WS-FOUND = "N" PERFORM B700-BANKXFR-GRP THRU B700-EX
012200         END-IF.
012300     IF WS-FOUND = "N" PERFORM B800-FOREIGN-GRP THRU B800-EX
012400         END-IF.
012500
012600     IF WS-FOUND = "Y"
012700         MOVE .75 TO WK-PBMPAYMD-CONF
012800     END-IF.
012900     EXIT PROGRAM.
013000
013100*------------------------------------------------------------------*
013200*  GROUP 1 - PROMPTPAY                                             *
013300*------------------------------------------------------------------*
013400 B100-PROMPTPAY-GRP.
013500     MOVE ZERO TO WS-HIT-COUNT.
013600     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
013700         FOR ALL "PROMPTPAY".
013800     IF WS-HIT-COUNT > 0
013900         MOVE "PROMPTPAY"  TO WK-PBMPAYMD-METHOD
014000         MOVE "Y"          TO WS-FOUND
014100     END-IF.
014200 B100-EX.
014300     EXIT.
014400
014500*------------------------------------------------------------------*
014600*  GROUP 2 - QR CODE                                               *
014700*------------------------------------------------------------------*
014800 B200-QR-GRP.
014900     MOVE ZERO TO WS-HIT-COUNT.
015000     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
015100         FOR ALL "QR-" "QR*" "QR CODE" "QR PAYMENT" "SCAN QR".
015200     IF WS-HIT-COUNT > 0
015300         MOVE "QR_CODE"    TO WK-PBMPAYMD-METHOD
015400         MOVE "Y"          TO WS-FOUND
015500     END-IF.
015600 B200-EX.
015700     EXIT.
015800
015900*------------------------------------------------------------------*
016000*  GROUP 3 - DIGITAL WALLET (LINE / GRAB / TRUEMONEY / SHOPEE /    *
016100*            LAZADA)                                               *
016200*------------------------------------------------------------------*
016300 B300-WALLET-GRP.
016400     MOVE ZERO TO WS-HIT-COUNT.
016500     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
016600         FOR ALL "LINEPAY" "LINE PAY" "LINE MAN" "LIFF"
016700                  "GRABPAY" "GRAB.COM" "GRAB FOOD" "GRAB EXPRESS"
016800                  "TRUEMONEY" "TRUE MONEY" "TMN" "TRUE DIGITAL"
016900                  "SHOPEEPAY" "SHOPEEFOOD" "SHOPEETH" "SHOPEE"
017000                  "LAZADA".
017100     IF WS-HIT-COUNT > 0
017200         MOVE "DIGITAL_WALLET" TO WK-PBMPAYMD-METHOD
017300         MOVE "Y"              TO WS-FOUND
017400     END-IF.
017500 B300-EX.
017600     EXIT.
017700
017800*------------------------------------------------------------------*
017900*  GROUP 4 - SUBSCRIPTION MERCHANTS                                *
018000*------------------------------------------------------------------*
018100 B400-SUBSCR-GRP.
018200     MOVE ZERO TO WS-HIT-COUNT.
018300     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
018400         FOR ALL "NETFLIX" "SPOTIFY" "APPLE.COM/BILL" "APPLE TV"
018500                  "GOOGLE PLAY" "GOOGLE ONE" "YOUTUBE PREMIUM"
018600                  "AMAZON PRIME".
018700     IF WS-HIT-COUNT > 0
018800         MOVE "SUBSCRIPTION" TO WK-PBMPAYMD-METHOD
018900         MOVE "Y"            TO WS-FOUND
019000     END-IF.
019100 B400-EX.
019200     EXIT.
019300
019400*------------------------------------------------------------------*
019500*  GROUP 5 - ONLINE MERCHANTS / GAMING / TRAVEL                    *
019600*------------------------------------------------------------------*
019700 B500-ONLINE-GRP.
019800     MOVE ZERO TO WS-HIT-COUNT.
019900     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
020000         FOR ALL "AMZ_SD" "AMZ A_SD" "AMAZON_COM" "AMZN.COM"
020100                  "HOYOVERSE" "STEAMGAMES" "STEAM GAMES"
020200                  "PLAYSTATION" "NINTENDO" "BLIZZARD"
020300                  "RIOT GAMES" "AGODA" "BOOKING.COM" "AIRBNB"
020400                  "EXPEDIA" "OMISE".
020500     IF WS-HIT-COUNT > 0
020600         MOVE "ONLINE"  TO WK-PBMPAYMD-METHOD
020700         MOVE "Y"       TO WS-FOUND
020800     END-IF.
020900 B500-EX.
021000     EXIT.
021100
021200*------------------------------------------------------------------*
021300*  GROUP 6 - ATM WITHDRAWAL                                        *
021400*------------------------------------------------------------------*
021500 B600-ATM-GRP.
021600     MOVE ZERO TO WS-HIT-COUNT.
021700     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
021800         FOR ALL "ATM" "WITHDRAW".
021900     IF WS-HIT-COUNT > 0
022000         MOVE "ATM"    TO WK-PBMPAYMD-METHOD
022100         MOVE "Y"      TO WS-FOUND
022200     END-IF.
022300 B600-EX.
022400     EXIT.
022500
022600*------------------------------------------------------------------*
022700*  GROUP 7 - BANK TRANSFER / INTERNET-MOBILE BANKING               *
022800*------------------------------------------------------------------*
022900 B700-BANKXFR-GRP.
023000     MOVE ZERO TO WS-HIT-COUNT.
023100     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
023200         FOR ALL "INTERNET BANKING" "WEB BANK" "MOBILE BANK"
023300                  "IBK" "PAYMENT-" "PAYMENT RECEIVED" "K PLUS"
023400                  "K-CASH".
023500     IF WS-HIT-COUNT > 0
023600         MOVE "BANK_TRANSFER" TO WK-PBMPAYMD-METHOD
023700         MOVE "Y"             TO WS-FOUND
023800     END-IF.
023900 B700-EX.
024000     EXIT.
024100
024200*------------------------------------------------------------------*
024300*  GROUP 8 - FOREIGN CURRENCY CODE / FOREIGN TLD / URL             *
024400*------------------------------------------------------------------*
024500 B800-FOREIGN-GRP.
024600     MOVE ZERO TO WS-HIT-COUNT.
024700     INSPECT WK-C-DESC-UPPER TALLYING WS-HIT-COUNT
024800         FOR ALL ".COM" ".NET" ".CO." "HTTP" "WWW.".
024900     IF WS-HIT-COUNT > 0
025000         MOVE "ONLINE" TO WK-PBMPAYMD-METHOD
025100         MOVE "Y"      TO WS-FOUND
025200     END-IF.
025300 B800-EX.
025400     EXIT.
025500
025600******************************************************************
025700************** END OF PROGRAM SOURCE -  PBMPAYMD ***************
025800******************************************************************
