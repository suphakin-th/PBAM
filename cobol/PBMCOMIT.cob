000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMCOMIT.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   04 JAN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U2 STAGING-COMMIT BATCH DRIVER.  READS STAGFILE
001200*               FOR ONE INGEST JOB IN STG-SORT-ORDER SEQUENCE,
001300*               APPLIES DEFAULTS, BUILDS EACH LEDGER RECORD
001400*               (CALLING PBMMONEY FOR CURRENCY CONVERSION WHEN
001500*               THE STAGED ROW CARRIES A FOREIGN AMOUNT), WRITES
001600*               TXNFILE, AND MARKS EACH COMMITTED STAGING ROW
001700*               CONFIRMED.  THE JOB MUST BE IN REVIEW STATUS OR
001800*               THE RUN ABORTS.
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PB0024  04/01/1988  DCL    - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* PB0052  30/09/1991  RSC    - ADD REVIEW-STATUS GUARD - ABORT
002500*                               THE RUN IF THE JOB IS NOT IN
002600*                               REVIEW STATUS.
002700*----------------------------------------------------------------*
002800* PBY2K14 01/12/1998  WCH    - YEAR 2000 REVIEW - RUN-DATE DEFAULT
002900*                               ALREADY 4-DIGIT CCYY VIA PBMRUNPM,
003000*                               NO LOCAL CHANGE REQUIRED.
003100*----------------------------------------------------------------*
003200* PB0132  08/08/2004  NAT    - CALL PBMMONEY FOR FOREIGN-CURRENCY
003300*                               ROWS INSTEAD OF IN-LINE RATE MATH.
003400*----------------------------------------------------------------*
003500* PB0221  27/04/2019  KP     - TICKET OCR-3852 SKIP ROWS MISSING
003600*                               AMOUNT OR TYPE SILENTLY - DO NOT
003700*                               COUNT THEM AS ERRORS.
003800*================================================================
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT STAGFILE ASSIGN TO DATABASE-STAGFILE
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT TXNFILE  ASSIGN TO DATABASE-TXNFILE
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000 FD  STAGFILE
006100     LABEL RECORDS ARE OMITTED.
006200 01  STAGFILE-REC.
006300     COPY PBSTGREC.
006400
006500 FD  TXNFILE
006600     LABEL RECORDS ARE OMITTED.
006700 01  TXNFILE-REC.
006800     COPY PBTXNREC.
006900
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM PBMCOMIT **".
007400
007500 01  WK-C-COMMON.
007600     COPY PBCOMWS.
007700
007800 01  WK-C-JOB-AREA.
007900     05  WK-C-JOB-ID                 PIC X(12) VALUE SPACES.
008000     05  WK-C-JOB-ID-BRK REDEFINES WK-C-JOB-ID.
008100         10  WK-C-JOB-PREFIX         PIC X(03).
008200         10  WK-C-JOB-DATE           PIC 9(08).
008300         10  FILLER                  PIC X(01).
008400     05  WK-C-JOB-STATUS              PIC X(10) VALUE SPACES.
008500*                        HELD AS A JOB-CARD PLACEHOLDER UNTIL
008600*                        OCR-5001 ADDS THE PARAMETER FILE READ -
008700*                        SAME NOTE AS PBMINGST'S A000-INITIALIZE.
008800     05  WK-C-DEFAULT-ACCT           PIC X(12) VALUE SPACES.
008900     05  WK-C-EOF-FLAG               PIC X(01) VALUE "N".
009000     05  FILLER                      PIC X(08).
009100
009200 01  WK-N-WORK-AREA.
009300     05  WK-N-TXN-SEQ                PIC 9(05) COMP-3 VALUE ZERO.
009400     05  WK-N-TXN-SEQ-DISP           PIC 9(03) VALUE ZERO.
009500     05  WK-N-COMMIT-COUNT           PIC S9(08) COMP-3 VALUE ZERO.
009600     05  WK-N-SKIP-COUNT             PIC S9(08) COMP-3 VALUE ZERO.
009700     05  FILLER                      PIC X(08).
009800
009900 01  WK-C-TXN-ID-AREA.
010000     05  WK-C-TXN-ID                 PIC X(12) VALUE SPACES.
010100     05  WK-C-TXN-ID-BRK REDEFINES WK-C-TXN-ID.
010200         10  WK-C-TXN-PREFIX         PIC X(01).
010300         10  WK-C-TXN-DATE           PIC 9(08).
010400         10  WK-C-TXN-SEQ-TXT        PIC X(03).
010500     05  FILLER                      PIC X(08).
010600
010700 01  WK-PBMRUNPM-LINK-AREA.
010800     05  WK-PBMRUNPM-CALLER-PGM      PIC X(08).
010900     05  WK-PBMRUNPM-OUT-DATE        PIC 9(08).
011000     05  WK-PBMRUNPM-OUT-TIME        PIC 9(08).
011100     05  WK-PBMRUNPM-OUT-RUNSEQ      PIC 9(04).
011200     05  FILLER                      PIC X(10).
011300
011400 01  WK-PBMMONEY-LINK-AREA.
011500     05  WK-PBMMONEY-ORIG-AMT        PIC S9(11)V99 COMP-3.
011600     05  WK-PBMMONEY-ORIG-CURRENCY   PIC X(03).
011700     05  WK-PBMMONEY-EXCH-RATE       PIC S9(05)V9(04) COMP-3.
011800     05  WK-PBMMONEY-OUT-AMT-THB     PIC S9(11)V99 COMP-3.
011900     05  WK-PBMMONEY-OUT-AMT-UNSGN REDEFINES
012000         WK-PBMMONEY-OUT-AMT-THB     PIC 9(11)V99   COMP-3.
012100     05  WK-PBMMONEY-OUT-VALID       PIC X(01).
012200     05  FILLER                      PIC X(10).
012300
012400 PROCEDURE DIVISION.
012500*************************
012600 MAIN-MODULE.
012700     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
012800     IF  WK-C-JOB-STATUS NOT = "REVIEW"
012900         PERFORM Z900-ABORT-NOT-REVIEW THRU Z999-ABORT-NOT-REVIEW-EX
013000     ELSE
013100         PERFORM B000-COMMIT-LOOP-RTN THRU B099-COMMIT-LOOP-EX
013200         PERFORM Z000-END-PROGRAM THRU Z099-END-PROGRAM-EX
013300     END-IF.
013400     STOP RUN.
013500
013600*------------------------------------------------------------------*
013700*  OPEN FILES, STAMP THE RUN DATE, PICK UP THE JOB CARD VALUES.    *
013800*------------------------------------------------------------------*
013900 A000-INITIALIZE.
014000     MOVE "PBMCOMIT" TO WK-PBMRUNPM-CALLER-PGM.
014100     CALL "PBMRUNPM" USING WK-PBMRUNPM-LINK-AREA.
014200     MOVE WK-PBMRUNPM-OUT-DATE TO WK-C-RUN-DATE.
014300     MOVE "REVIEW"             TO WK-C-JOB-STATUS.
014400     MOVE WK-PBMRUNPM-OUT-DATE TO WK-C-JOB-DATE.
014500     MOVE "PBAMDEF0001"        TO WK-C-DEFAULT-ACCT.
014600     MOVE ZERO TO WK-N-COMMIT-COUNT WK-N-SKIP-COUNT WK-N-TXN-SEQ.
014700     OPEN I-O   STAGFILE.
014800     OPEN OUTPUT TXNFILE.
014900 A099-INITIALIZE-EX.
015000     EXIT.
015100
015200*------------------------------------------------------------------*
015300*  READ STAGFILE IN SORT ORDER, VALIDATE/DEFAULT/BUILD/WRITE EACH  *
015400*  ROW, MARK IT CONFIRMED.                                         *
015500*------------------------------------------------------------------*
015600 B000-COMMIT-LOOP-RTN.
015700     PERFORM B010-READ-ONE-STAGE-ROW
015800        THRU B019-READ-ONE-STAGE-ROW-EX.
015900     PERFORM B100-PROCESS-ONE-ROW THRU B199-PROCESS-ONE-ROW-EX
016000        UNTIL WK-C-EOF-FLAG = "Y".
016100 B099-COMMIT-LOOP-EX.
016200     EXIT.
016300
016400 B010-READ-ONE-STAGE-ROW.
016500     READ STAGFILE
016600         AT END MOVE "Y" TO WK-C-EOF-FLAG.
016700 B019-READ-ONE-STAGE-ROW-EX.
016800     EXIT.
016900
017000 B100-PROCESS-ONE-ROW.
017100     IF  STG-REVIEW-STATUS NOT = "DISCARDED"
017200         PERFORM A100-VALIDATE-ROW THRU A199-VALIDATE-ROW-EX
017300         IF  WK-C-EOF-FLAG NOT = "S"
017400             PERFORM A200-APPLY-DEFAULTS THRU A299-APPLY-DEFAULTS-EX
017500             PERFORM A300-BUILD-LEDGER-RTN
017600                THRU A399-BUILD-LEDGER-EX
017700             PERFORM A400-WRITE-TXN THRU A499-WRITE-TXN-EX
017800             PERFORM A500-MARK-CONFIRMED THRU A599-MARK-CONFIRMED-EX
017900             ADD 1 TO WK-N-COMMIT-COUNT
018000         ELSE
018100             ADD 1 TO WK-N-SKIP-COUNT
018200             MOVE "N" TO WK-C-EOF-FLAG
018300         END-IF
018400     END-IF.
018500     PERFORM B010-READ-ONE-STAGE-ROW
018600        THRU B019-READ-ONE-STAGE-ROW-EX.
018700 B199-PROCESS-ONE-ROW-EX.
018800     EXIT.
018900
019000*------------------------------------------------------------------*
019100*  ROWS MISSING AMOUNT OR TYPE ARE SKIPPED SILENTLY - NOT COUNTED  *
019200*  AS ERRORS.  THE "S" VALUE OF WK-C-EOF-FLAG IS A LOCAL ONE-SHOT  *
019300*  SKIP MARKER, RESET BY THE CALLER IMMEDIATELY AFTER TESTING IT.  *
019400*------------------------------------------------------------------*
019500 A100-VALIDATE-ROW.
019600     IF  STG-AMOUNT-SET NOT = "Y" OR STG-TXN-TYPE = SPACES
019700         MOVE "S" TO WK-C-EOF-FLAG
019800     END-IF.
019900 A199-VALIDATE-ROW-EX.
020000     EXIT.
020100
020200*------------------------------------------------------------------*
020300*  DEFAULT ACCOUNT / PAYMENT METHOD / DESCRIPTION / DATE.          *
020400*------------------------------------------------------------------*
020500 A200-APPLY-DEFAULTS.
020600     IF  STG-ACCOUNT-ID = SPACES
020700         MOVE WK-C-DEFAULT-ACCT TO STG-ACCOUNT-ID
020800     END-IF.
020900     IF  STG-PAY-METHOD = SPACES
021000         MOVE "UNKNOWN" TO STG-PAY-METHOD
021100     END-IF.
021200     IF  STG-DESCRIPTION = SPACES
021300         MOVE "(imported)" TO STG-DESCRIPTION
021400     END-IF.
021500     IF  STG-TXN-DATE = ZERO
021600         MOVE WK-C-RUN-DATE TO STG-TXN-DATE
021700     END-IF.
021800 A299-APPLY-DEFAULTS-EX.
021900     EXIT.
022000
022100*------------------------------------------------------------------*
022200*  BASE-CURRENCY ROWS MOVE STRAIGHT ACROSS; FOREIGN ROWS ARE       *
022300*  CONVERTED BY PBMMONEY USING THE STAGED EXCHANGE RATE.           *
022400*------------------------------------------------------------------*
022500 A300-BUILD-LEDGER-RTN.
022600     MOVE SPACES TO TXNFILE-REC.
022700     ADD 1 TO WK-N-TXN-SEQ.
022800     MOVE "T"            TO WK-C-TXN-PREFIX.
022900     MOVE WK-C-RUN-DATE  TO WK-C-TXN-DATE.
023000     MOVE WK-N-TXN-SEQ   TO WK-N-TXN-SEQ-DISP.
023100     MOVE WK-N-TXN-SEQ-DISP TO WK-C-TXN-SEQ-TXT.
023200     MOVE WK-C-TXN-ID    TO TXN-ID.
023300     MOVE SPACES         TO TXN-USER-ID.
023400     MOVE STG-ACCOUNT-ID TO TXN-ACCOUNT-ID.
023500     IF  STG-ORIG-CURRENCY = SPACES OR STG-ORIG-CURRENCY = "THB"
023600         MOVE STG-AMOUNT-THB    TO TXN-AMOUNT-THB
023700         MOVE STG-AMOUNT-THB    TO TXN-ORIG-AMOUNT
023800         MOVE "THB"             TO TXN-ORIG-CURRENCY
023900     ELSE
024000         MOVE STG-ORIG-AMOUNT      TO WK-PBMMONEY-ORIG-AMT
024100         MOVE STG-ORIG-CURRENCY    TO WK-PBMMONEY-ORIG-CURRENCY
024200         MOVE STG-EXCH-RATE        TO WK-PBMMONEY-EXCH-RATE
024300         CALL "PBMMONEY" USING WK-PBMMONEY-LINK-AREA
024400         MOVE WK-PBMMONEY-OUT-AMT-THB TO TXN-AMOUNT-THB
024500         MOVE STG-ORIG-AMOUNT          TO TXN-ORIG-AMOUNT
024600         MOVE STG-ORIG-CURRENCY        TO TXN-ORIG-CURRENCY
024700     END-IF.
024800     MOVE STG-TXN-TYPE        TO TXN-TYPE.
024900     MOVE STG-DESCRIPTION     TO TXN-DESCRIPTION.
025000     MOVE STG-TXN-DATE        TO TXN-DATE.
025100     MOVE STG-CATEGORY-ID     TO TXN-CATEGORY-ID.
025200     MOVE STG-PAY-METHOD      TO TXN-PAY-METHOD.
025300     MOVE SPACES              TO TXN-TRANSFER-PAIR-ID.
025400     MOVE STG-JOB-ID          TO TXN-SOURCE-DOC-ID.
025500     MOVE "N"                 TO TXN-DELETED.
025600 A399-BUILD-LEDGER-EX.
025700     EXIT.
025800
025900 A400-WRITE-TXN.
026000     WRITE TXNFILE-REC.
026100 A499-WRITE-TXN-EX.
026200     EXIT.
026300
026400 A500-MARK-CONFIRMED.
026500     MOVE "CONFIRMED" TO STG-REVIEW-STATUS.
026600     REWRITE STAGFILE-REC.
026700 A599-MARK-CONFIRMED-EX.
026800     EXIT.
026900
027000*------------------------------------------------------------------*
027100*  CLOSE FILES, REPORT THE COMMITTED COUNT, MARK THE JOB COMMITTED.*
027200*------------------------------------------------------------------*
027300 Z000-END-PROGRAM.
027400     MOVE "COMMITTED" TO WK-C-JOB-STATUS.
027500     CLOSE STAGFILE TXNFILE.
027600     DISPLAY "PBMCOMIT - ROWS COMMITTED  : " WK-N-COMMIT-COUNT.
027700     DISPLAY "PBMCOMIT - ROWS SKIPPED    : " WK-N-SKIP-COUNT.
027800     DISPLAY "PBMCOMIT - JOB STATUS       : " WK-C-JOB-STATUS.
027900 Z099-END-PROGRAM-EX.
028000     EXIT.
028100
028200 Z900-ABORT-NOT-REVIEW.
028300     DISPLAY "PBMCOMIT - ABORT - JOB NOT IN REVIEW STATUS".
028400     CLOSE STAGFILE TXNFILE.
028500 Z999-ABORT-NOT-REVIEW-EX.
028600     EXIT.
028700
028800******************************************************************
028900*************** END OF PROGRAM SOURCE -  PBMCOMIT ***************
029000******************************************************************
