000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMFSCBA.
000500 AUTHOR.         R SOMCHART.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   03 DEC 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U1 CALLED LINE PARSER FOR THE SCB-ACCOUNT FORMAT
001200*               (SCB SAVINGS/CURRENT STATEMENT LINES, X1/X2
001300*               TRANSACTION CODES).  LINE SHAPE:
001400*                 DD/MM/YY HH:MM X1|X2 CHANNEL <AMOUNTS>
001500*                 DESC: <DESCRIPTION>
001600*               X1 IS INCOME, X2 IS EXPENSE; THE FIRST AMOUNT
001700*               TOKEN IN THE AMOUNTS SECTION IS THE TRANSACTION
001800*               AMOUNT (THE LAST IS THE RUNNING BALANCE, IGNORED).
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PB0021  03/12/1987  RSC    - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* PB0044  17/07/1991  TNA    - ADD CHANNEL-TO-PAYMENT-METHOD
002500*                               FALLBACK MAP (ENET/ATM/BCMS/SIPI/
002600*                               KIOS).
002700*----------------------------------------------------------------*
002800* PBY2K11 10/11/1998  WCH    - YEAR 2000 REVIEW - 2-DIGIT YEAR
002900*                               ROUTED THROUGH PBMDATE'S OWN
003000*                               >30-IS-BE RULE, NO LOCAL CHANGE.
003100*----------------------------------------------------------------*
003200* PB0146  05/12/2006  NAT    - ADD CREDIT-CARD-PAYMENT/INVESTMENT/
003300*                               BANK-CODE TRANSFER OVERRIDES VIA
003400*                               PBMXCLAS.
003500*----------------------------------------------------------------*
003600* PB0201  21/09/2017  KP     - TICKET OCR-3440 "DESC:" LABEL NOW
003700*                               STRIPPED FROM THE DESCRIPTION
003800*                               TOKEN BEFORE IT IS STORED.
003900*----------------------------------------------------------------*
004000* PB0223  14/09/2021  KP     - TICKET OCR-3390 FOLLOW-UP - DROPPED
004100*                               THE UNUSED SRC-ACCT/DST-BANK-CODE/
004200*                               OWN-ACCT-FLAG FIELDS FROM THE
004300*                               PBMXCLAS LINKAGE COPY, THIS ROUTINE
004400*                               NEVER POPULATED THEM.
004500*================================================================
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM PBMFSCBA **".
006800
006900 01  WK-C-COMMON.
007000     COPY PBCOMWS.
007100
007200 01  WK-C-CHANNEL-MAP-TABLE.
007300     05  WK-C-CHANNEL-ENTRY OCCURS 06 TIMES.
007400         10  WK-C-CHANNEL-NAME       PIC X(08).
007500         10  WK-C-CHANNEL-METHOD     PIC X(15).
007600 01  WK-C-CHANNEL-MAP-ALT REDEFINES WK-C-CHANNEL-MAP-TABLE.
007700     05  WK-C-CHANNEL-MAP-BYTES OCCURS 06 TIMES PIC X(23).
007800
007900 01  WK-N-TOKEN-TABLE.
008000     05  WK-N-TOKEN OCCURS 16 TIMES PIC X(30).
008100 01  WK-N-TOKEN-ALT REDEFINES WK-N-TOKEN-TABLE.
008200     05  WK-N-TOKEN-BYTES OCCURS 16 TIMES PIC X(30).
008300
008400 01  WK-N-WORK-AREA.
008500     05  WK-N-TOKEN-COUNT         PIC 9(02) COMP-3 VALUE ZERO.
008600     05  WK-N-TOKEN-IDX           PIC 9(02) COMP-3 VALUE ZERO.
008700     05  WK-N-AMT-TOKEN-IDX       PIC 9(02) COMP-3 VALUE ZERO.
008800     05  WK-N-DESC-TOKEN-IDX      PIC 9(02) COMP-3 VALUE ZERO.
008900     05  WK-N-MAP-IDX             PIC 9(02) COMP-3 VALUE ZERO.
009000     05  WK-N-HIT-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
009100     05  WK-N-HIT-ALT REDEFINES WK-N-HIT-COUNT PIC X(02).
009200     05  WK-N-AMT-WHOLE           PIC 9(09) COMP-3 VALUE ZERO.
009300     05  WK-N-AMT-FRAC            PIC 9(02) COMP-3 VALUE ZERO.
009400     05  WK-C-CHANNEL-FOUND       PIC X(01) VALUE "N".
009500     05  FILLER                   PIC X(08).
009600
009700 01  WK-C-DESC-AREA.
009800     05  WK-C-DESC-BUILD          PIC X(100) VALUE SPACES.
009900     05  WK-C-AMT-CLEAN           PIC X(15)  VALUE SPACES.
010000     05  WK-C-CHANNEL-TOK         PIC X(08)  VALUE SPACES.
010100     05  FILLER                   PIC X(08).
010200
010300 01  WK-C-DATE-TOK-AREA.
010400     05  WK-C-DATE-TOK            PIC X(10) VALUE SPACES.
010500     05  WK-C-DATE-TOK-D          PIC X(02) VALUE SPACES.
010600     05  WK-C-DATE-TOK-M          PIC X(02) VALUE SPACES.
010700     05  WK-C-DATE-TOK-Y          PIC X(02) VALUE SPACES.
010800     05  FILLER                   PIC X(08).
010900
011000 01  WK-PBMDATE-LINK-AREA.
011100     05  WK-PBMDATE-DD            PIC 9(02).
011200     05  WK-PBMDATE-MM            PIC 9(02).
011300     05  WK-PBMDATE-YY            PIC 9(04).
011400     05  WK-PBMDATE-YY2-FLAG      PIC X(01).
011500     05  WK-PBMDATE-OUT-DATE      PIC 9(08).
011600     05  WK-PBMDATE-OUT-DATE-BRK REDEFINES WK-PBMDATE-OUT-DATE.
011700         10  WK-PBMDATE-OUT-CCYY  PIC 9(04).
011800         10  WK-PBMDATE-OUT-MM    PIC 9(02).
011900         10  WK-PBMDATE-OUT-DD    PIC 9(02).
012000     05  WK-PBMDATE-OUT-CONF      PIC 9V99.
012100     05  FILLER                   PIC X(10).
012200
012300 01  WK-PBMPAYMD-LINK-AREA.
012400     05  WK-PBMPAYMD-DESC         PIC X(100).
012500     05  WK-PBMPAYMD-CHANNEL      PIC X(15).
012600     05  WK-PBMPAYMD-METHOD       PIC X(15).
012700     05  WK-PBMPAYMD-CONF         PIC 9V99.
012800     05  FILLER                   PIC X(05).
012900
013000 01  WK-PBMXCLAS-LINK-AREA.
013100     05  WK-PBMXCLAS-AMOUNT       PIC S9(09)V99 COMP-3.
013200     05  WK-PBMXCLAS-DESC         PIC X(100).
013300     05  WK-PBMXCLAS-CPTY-REF     PIC X(20).
013400     05  WK-PBMXCLAS-OUT-TYPE     PIC X(08).
013500     05  WK-PBMXCLAS-OUT-CATEGORY PIC X(30).
013600     05  WK-PBMXCLAS-OUT-OVERRIDE PIC X(01).
013700     05  FILLER                   PIC X(10).
013800
013900 01  WK-PBMCPTY-LINK-AREA.
014000     05  WK-PBMCPTY-DESC          PIC X(100).
014100     05  WK-PBMCPTY-REF           PIC X(20).
014200     05  WK-PBMCPTY-NAME          PIC X(60).
014300     05  FILLER                   PIC X(10).
014400
014500 LINKAGE SECTION.
014600*****************
014700     COPY PBPRSREC.
014800 EJECT
014900********************************************************
015000 PROCEDURE DIVISION USING PRS-RECORD.
015100********************************************************
015200 MAIN-MODULE.
015300     PERFORM A000-INIT-OUTPUT-RTN THRU A099-INIT-OUTPUT-EX.
015400     PERFORM A100-LOAD-CHANNEL-MAP THRU A199-LOAD-CHANNEL-MAP-EX.
015500     PERFORM A200-TOKENIZE-RTN THRU A299-TOKENIZE-EX.
015600     IF  WK-N-TOKEN-COUNT < 5
015700         MOVE "Y" TO PRS-OUT-SKIP
015800     ELSE
015900         PERFORM B000-PARSE-DATE-RTN THRU B099-PARSE-DATE-EX
016000         IF  PRS-OUT-SKIP NOT = "Y"
016100             PERFORM C000-SET-TYPE-RTN THRU C099-SET-TYPE-EX
016200         END-IF
016300         IF  PRS-OUT-SKIP NOT = "Y"
016400             PERFORM D000-FIND-AMOUNT-RTN
016500                THRU D099-FIND-AMOUNT-EX
016600         END-IF
016700         IF  PRS-OUT-SKIP NOT = "Y"
016800             PERFORM E000-BUILD-DESC-RTN THRU E099-BUILD-DESC-EX
016900             PERFORM F000-CLASSIFY-RTN THRU F099-CLASSIFY-EX
017000             PERFORM G000-PAYMETHOD-RTN THRU G099-PAYMETHOD-EX
017100             PERFORM H000-COUNTERPTY-RTN THRU H099-COUNTERPTY-EX
017200         END-IF
017300     END-IF.
017400     EXIT PROGRAM.
017500
017600 A000-INIT-OUTPUT-RTN.
017700     MOVE "N"    TO PRS-OUT-SKIP.
017800     MOVE ZERO   TO PRS-AMOUNT-THB PRS-ORIG-AMOUNT PRS-EXCH-RATE.
017900     MOVE SPACES TO PRS-AMOUNT-SET PRS-ORIG-CURRENCY PRS-TXN-TYPE
018000                    PRS-PAY-METHOD PRS-CP-REF PRS-CP-NAME
018100                    PRS-DESCRIPTION PRS-TXN-TIME.
018200     MOVE ZERO   TO PRS-TXN-DATE PRS-CONF-AMOUNT PRS-CONF-DATE
018300                    PRS-CONF-TYPE PRS-CONF-DESC PRS-CONF-METHOD.
018400 A099-INIT-OUTPUT-EX.
018500     EXIT.
018600
018700 A100-LOAD-CHANNEL-MAP.
018800     MOVE "ENET"  TO WK-C-CHANNEL-NAME(1).
018900     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(1).
019000     MOVE "ATM"   TO WK-C-CHANNEL-NAME(2).
019100     MOVE "ATM"   TO WK-C-CHANNEL-METHOD(2).
019200     MOVE "BCMS"  TO WK-C-CHANNEL-NAME(3).
019300     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(3).
019400     MOVE "SIPI"  TO WK-C-CHANNEL-NAME(4).
019500     MOVE "PROMPTPAY" TO WK-C-CHANNEL-METHOD(4).
019600     MOVE "KIOS"  TO WK-C-CHANNEL-NAME(5).
019700     MOVE "ATM"   TO WK-C-CHANNEL-METHOD(5).
019800     MOVE SPACES  TO WK-C-CHANNEL-NAME(6).
019900     MOVE SPACES  TO WK-C-CHANNEL-METHOD(6).
020000 A199-LOAD-CHANNEL-MAP-EX.
020100     EXIT.
020200
020300*------------------------------------------------------------------*
020400*  SPLIT THE LINE INTO BLANK-DELIMITED TOKENS.                     *
020500*------------------------------------------------------------------*
020600 A200-TOKENIZE-RTN.
020700     MOVE SPACES TO WK-N-TOKEN-TABLE.
020800     UNSTRING PRS-LINE-TEXT DELIMITED BY ALL SPACE
020900         INTO WK-N-TOKEN(01) WK-N-TOKEN(02) WK-N-TOKEN(03)
021000              WK-N-TOKEN(04) WK-N-TOKEN(05) WK-N-TOKEN(06)
021100              WK-N-TOKEN(07) WK-N-TOKEN(08) WK-N-TOKEN(09)
021200              WK-N-TOKEN(10) WK-N-TOKEN(11) WK-N-TOKEN(12)
021300              WK-N-TOKEN(13) WK-N-TOKEN(14) WK-N-TOKEN(15)
021400              WK-N-TOKEN(16).
021500     MOVE ZERO TO WK-N-TOKEN-COUNT.
021600     MOVE 1    TO WK-N-TOKEN-IDX.
021700     PERFORM A210-COUNT-ONE-TOKEN THRU A219-COUNT-ONE-TOKEN-EX
021800        UNTIL WK-N-TOKEN-IDX > 16.
021900 A299-TOKENIZE-EX.
022000     EXIT.
022100
022200 A210-COUNT-ONE-TOKEN.
022300     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
022400         MOVE WK-N-TOKEN-IDX TO WK-N-TOKEN-COUNT
022500     END-IF.
022600     ADD 1 TO WK-N-TOKEN-IDX.
022700 A219-COUNT-ONE-TOKEN-EX.
022800     EXIT.
022900
023000*------------------------------------------------------------------*
023100*  TOKEN 1 = DATE (DD/MM/YY), TOKEN 2 = TIME (HH:MM).              *
023200*------------------------------------------------------------------*
023300 B000-PARSE-DATE-RTN.
023400     MOVE WK-N-TOKEN(1) TO WK-C-DATE-TOK.
023500     MOVE SPACES TO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
023600     UNSTRING WK-C-DATE-TOK DELIMITED BY "/"
023700         INTO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
023800     MOVE WK-C-DATE-TOK-D TO WK-PBMDATE-DD.
023900     MOVE WK-C-DATE-TOK-M TO WK-PBMDATE-MM.
024000     MOVE "Y"             TO WK-PBMDATE-YY2-FLAG.
024100     MOVE WK-C-DATE-TOK-Y TO WK-PBMDATE-YY.
024200     CALL "PBMDATE" USING WK-PBMDATE-LINK-AREA.
024300     MOVE WK-PBMDATE-OUT-DATE TO PRS-TXN-DATE.
024400     MOVE WK-PBMDATE-OUT-CONF TO PRS-CONF-DATE.
024500     MOVE WK-N-TOKEN(2)       TO PRS-TXN-TIME.
024600     IF  WK-PBMDATE-OUT-CONF = 0
024700         MOVE "Y" TO PRS-OUT-SKIP
024800     END-IF.
024900 B099-PARSE-DATE-EX.
025000     EXIT.
025100
025200*------------------------------------------------------------------*
025300*  TOKEN 3 = X1 (INCOME) OR X2 (EXPENSE); TOKEN 4 = CHANNEL.       *
025400*------------------------------------------------------------------*
025500 C000-SET-TYPE-RTN.
025600     IF  WK-N-TOKEN(3) = "X1"
025700         MOVE "INCOME"  TO PRS-TXN-TYPE
025800     ELSE
025900         IF  WK-N-TOKEN(3) = "X2"
026000             MOVE "EXPENSE" TO PRS-TXN-TYPE
026100         ELSE
026200             MOVE "Y" TO PRS-OUT-SKIP
026300         END-IF
026400     END-IF.
026500     MOVE WK-N-TOKEN(4) TO WK-C-CHANNEL-TOK.
026600     MOVE .90 TO PRS-CONF-TYPE.
026700 C099-SET-TYPE-EX.
026800     EXIT.
026900
027000*------------------------------------------------------------------*
027100*  FIRST AMOUNT TOKEN (FROM TOKEN 5 ONWARD) IS THE TRANSACTION     *
027200*  AMOUNT; THE LAST ONE IS THE RUNNING BALANCE AND IS IGNORED.     *
027300*------------------------------------------------------------------*
027400 D000-FIND-AMOUNT-RTN.
027500     MOVE ZERO TO WK-N-AMT-TOKEN-IDX.
027600     MOVE 5    TO WK-N-TOKEN-IDX.
027700     PERFORM D010-SCAN-FWD-FOR-AMOUNT
027800        THRU D019-SCAN-FWD-FOR-AMOUNT-EX
027900        UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT
028000           OR WK-N-AMT-TOKEN-IDX > 0.
028100     IF  WK-N-AMT-TOKEN-IDX = 0
028200         MOVE "Y" TO PRS-OUT-SKIP
028300     ELSE
028400         MOVE WK-N-TOKEN(WK-N-AMT-TOKEN-IDX) TO WK-C-AMT-CLEAN
028500         INSPECT WK-C-AMT-CLEAN REPLACING ALL "," BY SPACE
028600         MOVE ZERO TO WK-N-AMT-WHOLE WK-N-AMT-FRAC
028700         UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
028800             INTO WK-N-AMT-WHOLE WK-N-AMT-FRAC
028900         COMPUTE PRS-AMOUNT-THB =
029000             WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100)
029100         MOVE "Y" TO PRS-AMOUNT-SET
029200         MOVE .95 TO PRS-CONF-AMOUNT
029300         COMPUTE WK-N-DESC-TOKEN-IDX = WK-N-AMT-TOKEN-IDX + 1
029400     END-IF.
029500 D099-FIND-AMOUNT-EX.
029600     EXIT.
029700
029800 D010-SCAN-FWD-FOR-AMOUNT.
029900     MOVE ZERO TO WK-N-HIT-COUNT.
030000     INSPECT WK-N-TOKEN(WK-N-TOKEN-IDX) TALLYING WK-N-HIT-COUNT
030100         FOR ALL ".".
030200     IF  WK-N-HIT-COUNT > 0
030300         MOVE WK-N-TOKEN-IDX TO WK-N-AMT-TOKEN-IDX
030400     END-IF.
030500     ADD 1 TO WK-N-TOKEN-IDX.
030600 D019-SCAN-FWD-FOR-AMOUNT-EX.
030700     EXIT.
030800
030900*------------------------------------------------------------------*
031000*  DESCRIPTION FOLLOWS THE "DESC:" LABEL TOKEN - STRIP THE LABEL.  *
031100*------------------------------------------------------------------*
031200 E000-BUILD-DESC-RTN.
031300     MOVE SPACES TO WK-C-DESC-BUILD.
031400     MOVE WK-N-DESC-TOKEN-IDX TO WK-N-TOKEN-IDX.
031500     PERFORM E100-SCAN-FOR-DESC-LABEL
031600        THRU E199-SCAN-FOR-DESC-LABEL-EX
031700        UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT.
031800     MOVE 1 TO WK-N-TOKEN-IDX.
031900     PERFORM E200-APPEND-ONE-TOKEN THRU E299-APPEND-ONE-TOKEN-EX
032000        UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT.
032100     MOVE WK-C-DESC-BUILD TO PRS-DESCRIPTION.
032200     MOVE .85 TO PRS-CONF-DESC.
032300 E099-BUILD-DESC-EX.
032400     EXIT.
032500
032600 E100-SCAN-FOR-DESC-LABEL.
032700     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) = "DESC:"
032800         MOVE SPACES TO WK-N-TOKEN(WK-N-TOKEN-IDX)
032900     END-IF.
033000     ADD 1 TO WK-N-TOKEN-IDX.
033100 E199-SCAN-FOR-DESC-LABEL-EX.
033200     EXIT.
033300
033400 E200-APPEND-ONE-TOKEN.
033500     IF  WK-N-TOKEN-IDX >= WK-N-DESC-TOKEN-IDX
033600         AND WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
033700         STRING WK-C-DESC-BUILD DELIMITED BY SPACE
033800                " "             DELIMITED BY SIZE
033900                WK-N-TOKEN(WK-N-TOKEN-IDX) DELIMITED BY SPACE
034000            INTO WK-C-DESC-BUILD
034100     END-IF.
034200     ADD 1 TO WK-N-TOKEN-IDX.
034300 E299-APPEND-ONE-TOKEN-EX.
034400     EXIT.
034500
034600*------------------------------------------------------------------*
034700*  APPLY CREDIT-CARD-PAYMENT/INVESTMENT/BANK-CODE TRANSFER         *
034800*  OVERRIDES.                                                      *
034900*------------------------------------------------------------------*
035000 F000-CLASSIFY-RTN.
035100     MOVE PRS-AMOUNT-THB        TO WK-PBMXCLAS-AMOUNT.
035200     MOVE PRS-DESCRIPTION       TO WK-PBMXCLAS-DESC.
035300     MOVE SPACES                TO WK-PBMXCLAS-CPTY-REF.
035400     CALL "PBMXCLAS" USING WK-PBMXCLAS-LINK-AREA.
035500     IF  WK-PBMXCLAS-OUT-OVERRIDE = "Y"
035600         MOVE WK-PBMXCLAS-OUT-TYPE TO PRS-TXN-TYPE
035700     END-IF.
035800 F099-CLASSIFY-EX.
035900     EXIT.
036000
036100*------------------------------------------------------------------*
036200*  METHOD FROM DESCRIPTION+CHANNEL, ELSE CHANNEL MAP.              *
036300*------------------------------------------------------------------*
036400 G000-PAYMETHOD-RTN.
036500     MOVE PRS-DESCRIPTION  TO WK-PBMPAYMD-DESC.
036600     MOVE WK-C-CHANNEL-TOK TO WK-PBMPAYMD-CHANNEL.
036700     CALL "PBMPAYMD" USING WK-PBMPAYMD-LINK-AREA.
036800     IF  WK-PBMPAYMD-METHOD NOT = SPACES
036900         MOVE WK-PBMPAYMD-METHOD TO PRS-PAY-METHOD
037000     ELSE
037100         MOVE "N" TO WK-C-CHANNEL-FOUND
037200         MOVE 1   TO WK-N-MAP-IDX
037300         PERFORM G100-SCAN-ONE-CHANNEL
037400            THRU G199-SCAN-ONE-CHANNEL-EX
037500            UNTIL WK-N-MAP-IDX > 6 OR WK-C-CHANNEL-FOUND = "Y"
037600     END-IF.
037700     MOVE .80 TO PRS-CONF-METHOD.
037800 G099-PAYMETHOD-EX.
037900     EXIT.
038000
038100 G100-SCAN-ONE-CHANNEL.
038200     IF  WK-C-CHANNEL-NAME(WK-N-MAP-IDX) = WK-C-CHANNEL-TOK
038300         AND WK-C-CHANNEL-TOK NOT = SPACES
038400         MOVE WK-C-CHANNEL-METHOD(WK-N-MAP-IDX) TO PRS-PAY-METHOD
038500         MOVE "Y" TO WK-C-CHANNEL-FOUND
038600     END-IF.
038700     ADD 1 TO WK-N-MAP-IDX.
038800 G199-SCAN-ONE-CHANNEL-EX.
038900     EXIT.
039000
039100 H000-COUNTERPTY-RTN.
039200     MOVE PRS-DESCRIPTION TO WK-PBMCPTY-DESC.
039300     CALL "PBMCPTY" USING WK-PBMCPTY-LINK-AREA.
039400     MOVE WK-PBMCPTY-REF  TO PRS-CP-REF.
039500     MOVE WK-PBMCPTY-NAME TO PRS-CP-NAME.
039600 H099-COUNTERPTY-EX.
039700     EXIT.
039800
039900******************************************************************
040000*************** END OF PROGRAM SOURCE -  PBMFSCBA ***************
040100******************************************************************
