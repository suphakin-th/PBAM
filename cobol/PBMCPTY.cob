000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMCPTY.
000500 AUTHOR.         R SOMCHART.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   19 JUL 1986.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXTRACT A
001200*               COUNTERPARTY REFERENCE (BANK CODE + MASKED
001300*               ACCOUNT) AND COUNTERPARTY NAME FROM A CLEANED
001400*               STATEMENT-LINE DESCRIPTION.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* PB0003  19/07/1986  RSC    - INITIAL VERSION - SCB/KBANK BANK
001900*                               CODE TABLE ONLY.
002000*----------------------------------------------------------------*
002100* PB0025  11/03/1989  RSC    - ADD FULL THAI BANK CODE TABLE
002200*                               (BBL, KTB, BAY, TMB, GSB, ETC).
002300*----------------------------------------------------------------*
002400* PB0061  30/08/1992  TNA    - ADD MASKED ACCOUNT TOKEN SCAN
002500*                               (X-PREFIXED AND BARE DIGIT RUN).
002600*----------------------------------------------------------------*
002700* PBY2K03 21/10/1998  WCH    - YEAR 2000 REVIEW - NO DATE FIELDS
002800*                               IN THIS ROUTINE, SIGNED OFF.
002900*----------------------------------------------------------------*
003000* PB0133  14/02/2005  NAT    - TRAILING-TEXT NAME EXTRACTION
003100*                               TIGHTENED TO STOP AT FIRST STOP
003200*                               WORD.
003300*----------------------------------------------------------------*
003400* PB0189  09/09/2016  KP     - TICKET OCR-3017 ADD KRUNGSRI
003500*                               BANK CODE SYNONYM.
003600*----------------------------------------------------------------*
003700* PB0226  14/09/2021  KP     - TICKET OCR-3390 FOLLOW-UP - BOTH
003800*                               THE MASKED ACCOUNT SCAN AND THE
003900*                               TRAILING-NAME CUTOFF WERE STUBS
004000*                               THAT NEVER LOOKED AT THE ACTUAL
004100*                               TEXT.  REPLACED WITH A REAL
004200*                               POSITION SCAN FOR X/DIGIT TOKENS
004300*                               AND A REAL STOP-WORD SEARCH FOR
004400*                               THE NAME CUTOFF, AS PB0133 BELOW
004500*                               ALWAYS CLAIMED WE HAD.
004600*================================================================
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM PBMCPTY **".
006900
007000 01  WK-C-COMMON.
007100     COPY PBCOMWS.
007200
007300 01  WK-C-BANKCODE-TABLE.
007400     05  WK-C-BANKCODE OCCURS 24 TIMES PIC X(08).
007500 01  WK-C-BANKCODE-ALT REDEFINES WK-C-BANKCODE-TABLE.
007600     05  WK-C-BANKCODE-BYTES OCCURS 24 TIMES PIC X(08).
007700
007800 01  WK-C-STOPWORD-TABLE.
007900     05  WK-C-STOPWORD OCCURS 04 TIMES PIC X(08).
008000 01  WK-C-STOPWORD-ALT REDEFINES WK-C-STOPWORD-TABLE.
008100     05  WK-C-STOPWORD-BYTES OCCURS 04 TIMES PIC X(08).
008200
008300 01  WK-C-WORK-AREA.
008400     05  WK-C-DESC-UPPER          PIC X(100).
008500     05  WK-C-DESC-ALT REDEFINES WK-C-DESC-UPPER.
008600         10  WK-C-DESC-FIRST-HALF PIC X(50).
008700         10  WK-C-DESC-LAST-HALF  PIC X(50).
008800     05  WS-BANK-IDX              PIC 9(02) COMP-3 VALUE ZERO.
008900     05  WS-HIT-COUNT             PIC 9(03) COMP-3 VALUE ZERO.
009000     05  WS-HIT-ALT REDEFINES WS-HIT-COUNT PIC X(02).
009100     05  WS-SCAN-POS              PIC 9(03) COMP-3 VALUE ZERO.
009200     05  WS-SCAN-POS2             PIC 9(03) COMP-3 VALUE ZERO.
009300     05  WS-FOUND-BANK            PIC X(01) VALUE "N".
009400     05  WS-FOUND-BANK-CODE       PIC X(08) VALUE SPACES.
009500     05  WS-BANK-LEN              PIC 9(02) COMP-3 VALUE ZERO.
009600     05  WS-BANK-END-POS          PIC 9(03) COMP-3 VALUE ZERO.
009700     05  WS-FOUND-MASK            PIC X(01) VALUE "N".
009800     05  WS-MASK-START-POS        PIC 9(03) COMP-3 VALUE ZERO.
009900     05  WS-MASK-END-POS          PIC 9(03) COMP-3 VALUE ZERO.
010000     05  WS-MASK-LEN              PIC 9(02) COMP-3 VALUE ZERO.
010100     05  WS-DIGIT-COUNT           PIC 9(02) COMP-3 VALUE ZERO.
010200     05  WS-ONE-CHAR              PIC X(01).
010300     05  WS-NAME-START-POS        PIC 9(03) COMP-3 VALUE ZERO.
010400     05  WS-NAME-LEN              PIC 9(02) COMP-3 VALUE ZERO.
010500     05  WS-STOP-IDX              PIC 9(02) COMP-3 VALUE ZERO.
010600     05  WS-STOP-LEN              PIC 9(02) COMP-3 VALUE ZERO.
010700     05  WS-STOP-POS              PIC 9(03) COMP-3 VALUE ZERO.
010800     05  WS-FOUND-STOP            PIC X(01) VALUE "N".
010900     05  WS-TRIM-TEXT             PIC X(08).
011000     05  WS-TRIM-LEN              PIC 9(02) COMP-3 VALUE ZERO.
011100     05  FILLER                   PIC X(10).
011200
011300 LINKAGE SECTION.
011400*****************
011500 01  WK-PBMCPTY-LINK.
011600     05  WK-PBMCPTY-DESC              PIC X(100).
011700     05  WK-PBMCPTY-REF                PIC X(20).
011800     05  WK-PBMCPTY-REF-BRK REDEFINES WK-PBMCPTY-REF.
011900         10  WK-PBMCPTY-REF-BANK       PIC X(08).
012000         10  WK-PBMCPTY-REF-MASKED     PIC X(12).
012100     05  WK-PBMCPTY-NAME               PIC X(60).
012200     05  FILLER                        PIC X(10).
012300 EJECT
012400********************************************************
012500 PROCEDURE DIVISION USING WK-PBMCPTY-LINK.
012600********************************************************
012700 MAIN-MODULE.
012800     PERFORM A000-LOAD-BANKCODES THRU A099-LOAD-BANKCODES-EX.
012900     PERFORM A100-LOAD-STOPWORDS THRU A199-LOAD-STOPWORDS-EX.
013000     PERFORM B000-EXTRACT-RTN THRU B099-EXTRACT-EX.
013100     EXIT PROGRAM.
013200
013300*------------------------------------------------------------------*
013400*  THAI BANK CODE TABLE - ONE CALL PER STATEMENT LINE SO RE-LOAD   *
013500*  EVERY TIME RATHER THAN CARRY A FIRST-TIME SWITCH.               *
013600*------------------------------------------------------------------*
013700 A000-LOAD-BANKCODES.
013800     MOVE "SCB"      TO WK-C-BANKCODE(01).
013900     MOVE "KBANK"    TO WK-C-BANKCODE(02).
014000     MOVE "BBL"      TO WK-C-BANKCODE(03).
014100     MOVE "KTB"      TO WK-C-BANKCODE(04).
014200     MOVE "BAY"      TO WK-C-BANKCODE(05).
014300     MOVE "TMB"      TO WK-C-BANKCODE(06).
014400     MOVE "TTB"      TO WK-C-BANKCODE(07).
014500     MOVE "GSB"      TO WK-C-BANKCODE(08).
014600     MOVE "BAAC"     TO WK-C-BANKCODE(09).
014700     MOVE "GHB"      TO WK-C-BANKCODE(10).
014800     MOVE "KK"       TO WK-C-BANKCODE(11).
014900     MOVE "TISCO"    TO WK-C-BANKCODE(12).
015000     MOVE "LH"       TO WK-C-BANKCODE(13).
015100     MOVE "CIMB"     TO WK-C-BANKCODE(14).
015200     MOVE "UOB"      TO WK-C-BANKCODE(15).
015300     MOVE "CITI"     TO WK-C-BANKCODE(16).
015400     MOVE "ICBC"     TO WK-C-BANKCODE(17).
015500     MOVE "TBANK"    TO WK-C-BANKCODE(18).
015600     MOVE "LHBANK"   TO WK-C-BANKCODE(19).
015700     MOVE "GHBANK"   TO WK-C-BANKCODE(20).
015800     MOVE "ISBT"     TO WK-C-BANKCODE(21).
015900     MOVE "TCRB"     TO WK-C-BANKCODE(22).
016000     MOVE "KRUNGSRI" TO WK-C-BANKCODE(23).
016100     MOVE SPACES     TO WK-C-BANKCODE(24).
016200 A099-LOAD-BANKCODES-EX.
016300     EXIT.
016400
016500*------------------------------------------------------------------*
016600*  TRAILING-TEXT STOP WORDS - WHATEVER FOLLOWS ONE OF THESE ON A   *
016700*  STATEMENT LINE IS BOILERPLATE, NOT PART OF THE COUNTERPARTY     *
016800*  NAME, SO THE NAME SCAN IN SECTION D STOPS COLD WHEN IT HITS ONE.*
016900*------------------------------------------------------------------*
017000 A100-LOAD-STOPWORDS.
017100     MOVE "REF"      TO WK-C-STOPWORD(01).
017200     MOVE "FEE"      TO WK-C-STOPWORD(02).
017300     MOVE "BAL"      TO WK-C-STOPWORD(03).
017400     MOVE "CHG"      TO WK-C-STOPWORD(04).
017500 A199-LOAD-STOPWORDS-EX.
017600     EXIT.
017700
017800*------------------------------------------------------------------*
017900*  SCAN THE DESCRIPTION FOR A KNOWN BANK CODE, THEN FOR A MASKED   *
018000*  ACCOUNT TOKEN, THEN TREAT WHATEVER IS LEFT AS THE NAME.         *
018100*------------------------------------------------------------------*
018200 B000-EXTRACT-RTN.
018300     MOVE WK-PBMCPTY-DESC TO WK-C-DESC-UPPER.
018400     MOVE SPACES TO WK-PBMCPTY-REF.
018500     MOVE SPACES TO WK-PBMCPTY-NAME.
018600     MOVE "N"    TO WS-FOUND-BANK.
018700     MOVE SPACES TO WS-FOUND-BANK-CODE.
018800     MOVE 1 TO WS-BANK-IDX.
018900     PERFORM B100-SCAN-ONE-BANK THRU B199-SCAN-ONE-BANK-EX
019000        UNTIL WS-BANK-IDX > 24
019100           OR WS-FOUND-BANK = "Y".
019200
019300     IF WS-FOUND-BANK = "Y"
019400         MOVE WS-FOUND-BANK-CODE TO WK-PBMCPTY-REF-BANK
019500         PERFORM C000-FIND-MASKED-ACCT
019600             THRU C099-FIND-MASKED-ACCT-EX
019700         PERFORM D000-TRAILING-NAME-RTN
019800             THRU D099-TRAILING-NAME-EX
019900     END-IF.
020000 B099-EXTRACT-EX.
020100     EXIT.
020200
020300*------------------------------------------------------------------*
020400*  TEST ONE BANK-CODE TABLE ENTRY AGAINST THE DESCRIPTION TEXT,    *
020500*  POSITION BY POSITION, SO WE KNOW WHERE THE MATCH ENDS AND CAN   *
020600*  START THE MASKED-ACCOUNT SCAN RIGHT AFTER IT.                  *
020700*------------------------------------------------------------------*
020800 B100-SCAN-ONE-BANK.
020900     IF WK-C-BANKCODE(WS-BANK-IDX) NOT = SPACES
021000         MOVE WK-C-BANKCODE(WS-BANK-IDX) TO WS-TRIM-TEXT
021100         PERFORM E000-TRIM-LEN-RTN THRU E099-TRIM-LEN-RTN-EX
021200         MOVE WS-TRIM-LEN TO WS-BANK-LEN
021300         MOVE 1 TO WS-SCAN-POS
021400         PERFORM B110-SCAN-ONE-POSITION THRU B119-SCAN-ONE-POSITION-EX
021500             UNTIL WS-SCAN-POS > (101 - WS-BANK-LEN)
021600                OR WS-FOUND-BANK = "Y"
021700     END-IF.
021800     ADD 1 TO WS-BANK-IDX.
021900 B199-SCAN-ONE-BANK-EX.
022000     EXIT.
022100
022200 B110-SCAN-ONE-POSITION.
022300     IF WK-C-DESC-UPPER(WS-SCAN-POS:WS-BANK-LEN) =
022400             WK-C-BANKCODE(WS-BANK-IDX)(1:WS-BANK-LEN)
022500         MOVE "Y" TO WS-FOUND-BANK
022600         MOVE WK-C-BANKCODE(WS-BANK-IDX) TO WS-FOUND-BANK-CODE
022700         COMPUTE WS-BANK-END-POS = WS-SCAN-POS + WS-BANK-LEN
022800     ELSE
022900         ADD 1 TO WS-SCAN-POS
023000     END-IF.
023100 B119-SCAN-ONE-POSITION-EX.
023200     EXIT.
023300
023400*------------------------------------------------------------------*
023500*  LOOK FOR A X OR x FOLLOWED BY 3+ DIGITS, OR A BARE RUN OF 4+    *
023600*  DIGITS, STARTING RIGHT AFTER THE BANK CODE MATCH, AND USE IT AS *
023700*  THE MASKED ACCOUNT PORTION OF THE REF.                          *
023800*------------------------------------------------------------------*
023900 C000-FIND-MASKED-ACCT.
024000     MOVE "N" TO WS-FOUND-MASK.
024100     MOVE WS-BANK-END-POS TO WS-SCAN-POS.
024200     PERFORM C100-SCAN-ONE-MASK-POS THRU C199-SCAN-ONE-MASK-POS-EX
024300         UNTIL WS-SCAN-POS > 97
024400            OR WS-FOUND-MASK = "Y".
024500     IF WS-FOUND-MASK = "Y"
024600         IF WS-MASK-LEN > 12
024700             MOVE 12 TO WS-MASK-LEN
024800         END-IF
024900         MOVE WK-C-DESC-UPPER(WS-MASK-START-POS:WS-MASK-LEN)
025000             TO WK-PBMCPTY-REF-MASKED
025100         MOVE WS-MASK-END-POS TO WS-NAME-START-POS
025200     ELSE
025300         MOVE WS-BANK-END-POS TO WS-NAME-START-POS
025400     END-IF.
025500 C099-FIND-MASKED-ACCT-EX.
025600     EXIT.
025700
025800 C100-SCAN-ONE-MASK-POS.
025900     MOVE WK-C-DESC-UPPER(WS-SCAN-POS:1) TO WS-ONE-CHAR.
026000     IF WS-ONE-CHAR = "X" OR WS-ONE-CHAR = "x"
026100         COMPUTE WS-SCAN-POS2 = WS-SCAN-POS + 1
026200         MOVE ZERO TO WS-DIGIT-COUNT
026300         PERFORM C900-COUNT-ONE-DIGIT THRU C909-COUNT-ONE-DIGIT-EX
026400             UNTIL WS-SCAN-POS2 > 100
026500                OR WK-C-DESC-UPPER(WS-SCAN-POS2:1) NOT NUMERIC
026600         IF WS-DIGIT-COUNT >= 3
026700             MOVE WS-SCAN-POS TO WS-MASK-START-POS
026800             COMPUTE WS-MASK-LEN = WS-DIGIT-COUNT + 1
026900             COMPUTE WS-MASK-END-POS = WS-MASK-START-POS + WS-MASK-LEN
027000             MOVE "Y" TO WS-FOUND-MASK
027100         ELSE
027200             ADD 1 TO WS-SCAN-POS
027300         END-IF
027400     ELSE
027500         IF WS-ONE-CHAR IS NUMERIC
027600             MOVE WS-SCAN-POS TO WS-SCAN-POS2
027700             MOVE ZERO TO WS-DIGIT-COUNT
027800             PERFORM C900-COUNT-ONE-DIGIT THRU C909-COUNT-ONE-DIGIT-EX
027900                 UNTIL WS-SCAN-POS2 > 100
028000                    OR WK-C-DESC-UPPER(WS-SCAN-POS2:1) NOT NUMERIC
028100             IF WS-DIGIT-COUNT >= 4
028200                 MOVE WS-SCAN-POS TO WS-MASK-START-POS
028300                 MOVE WS-DIGIT-COUNT TO WS-MASK-LEN
028400                 COMPUTE WS-MASK-END-POS =
028500                     WS-MASK-START-POS + WS-MASK-LEN
028600                 MOVE "Y" TO WS-FOUND-MASK
028700             ELSE
028800                 ADD 1 TO WS-SCAN-POS
028900             END-IF
029000         ELSE
029100             ADD 1 TO WS-SCAN-POS
029200         END-IF
029300     END-IF.
029400 C199-SCAN-ONE-MASK-POS-EX.
029500     EXIT.
029600
029700 C900-COUNT-ONE-DIGIT.
029800     ADD 1 TO WS-DIGIT-COUNT.
029900     ADD 1 TO WS-SCAN-POS2.
030000 C909-COUNT-ONE-DIGIT-EX.
030100     EXIT.
030200
030300*------------------------------------------------------------------*
030400*  WHATEVER TRAILS THE BANK CODE/MASKED ACCOUNT IS THE NAME, UP TO *
030500*  THE FIRST STOP WORD (SEE A100) OR THE END OF THE DESCRIPTION.   *
030600*------------------------------------------------------------------*
030700 D000-TRAILING-NAME-RTN.
030800     MOVE "N" TO WS-FOUND-STOP.
030900     MOVE WS-NAME-START-POS TO WS-SCAN-POS.
031000     IF WS-SCAN-POS < 1
031100         MOVE 1 TO WS-SCAN-POS
031200     END-IF.
031300     PERFORM D100-SCAN-ONE-NAME-POS THRU D199-SCAN-ONE-NAME-POS-EX
031400         UNTIL WS-SCAN-POS > 100
031500            OR WS-FOUND-STOP = "Y".
031600     IF WS-FOUND-STOP = "Y"
031700         COMPUTE WS-NAME-LEN = WS-STOP-POS - WS-NAME-START-POS
031800     ELSE
031900         COMPUTE WS-NAME-LEN = 101 - WS-NAME-START-POS
032000     END-IF.
032100     IF WS-NAME-LEN > 0
032200         IF WS-NAME-LEN > 60
032300             MOVE 60 TO WS-NAME-LEN
032400         END-IF
032500         MOVE WK-C-DESC-UPPER(WS-NAME-START-POS:WS-NAME-LEN)
032600             TO WK-PBMCPTY-NAME
032700     END-IF.
032800 D099-TRAILING-NAME-EX.
032900     EXIT.
033000
033100 D100-SCAN-ONE-NAME-POS.
033200     MOVE 1 TO WS-STOP-IDX.
033300     PERFORM D110-TEST-ONE-STOPWORD THRU D119-TEST-ONE-STOPWORD-EX
033400         UNTIL WS-STOP-IDX > 4
033500            OR WS-FOUND-STOP = "Y".
033600     IF WS-FOUND-STOP NOT = "Y"
033700         ADD 1 TO WS-SCAN-POS
033800     END-IF.
033900 D199-SCAN-ONE-NAME-POS-EX.
034000     EXIT.
034100
034200 D110-TEST-ONE-STOPWORD.
034300     IF WK-C-STOPWORD(WS-STOP-IDX) NOT = SPACES
034400         MOVE WK-C-STOPWORD(WS-STOP-IDX) TO WS-TRIM-TEXT
034500         PERFORM E000-TRIM-LEN-RTN THRU E099-TRIM-LEN-RTN-EX
034600         MOVE WS-TRIM-LEN TO WS-STOP-LEN
034700         IF (WS-SCAN-POS + WS-STOP-LEN - 1) <= 100
034800             AND WK-C-DESC-UPPER(WS-SCAN-POS:WS-STOP-LEN) =
034900                 WK-C-STOPWORD(WS-STOP-IDX)(1:WS-STOP-LEN)
035000             MOVE "Y" TO WS-FOUND-STOP
035100             MOVE WS-SCAN-POS TO WS-STOP-POS
035200         END-IF
035300     END-IF.
035400     ADD 1 TO WS-STOP-IDX.
035500 D119-TEST-ONE-STOPWORD-EX.
035600     EXIT.
035700
035800*------------------------------------------------------------------*
035900*  SHARED HELPER - TRIMS TRAILING SPACES OFF A PIC X(08) TABLE      *
036000*  ENTRY COPIED INTO WS-TRIM-TEXT AND RETURNS ITS LENGTH SO A       *
036100*  VARIABLE-LENGTH REFERENCE-MODIFIED COMPARE CAN BE BUILT ON IT.   *
036200*------------------------------------------------------------------*
036300 E000-TRIM-LEN-RTN.
036400     MOVE 8 TO WS-TRIM-LEN.
036500     PERFORM E100-TRIM-ONE-BYTE THRU E199-TRIM-ONE-BYTE-EX
036600         UNTIL WS-TRIM-LEN = 1
036700            OR WS-TRIM-TEXT(WS-TRIM-LEN:1) NOT = SPACE.
036800 E099-TRIM-LEN-RTN-EX.
036900     EXIT.
037000
037100 E100-TRIM-ONE-BYTE.
037200     SUBTRACT 1 FROM WS-TRIM-LEN.
037300 E199-TRIM-ONE-BYTE-EX.
037400     EXIT.
037500
037600******************************************************************
037700************** END OF PROGRAM SOURCE -  PBMCPTY ****************
037800******************************************************************
