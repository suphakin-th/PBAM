000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMFGNCC.
000500 AUTHOR.         T NARONG.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   18 NOV 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U1 CALLED LINE PARSER FOR THE GENERIC-CC FORMAT
001200*               (KTC OR SCB CREDIT CARD STATEMENT LINES).  TWO
001300*               LINE SHAPES ARE ACCEPTED:
001400*                 KTC - TRANSDATE(D/M/YY[YY]) POSTDATE(D/M/YY[YY])
001500*                       DESCRIPTION  AMOUNT
001600*                 SCB - POSTDATE(D/M) [TRANSDATE(D/M)]
001700*                       DESCRIPTION  AMOUNT
001800*               THE KTC DATE TOKEN CARRIES A YEAR (TWO SLASHES),
001900*               THE SCB DATE TOKEN DOES NOT (ONE SLASH) - THAT IS
002000*               HOW THE TWO SUB-VARIANTS ARE TOLD APART.
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* PB0019  18/11/1987  TNA    - INITIAL VERSION - KTC SHAPE ONLY.
002500*----------------------------------------------------------------*
002600* PB0041  22/02/1991  RSC    - ADD SCB SHAPE (NO-YEAR DATE TOKEN,
002700*                               ASSUME CURRENT CENTURY).
002800*----------------------------------------------------------------*
002900* PBY2K09 06/11/1998  WCH    - YEAR 2000 REVIEW - ASSUMED-YEAR
003000*                               CONSTANT MOVED TO A SINGLE MOVE
003100*                               STATEMENT FOR EASIER FUTURE ROLL.
003200*----------------------------------------------------------------*
003300* PB0144  02/10/2006  NAT    - PAYMENT-RECEIVED OVERRIDE ADDED ON
003400*                               TOP OF THE SIGN-OF-AMOUNT TYPING.
003500*----------------------------------------------------------------*
003600* PB0199  30/06/2017  KP     - TICKET OCR-3420 SOFT-HYPHEN CREDIT
003700*                               MARKER RECOGNISED ALONGSIDE "-".
003800*----------------------------------------------------------------*
003900* PB0223  14/09/2021  KP     - TICKET OCR-3390 FOLLOW-UP - DROPPED
004000*                               THE UNUSED SRC-ACCT/DST-BANK-CODE/
004100*                               OWN-ACCT-FLAG FIELDS FROM THE
004200*                               PBMXCLAS LINKAGE COPY, THIS ROUTINE
004300*                               NEVER POPULATED THEM.
004400*----------------------------------------------------------------*
004500* PB0227  11/02/2022  NAT    - TICKET OCR-3455 - PRS-AMOUNT-THB
004600*                               WAS GOING OUT NEGATIVE ON CREDIT
004700*                               ROWS AND E000-CLASSIFY-RTN WAS
004800*                               FEEDING THAT SIGNED FIGURE STRAIGHT
004900*                               INTO PBMXCLAS AND TAKING ITS OUTPUT
005000*                               UNCONDITIONALLY - BACKWARDS VS THE
005100*                               CREDIT-FLAG.  B100-CONVERT-AMOUNT-RTN
005200*                               NOW ALWAYS STORES THE MAGNITUDE AND
005300*                               E000 SETS THE TYPE FROM THE CREDIT
005400*                               FLAG DIRECTLY, ONLY TAKING PBMXCLAS'S
005500*                               TYPE WHEN IT ACTUALLY OVERRODE.  ALSO
005600*                               MADE GOOD ON THE PB0144 CLAIM ABOVE,
005700*                               WHICH WAS NEVER ACTUALLY CODED - A
005800*                               REAL PAYMENT-RECEIVED KEYWORD SCAN
005900*                               NOW FORCES TRANSFER ON CREDIT ROWS.
006000*================================================================
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
007300
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM PBMFGNCC **".
008300
008400 01  WK-C-COMMON.
008500     COPY PBCOMWS.
008600
008700 01  WK-N-TOKEN-TABLE.
008800     05  WK-N-TOKEN OCCURS 12 TIMES  PIC X(30).
008900 01  WK-N-TOKEN-ALT REDEFINES WK-N-TOKEN-TABLE.
009000     05  WK-N-TOKEN-BYTES OCCURS 12 TIMES PIC X(30).
009100
009200 01  WK-N-WORK-AREA.
009300     05  WK-N-PAYRECV-IDX         PIC 9(02) COMP-3 VALUE ZERO.
009400     05  WK-C-PAYRECV-FOUND       PIC X(01) VALUE "N".
009500     05  WK-N-TOKEN-COUNT         PIC 9(02) COMP-3 VALUE ZERO.
009600     05  WK-N-TOKEN-IDX           PIC 9(02) COMP-3 VALUE ZERO.
009700     05  WK-N-AMT-TOKEN-IDX       PIC 9(02) COMP-3 VALUE ZERO.
009800     05  WK-N-DATE-TOKEN-IDX      PIC 9(02) COMP-3 VALUE ZERO.
009900     05  WK-N-SLASH-COUNT         PIC 9(02) COMP-3 VALUE ZERO.
010000     05  WK-N-HIT-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
010100     05  WK-N-HIT-ALT REDEFINES WK-N-HIT-COUNT PIC X(02).
010200     05  WK-N-AMT-WHOLE           PIC 9(09) COMP-3 VALUE ZERO.
010300     05  WK-N-AMT-FRAC            PIC 9(02) COMP-3 VALUE ZERO.
010400     05  WK-N-AMT-ABS             PIC S9(09)V99 COMP-3 VALUE ZERO.
010500     05  WK-C-CREDIT-FLAG         PIC X(01) VALUE "N".
010600     05  WK-C-DATE1-HAS-YEAR      PIC X(01) VALUE "N".
010700     05  WK-C-DATE2-HAS-YEAR      PIC X(01) VALUE "N".
010800     05  FILLER                   PIC X(08).
010900
011000 01  WK-C-DESC-AREA.
011100     05  WK-C-DESC-BUILD          PIC X(100) VALUE SPACES.
011200     05  WK-C-AMT-CLEAN           PIC X(15)  VALUE SPACES.
011300     05  FILLER                  PIC X(08).
011400
011500 01  WK-C-DATE-TOK-AREA.
011600     05  WK-C-DATE-TOK            PIC X(10) VALUE SPACES.
011700     05  WK-C-DATE-TOK-D          PIC X(02) VALUE SPACES.
011800     05  WK-C-DATE-TOK-M          PIC X(02) VALUE SPACES.
011900     05  WK-C-DATE-TOK-Y          PIC X(04) VALUE SPACES.
012000     05  FILLER                  PIC X(08).
012100
012200 01  WK-PBMDATE-LINK-AREA.
012300     05  WK-PBMDATE-DD            PIC 9(02).
012400     05  WK-PBMDATE-MM            PIC 9(02).
012500     05  WK-PBMDATE-YY            PIC 9(04).
012600     05  WK-PBMDATE-YY2-FLAG      PIC X(01).
012700     05  WK-PBMDATE-OUT-DATE      PIC 9(08).
012800     05  WK-PBMDATE-OUT-DATE-BRK REDEFINES WK-PBMDATE-OUT-DATE.
012900         10  WK-PBMDATE-OUT-CCYY  PIC 9(04).
013000         10  WK-PBMDATE-OUT-MM    PIC 9(02).
013100         10  WK-PBMDATE-OUT-DD    PIC 9(02).
013200     05  WK-PBMDATE-OUT-CONF      PIC 9V99.
013300     05  FILLER                   PIC X(10).
013400
013500 01  WK-PBMPAYMD-LINK-AREA.
013600     05  WK-PBMPAYMD-DESC         PIC X(100).
013700     05  WK-PBMPAYMD-CHANNEL      PIC X(15).
013800     05  WK-PBMPAYMD-METHOD       PIC X(15).
013900     05  WK-PBMPAYMD-CONF         PIC 9V99.
014000     05  FILLER                   PIC X(05).
014100
014200 01  WK-PBMXCLAS-LINK-AREA.
014300     05  WK-PBMXCLAS-AMOUNT       PIC S9(09)V99 COMP-3.
014400     05  WK-PBMXCLAS-DESC         PIC X(100).
014500     05  WK-PBMXCLAS-CPTY-REF     PIC X(20).
014600     05  WK-PBMXCLAS-OUT-TYPE     PIC X(08).
014700     05  WK-PBMXCLAS-OUT-CATEGORY PIC X(30).
014800     05  WK-PBMXCLAS-OUT-OVERRIDE PIC X(01).
014900     05  FILLER                   PIC X(10).
015000
015100 01  WK-PBMCPTY-LINK-AREA.
015200     05  WK-PBMCPTY-DESC          PIC X(100).
015300     05  WK-PBMCPTY-REF           PIC X(20).
015400     05  WK-PBMCPTY-NAME          PIC X(60).
015500     05  FILLER                   PIC X(10).
015600
015700 01  WK-C-PAYRECV-KEYWORD-TABLE.
015800     05  WK-C-PAYRECV-KEYWORD OCCURS 04 TIMES PIC X(30)
015900         VALUE SPACES.
016000 01  WK-C-PAYRECV-ALT REDEFINES WK-C-PAYRECV-KEYWORD-TABLE.
016100     05  WK-C-PAYRECV-BYTES OCCURS 04 TIMES PIC X(30).
016200
016300 LINKAGE SECTION.
016400*****************
016500     COPY PBPRSREC.
016600 EJECT
016700********************************************************
016800 PROCEDURE DIVISION USING PRS-RECORD.
016900********************************************************
017000 MAIN-MODULE.
017100     PERFORM A000-INIT-OUTPUT-RTN THRU A099-INIT-OUTPUT-EX.
017200     PERFORM A100-TOKENIZE-RTN THRU A199-TOKENIZE-EX.
017300     IF  WK-N-TOKEN-COUNT < 3
017400         MOVE "Y" TO PRS-OUT-SKIP
017500     ELSE
017600         PERFORM B000-FIND-AMOUNT-RTN THRU B099-FIND-AMOUNT-EX
017700         PERFORM C000-FIND-DATES-RTN THRU C099-FIND-DATES-EX
017800         IF  PRS-OUT-SKIP NOT = "Y"
017900             PERFORM D000-BUILD-DESC-RTN THRU D099-BUILD-DESC-EX
018000             PERFORM E000-CLASSIFY-RTN THRU E099-CLASSIFY-EX
018100             PERFORM F000-PAYMETHOD-RTN THRU F099-PAYMETHOD-EX
018200             PERFORM G000-COUNTERPTY-RTN THRU G099-COUNTERPTY-EX
018300         END-IF
018400     END-IF.
018500     EXIT PROGRAM.
018600
018700 A000-INIT-OUTPUT-RTN.
018800     MOVE "N"    TO PRS-OUT-SKIP.
018900     MOVE ZERO   TO PRS-AMOUNT-THB PRS-ORIG-AMOUNT PRS-EXCH-RATE.
019000     MOVE SPACES TO PRS-AMOUNT-SET PRS-ORIG-CURRENCY PRS-TXN-TYPE
019100                    PRS-PAY-METHOD PRS-CP-REF PRS-CP-NAME
019200                    PRS-DESCRIPTION PRS-TXN-TIME.
019300     MOVE ZERO   TO PRS-TXN-DATE PRS-CONF-AMOUNT PRS-CONF-DATE
019400                    PRS-CONF-TYPE PRS-CONF-DESC PRS-CONF-METHOD.
019500 A099-INIT-OUTPUT-EX.
019600     EXIT.
019700
019800*------------------------------------------------------------------*
019900*  SPLIT THE LINE INTO BLANK-DELIMITED TOKENS.                     *
020000*------------------------------------------------------------------*
020100 A100-TOKENIZE-RTN.
020200     MOVE SPACES TO WK-N-TOKEN-TABLE.
020300     UNSTRING PRS-LINE-TEXT DELIMITED BY ALL SPACE
020400         INTO WK-N-TOKEN(01) WK-N-TOKEN(02) WK-N-TOKEN(03)
020500              WK-N-TOKEN(04) WK-N-TOKEN(05) WK-N-TOKEN(06)
020600              WK-N-TOKEN(07) WK-N-TOKEN(08) WK-N-TOKEN(09)
020700              WK-N-TOKEN(10) WK-N-TOKEN(11) WK-N-TOKEN(12).
020800     MOVE ZERO TO WK-N-TOKEN-COUNT.
020900     MOVE 1    TO WK-N-TOKEN-IDX.
021000     PERFORM A110-COUNT-ONE-TOKEN THRU A119-COUNT-ONE-TOKEN-EX
021100        UNTIL WK-N-TOKEN-IDX > 12.
021200 A199-TOKENIZE-EX.
021300     EXIT.
021400
021500 A110-COUNT-ONE-TOKEN.
021600     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
021700         MOVE WK-N-TOKEN-IDX TO WK-N-TOKEN-COUNT
021800     END-IF.
021900     ADD 1 TO WK-N-TOKEN-IDX.
022000 A119-COUNT-ONE-TOKEN-EX.
022100     EXIT.
022200
022300*------------------------------------------------------------------*
022400*  LOCATE THE TRAILING AMOUNT TOKEN (CONTAINS A DECIMAL POINT) AND *
022500*  CONVERT IT, HONOURING A LEADING "-" AS A CREDIT MARKER.         *
022600*------------------------------------------------------------------*
022700 B000-FIND-AMOUNT-RTN.
022800     MOVE ZERO TO WK-N-AMT-TOKEN-IDX.
022900     MOVE WK-N-TOKEN-COUNT TO WK-N-TOKEN-IDX.
023000     PERFORM B010-SCAN-BACK-FOR-AMOUNT
023100        THRU B019-SCAN-BACK-FOR-AMOUNT-EX
023200        UNTIL WK-N-TOKEN-IDX < 1 OR WK-N-AMT-TOKEN-IDX > 0.
023300     IF  WK-N-AMT-TOKEN-IDX = 0
023400         MOVE "Y" TO PRS-OUT-SKIP
023500     ELSE
023600         PERFORM B100-CONVERT-AMOUNT-RTN
023700            THRU B199-CONVERT-AMOUNT-EX
023800     END-IF.
023900 B099-FIND-AMOUNT-EX.
024000     EXIT.
024100
024200 B010-SCAN-BACK-FOR-AMOUNT.
024300     MOVE ZERO TO WK-N-HIT-COUNT.
024400     INSPECT WK-N-TOKEN(WK-N-TOKEN-IDX) TALLYING WK-N-HIT-COUNT
024500         FOR ALL ".".
024600     IF  WK-N-HIT-COUNT > 0
024700         MOVE WK-N-TOKEN-IDX TO WK-N-AMT-TOKEN-IDX
024800     END-IF.
024900     SUBTRACT 1 FROM WK-N-TOKEN-IDX.
025000 B019-SCAN-BACK-FOR-AMOUNT-EX.
025100     EXIT.
025200
025300 B100-CONVERT-AMOUNT-RTN.
025400     MOVE WK-N-TOKEN(WK-N-AMT-TOKEN-IDX) TO WK-C-AMT-CLEAN.
025500     MOVE "N" TO WK-C-CREDIT-FLAG.
025600     IF  WK-C-AMT-CLEAN(1:1) = "-"
025700         MOVE "Y" TO WK-C-CREDIT-FLAG
025800         MOVE WK-C-AMT-CLEAN(2:14) TO WK-C-AMT-CLEAN
025900     END-IF.
026000     INSPECT WK-C-AMT-CLEAN REPLACING ALL "," BY SPACE.
026100     MOVE ZERO TO WK-N-AMT-WHOLE WK-N-AMT-FRAC.
026200     UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
026300         INTO WK-N-AMT-WHOLE WK-N-AMT-FRAC.
026400     COMPUTE WK-N-AMT-ABS = WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100).
026500     MOVE WK-N-AMT-ABS TO PRS-AMOUNT-THB.
026600     MOVE "Y"  TO PRS-AMOUNT-SET.
026700     MOVE .95  TO PRS-CONF-AMOUNT.
026800 B199-CONVERT-AMOUNT-EX.
026900     EXIT.
027000
027100*------------------------------------------------------------------*
027200*  PICK THE BILLING/TRANSACTION DATE TOKEN - KTC CARRIES A YEAR    *
027300*  (TWO SLASHES), SCB DOES NOT (ONE SLASH, ASSUME YEAR 2026 CE).   *
027400*------------------------------------------------------------------*
027500 C000-FIND-DATES-RTN.
027600     MOVE "N" TO WK-C-DATE1-HAS-YEAR.
027700     MOVE "N" TO WK-C-DATE2-HAS-YEAR.
027800     MOVE ZERO TO WK-N-HIT-COUNT.
027900     INSPECT WK-N-TOKEN(1) TALLYING WK-N-HIT-COUNT FOR ALL "/".
028000     IF  WK-N-HIT-COUNT > 1
028100         MOVE "Y" TO WK-C-DATE1-HAS-YEAR
028200     END-IF.
028300     MOVE ZERO TO WK-N-HIT-COUNT.
028400     INSPECT WK-N-TOKEN(2) TALLYING WK-N-HIT-COUNT FOR ALL "/".
028500     IF  WK-N-HIT-COUNT > 1
028600         MOVE "Y" TO WK-C-DATE2-HAS-YEAR
028700     END-IF.
028800
028900     IF  WK-C-DATE1-HAS-YEAR = "Y"
029000         MOVE 1 TO WK-N-DATE-TOKEN-IDX
029100     ELSE
029200         IF  WK-C-DATE2-HAS-YEAR = "N" AND WK-N-TOKEN(2) NOT = SPACE
029300             AND WK-N-TOKEN(2)(1:1) IS NUMERIC
029400             MOVE 2 TO WK-N-DATE-TOKEN-IDX
029500         ELSE
029600             MOVE 1 TO WK-N-DATE-TOKEN-IDX
029700         END-IF
029800     END-IF.
029900     PERFORM C100-PARSE-ONE-DATE THRU C199-PARSE-ONE-DATE-EX.
030000 C099-FIND-DATES-EX.
030100     EXIT.
030200
030300 C100-PARSE-ONE-DATE.
030400     MOVE WK-N-TOKEN(WK-N-DATE-TOKEN-IDX) TO WK-C-DATE-TOK.
030500     MOVE SPACES TO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
030600     IF  WK-C-DATE1-HAS-YEAR = "Y" OR
030700         (WK-N-DATE-TOKEN-IDX = 2 AND WK-C-DATE2-HAS-YEAR = "Y")
030800         UNSTRING WK-C-DATE-TOK DELIMITED BY "/"
030900             INTO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y
031000         MOVE WK-C-DATE-TOK-D TO WK-PBMDATE-DD
031100         MOVE WK-C-DATE-TOK-M TO WK-PBMDATE-MM
031200         IF  WK-C-DATE-TOK-Y(3:2) = SPACES
031300             MOVE "Y" TO WK-PBMDATE-YY2-FLAG
031400             MOVE WK-C-DATE-TOK-Y(1:2) TO WK-PBMDATE-YY
031500         ELSE
031600             MOVE "N" TO WK-PBMDATE-YY2-FLAG
031700             MOVE WK-C-DATE-TOK-Y TO WK-PBMDATE-YY
031800         END-IF
031900     ELSE
032000         UNSTRING WK-C-DATE-TOK DELIMITED BY "/"
032100             INTO WK-C-DATE-TOK-D WK-C-DATE-TOK-M
032200         MOVE WK-C-DATE-TOK-D TO WK-PBMDATE-DD
032300         MOVE WK-C-DATE-TOK-M TO WK-PBMDATE-MM
032400         MOVE "N"  TO WK-PBMDATE-YY2-FLAG
032500         MOVE 2026 TO WK-PBMDATE-YY
032600     END-IF.
032700     CALL "PBMDATE" USING WK-PBMDATE-LINK-AREA.
032800     MOVE WK-PBMDATE-OUT-DATE TO PRS-TXN-DATE.
032900     MOVE WK-PBMDATE-OUT-CONF TO PRS-CONF-DATE.
033000     IF  WK-PBMDATE-OUT-CONF = 0
033100         MOVE "Y" TO PRS-OUT-SKIP
033200     END-IF.
033300 C199-PARSE-ONE-DATE-EX.
033400     EXIT.
033500
033600*------------------------------------------------------------------*
033700*  DESCRIPTION = TOKENS BETWEEN THE LAST DATE TOKEN AND THE AMOUNT *
033800*  TOKEN, REJOINED WITH A SINGLE SPACE.                            *
033900*------------------------------------------------------------------*
034000 D000-BUILD-DESC-RTN.
034100     MOVE SPACES TO WK-C-DESC-BUILD.
034200     IF  WK-N-DATE-TOKEN-IDX = 1 AND WK-C-DATE2-HAS-YEAR = "Y"
034300         ADD 1 TO WK-N-DATE-TOKEN-IDX
034400     END-IF.
034500     COMPUTE WK-N-TOKEN-IDX = WK-N-DATE-TOKEN-IDX + 1.
034600     PERFORM D100-APPEND-ONE-TOKEN THRU D199-APPEND-ONE-TOKEN-EX
034700        UNTIL WK-N-TOKEN-IDX >= WK-N-AMT-TOKEN-IDX.
034800     MOVE WK-C-DESC-BUILD TO PRS-DESCRIPTION.
034900     MOVE .90 TO PRS-CONF-DESC.
035000 D099-BUILD-DESC-EX.
035100     EXIT.
035200
035300 D100-APPEND-ONE-TOKEN.
035400     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
035500         STRING WK-C-DESC-BUILD DELIMITED BY SPACE
035600                " "             DELIMITED BY SIZE
035700                WK-N-TOKEN(WK-N-TOKEN-IDX) DELIMITED BY SPACE
035800            INTO WK-C-DESC-BUILD
035900     END-IF.
036000     ADD 1 TO WK-N-TOKEN-IDX.
036100 D199-APPEND-ONE-TOKEN-EX.
036200     EXIT.
036300
036400*------------------------------------------------------------------*
036500*  TYPE IS DECIDED DIRECTLY FROM THE CREDIT/DEBIT MARKER, NOT FROM  *
036600*  PBMXCLAS'S GENERIC SIGN HEURISTIC - A CREDIT (LEADING "-") ROW   *
036700*  IS INCOME, A DEBIT ROW IS EXPENSE.  A CREDIT ROW WHOSE           *
036800*  DESCRIPTION CARRIES A PAYMENT-RECEIVED PATTERN IS RECLASSED TO   *
036900*  TRANSFER BEFORE THE SHARED CARD-BILL/INVESTMENT/BANK-CODE        *
037000*  OVERRIDE IS EVEN CONSULTED.  PBMXCLAS IS STILL CALLED, FED A     *
037100*  LOCALLY-SIGNED COPY OF THE AMOUNT SO ITS OWN SIGN HEURISTIC      *
037200*  AGREES WITH OUR TYPE, AND ITS RESULT IS ONLY TAKEN WHEN IT       *
037300*  ACTUALLY FIRED AN OVERRIDE (OUT-OVERRIDE = "Y") - NOT BLINDLY.   *
037400*------------------------------------------------------------------*
037500 E000-CLASSIFY-RTN.
037600     MOVE "N" TO WK-C-PAYRECV-FOUND.
037700     IF  WK-C-CREDIT-FLAG = "Y"
037800         MOVE "INCOME" TO PRS-TXN-TYPE
037900         PERFORM E100-CHECK-PAYRECV-RTN THRU E199-CHECK-PAYRECV-EX
038000     ELSE
038100         MOVE "EXPENSE" TO PRS-TXN-TYPE
038200     END-IF.
038300     IF  WK-C-PAYRECV-FOUND = "Y"
038400         MOVE "TRANSFER" TO PRS-TXN-TYPE
038500     ELSE
038600         IF  WK-C-CREDIT-FLAG = "Y"
038700             MOVE PRS-AMOUNT-THB TO WK-PBMXCLAS-AMOUNT
038800         ELSE
038900             COMPUTE WK-PBMXCLAS-AMOUNT = PRS-AMOUNT-THB * -1
039000         END-IF
039100         MOVE PRS-DESCRIPTION      TO WK-PBMXCLAS-DESC
039200         MOVE SPACES               TO WK-PBMXCLAS-CPTY-REF
039300         CALL "PBMXCLAS" USING WK-PBMXCLAS-LINK-AREA
039400         IF  WK-PBMXCLAS-OUT-OVERRIDE = "Y"
039500             MOVE WK-PBMXCLAS-OUT-TYPE TO PRS-TXN-TYPE
039600         END-IF
039700     END-IF.
039800     MOVE .70 TO PRS-CONF-TYPE.
039900 E099-CLASSIFY-EX.
040000     EXIT.
040100
040200 *------------------------------------------------------------------*
040300 *  CREDIT ROW OVERRIDE - A PAYMENT-RECEIVED PATTERN ON A CREDIT     *
040400 *  ROW IS THE CARD ISSUER ACKNOWLEDGING OUR OWN BILL PAYMENT        *
040500 *  COMING BACK THROUGH, NOT NEW INCOME - FLAG IT AS A TRANSFER.     *
040600 *------------------------------------------------------------------*
040700 E100-CHECK-PAYRECV-RTN.
040800     PERFORM E110-LOAD-PAYRECV-RTN THRU E119-LOAD-PAYRECV-EX.
040900     MOVE 1 TO WK-N-PAYRECV-IDX.
041000     PERFORM E120-SCAN-ONE-PAYRECV
041100        THRU E129-SCAN-ONE-PAYRECV-EX
041200        UNTIL WK-N-PAYRECV-IDX > 4 OR WK-C-PAYRECV-FOUND = "Y".
041300 E199-CHECK-PAYRECV-EX.
041400     EXIT.
041500
041600 E110-LOAD-PAYRECV-RTN.
041700     MOVE "PAYMENT-"                 TO WK-C-PAYRECV-KEYWORD(01).
041800     MOVE "PAYMENT RECEIVED"         TO WK-C-PAYRECV-KEYWORD(02).
041900     MOVE "THANK YOU FOR YOUR PAYMENT"
042000         TO WK-C-PAYRECV-KEYWORD(03).
042100     MOVE "PAYMENT FROM"             TO WK-C-PAYRECV-KEYWORD(04).
042200 E119-LOAD-PAYRECV-EX.
042300     EXIT.
042400
042500 E120-SCAN-ONE-PAYRECV.
042600     IF  WK-C-PAYRECV-KEYWORD(WK-N-PAYRECV-IDX) NOT = SPACES
042700         MOVE ZERO TO WK-N-HIT-COUNT
042800         INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
042900             FOR ALL WK-C-PAYRECV-KEYWORD(WK-N-PAYRECV-IDX)
043000         IF  WK-N-HIT-COUNT > 0
043100             MOVE "Y" TO WK-C-PAYRECV-FOUND
043200         END-IF
043300     END-IF.
043400     ADD 1 TO WK-N-PAYRECV-IDX.
043500 E129-SCAN-ONE-PAYRECV-EX.
043600     EXIT.
043700
043800 F000-PAYMETHOD-RTN.
043900     MOVE PRS-DESCRIPTION  TO WK-PBMPAYMD-DESC.
044000     MOVE SPACES           TO WK-PBMPAYMD-CHANNEL.
044100     CALL "PBMPAYMD" USING WK-PBMPAYMD-LINK-AREA.
044200     MOVE WK-PBMPAYMD-METHOD TO PRS-PAY-METHOD.
044300     IF  WK-PBMPAYMD-METHOD NOT = SPACES
044400         MOVE .75 TO PRS-CONF-METHOD
044500     ELSE
044600         MOVE "CREDIT_CARD" TO PRS-PAY-METHOD
044700         MOVE .75 TO PRS-CONF-METHOD
044800     END-IF.
044900 F099-PAYMETHOD-EX.
045000     EXIT.
045100
045200 G000-COUNTERPTY-RTN.
045300     MOVE PRS-DESCRIPTION TO WK-PBMCPTY-DESC.
045400     CALL "PBMCPTY" USING WK-PBMCPTY-LINK-AREA.
045500     MOVE WK-PBMCPTY-REF  TO PRS-CP-REF.
045600     MOVE WK-PBMCPTY-NAME TO PRS-CP-NAME.
045700 G099-COUNTERPTY-EX.
045800     EXIT.
045900
046000******************************************************************
046100*************** END OF PROGRAM SOURCE -  PBMFGNCC ***************
046200******************************************************************
