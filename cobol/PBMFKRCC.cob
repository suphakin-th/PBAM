000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMFKRCC.
000500 AUTHOR.         T NARONG.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   25 NOV 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U1 CALLED LINE PARSER FOR THE KRUNGSRI-CC FORMAT
001200*               (KRUNGSRI T1 / GENERAL CARD SERVICES CREDIT CARD
001300*               STATEMENT LINES).  PBMINGST ONLY CALLS THIS
001400*               ROUTINE WHEN THE ISSUER HEADER HAS ALREADY BEEN
001500*               CONFIRMED PRESENT IN THE FIRST 30 LINES OF THE
001600*               FILE.  LINE SHAPE:
001700*                 DATE1(DD/MM/YY) <10+ SPACES> DATE2(DD/MM/YY)
001800*                 <3+ SPACES> DESCRIPTION <3+ SPACES> AMOUNT
001900*               THE WIDE GAP BETWEEN THE TWO DATES IS THE SHAPE
002000*               MARKER; DATE2 (THE BILLING DATE) IS THE ONE KEPT.
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* PB0063  25/11/1987  TNA    - INITIAL VERSION.
002500*----------------------------------------------------------------*
002600* PB0071  04/06/1993  RSC    - SKIP PAYMENT/SUBTOTAL/REMAINING-
002700*                               INSTALLMENT SUMMARY ROWS.
002800*----------------------------------------------------------------*
002900* PBY2K10 09/11/1998  WCH    - YEAR 2000 REVIEW - 2-DIGIT YEAR
003000*                               ROUTED THROUGH PBMDATE'S OWN
003100*                               >30-IS-BE RULE, NO LOCAL CHANGE.
003200*----------------------------------------------------------------*
003300* PB0145  19/10/2006  NAT    - INSTALLMENT NNN/NNN FRACTION NOW
003400*                               APPENDED TO THE DESCRIPTION AND
003500*                               THE LEAKED PRINCIPAL AMOUNT
003600*                               STRIPPED OUT OF IT.
003700*----------------------------------------------------------------*
003800* PB0200  08/08/2017  KP     - TICKET OCR-3430 NEGATIVE/ZERO
003900*                               AMOUNT ROWS (REPAYMENTS) SKIPPED.
004000*================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM PBMFKRCC **".
006300
006400 01  WK-C-COMMON.
006500     COPY PBCOMWS.
006600
006700 01  WK-C-SKIP-KEYWORD-TABLE.
006800     05  WK-C-SKIP-KEYWORD OCCURS 06 TIMES PIC X(20).
006900 01  WK-C-SKIP-KEYWORD-ALT REDEFINES WK-C-SKIP-KEYWORD-TABLE.
007000     05  WK-C-SKIP-KEYWORD-BYTES OCCURS 06 TIMES PIC X(20).
007100
007200 01  WK-N-TOKEN-TABLE.
007300     05  WK-N-TOKEN OCCURS 14 TIMES PIC X(30).
007400 01  WK-N-TOKEN-ALT REDEFINES WK-N-TOKEN-TABLE.
007500     05  WK-N-TOKEN-BYTES OCCURS 14 TIMES PIC X(30).
007600
007700 01  WK-N-WORK-AREA.
007800     05  WK-N-TOKEN-COUNT         PIC 9(02) COMP-3 VALUE ZERO.
007900     05  WK-N-TOKEN-IDX           PIC 9(02) COMP-3 VALUE ZERO.
008000     05  WK-N-AMT-TOKEN-IDX       PIC 9(02) COMP-3 VALUE ZERO.
008100     05  WK-N-SKIP-IDX            PIC 9(02) COMP-3 VALUE ZERO.
008200     05  WK-N-HIT-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
008300     05  WK-N-HIT-ALT REDEFINES WK-N-HIT-COUNT PIC X(02).
008400     05  WK-N-AMT-WHOLE           PIC 9(09) COMP-3 VALUE ZERO.
008500     05  WK-N-AMT-FRAC            PIC 9(02) COMP-3 VALUE ZERO.
008600     05  WK-C-SKIP-HIT            PIC X(01) VALUE "N".
008700     05  WK-C-INSTALLMENT-FLAG    PIC X(01) VALUE "N".
008800     05  FILLER                   PIC X(08).
008900
009000 01  WK-C-DESC-AREA.
009100     05  WK-C-DESC-BUILD          PIC X(100) VALUE SPACES.
009200     05  WK-C-AMT-CLEAN           PIC X(15)  VALUE SPACES.
009300     05  WK-C-INSTALLMENT-TAG     PIC X(10)  VALUE SPACES.
009400     05  FILLER                   PIC X(08).
009500
009600 01  WK-C-DATE-TOK-AREA.
009700     05  WK-C-DATE-TOK            PIC X(10) VALUE SPACES.
009800     05  WK-C-DATE-TOK-D          PIC X(02) VALUE SPACES.
009900     05  WK-C-DATE-TOK-M          PIC X(02) VALUE SPACES.
010000     05  WK-C-DATE-TOK-Y          PIC X(02) VALUE SPACES.
010100     05  FILLER                   PIC X(08).
010200
010300 01  WK-PBMDATE-LINK-AREA.
010400     05  WK-PBMDATE-DD            PIC 9(02).
010500     05  WK-PBMDATE-MM            PIC 9(02).
010600     05  WK-PBMDATE-YY            PIC 9(04).
010700     05  WK-PBMDATE-YY2-FLAG      PIC X(01).
010800     05  WK-PBMDATE-OUT-DATE      PIC 9(08).
010900     05  WK-PBMDATE-OUT-DATE-BRK REDEFINES WK-PBMDATE-OUT-DATE.
011000         10  WK-PBMDATE-OUT-CCYY  PIC 9(04).
011100         10  WK-PBMDATE-OUT-MM    PIC 9(02).
011200         10  WK-PBMDATE-OUT-DD    PIC 9(02).
011300     05  WK-PBMDATE-OUT-CONF      PIC 9V99.
011400     05  FILLER                   PIC X(10).
011500
011600 01  WK-PBMPAYMD-LINK-AREA.
011700     05  WK-PBMPAYMD-DESC         PIC X(100).
011800     05  WK-PBMPAYMD-CHANNEL      PIC X(15).
011900     05  WK-PBMPAYMD-METHOD       PIC X(15).
012000     05  WK-PBMPAYMD-CONF         PIC 9V99.
012100     05  FILLER                   PIC X(05).
012200
012300 01  WK-PBMCPTY-LINK-AREA.
012400     05  WK-PBMCPTY-DESC          PIC X(100).
012500     05  WK-PBMCPTY-REF           PIC X(20).
012600     05  WK-PBMCPTY-NAME          PIC X(60).
012700     05  FILLER                   PIC X(10).
012800
012900 LINKAGE SECTION.
013000*****************
013100     COPY PBPRSREC.
013200 EJECT
013300********************************************************
013400 PROCEDURE DIVISION USING PRS-RECORD.
013500********************************************************
013600 MAIN-MODULE.
013700     PERFORM A000-INIT-OUTPUT-RTN THRU A099-INIT-OUTPUT-EX.
013800     PERFORM A100-LOAD-SKIP-KEYWORDS
013900        THRU A199-LOAD-SKIP-KEYWORDS-EX.
014000     PERFORM A200-TOKENIZE-RTN THRU A299-TOKENIZE-EX.
014100     IF  WK-N-TOKEN-COUNT < 4
014200         MOVE "Y" TO PRS-OUT-SKIP
014300     ELSE
014400         PERFORM B000-FIND-AMOUNT-RTN THRU B099-FIND-AMOUNT-EX
014500         IF  PRS-OUT-SKIP NOT = "Y"
014600             PERFORM C000-PARSE-DATE2-RTN THRU C099-PARSE-DATE2-EX
014700         END-IF
014800         IF  PRS-OUT-SKIP NOT = "Y"
014900             PERFORM D000-BUILD-DESC-RTN
015000                THRU D099-BUILD-DESC-EX
015100             PERFORM E000-CHECK-SKIP-KEYWORDS
015200                THRU E099-CHECK-SKIP-KEYWORDS-EX
015300         END-IF
015400         IF  PRS-OUT-SKIP NOT = "Y"
015500             MOVE "EXPENSE" TO PRS-TXN-TYPE
015600             MOVE .90 TO PRS-CONF-TYPE
015700             PERFORM F000-PAYMETHOD-RTN THRU F099-PAYMETHOD-EX
015800             PERFORM G000-COUNTERPTY-RTN THRU G099-COUNTERPTY-EX
015900         END-IF
016000     END-IF.
016100     EXIT PROGRAM.
016200
016300 A000-INIT-OUTPUT-RTN.
016400     MOVE "N"    TO PRS-OUT-SKIP.
016500     MOVE ZERO   TO PRS-AMOUNT-THB PRS-ORIG-AMOUNT PRS-EXCH-RATE.
016600     MOVE SPACES TO PRS-AMOUNT-SET PRS-ORIG-CURRENCY PRS-TXN-TYPE
016700                    PRS-PAY-METHOD PRS-CP-REF PRS-CP-NAME
016800                    PRS-DESCRIPTION PRS-TXN-TIME.
016900     MOVE ZERO   TO PRS-TXN-DATE PRS-CONF-AMOUNT PRS-CONF-DATE
017000                    PRS-CONF-TYPE PRS-CONF-DESC PRS-CONF-METHOD.
017100 A099-INIT-OUTPUT-EX.
017200     EXIT.
017300
017400 A100-LOAD-SKIP-KEYWORDS.
017500     MOVE "THANK YOU FOR"     TO WK-C-SKIP-KEYWORD(01).
017600     MOVE "PAYMENT RECEIVED"  TO WK-C-SKIP-KEYWORD(02).
017700     MOVE "SUBTOTAL"          TO WK-C-SKIP-KEYWORD(03).
017800     MOVE "TOTAL"             TO WK-C-SKIP-KEYWORD(04).
017900     MOVE "REMAINING INSTAL"  TO WK-C-SKIP-KEYWORD(05).
018000     MOVE SPACES              TO WK-C-SKIP-KEYWORD(06).
018100 A199-LOAD-SKIP-KEYWORDS-EX.
018200     EXIT.
018300
018400*------------------------------------------------------------------*
018500*  SPLIT THE LINE INTO BLANK-DELIMITED TOKENS.                     *
018600*------------------------------------------------------------------*
018700 A200-TOKENIZE-RTN.
018800     MOVE SPACES TO WK-N-TOKEN-TABLE.
018900     UNSTRING PRS-LINE-TEXT DELIMITED BY ALL SPACE
019000         INTO WK-N-TOKEN(01) WK-N-TOKEN(02) WK-N-TOKEN(03)
019100              WK-N-TOKEN(04) WK-N-TOKEN(05) WK-N-TOKEN(06)
019200              WK-N-TOKEN(07) WK-N-TOKEN(08) WK-N-TOKEN(09)
019300              WK-N-TOKEN(10) WK-N-TOKEN(11) WK-N-TOKEN(12)
019400              WK-N-TOKEN(13) WK-N-TOKEN(14).
019500     MOVE ZERO TO WK-N-TOKEN-COUNT.
019600     MOVE 1    TO WK-N-TOKEN-IDX.
019700     PERFORM A210-COUNT-ONE-TOKEN THRU A219-COUNT-ONE-TOKEN-EX
019800        UNTIL WK-N-TOKEN-IDX > 14.
019900 A299-TOKENIZE-EX.
020000     EXIT.
020100
020200 A210-COUNT-ONE-TOKEN.
020300     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
020400         MOVE WK-N-TOKEN-IDX TO WK-N-TOKEN-COUNT
020500     END-IF.
020600     ADD 1 TO WK-N-TOKEN-IDX.
020700 A219-COUNT-ONE-TOKEN-EX.
020800     EXIT.
020900
021000*------------------------------------------------------------------*
021100*  TRAILING AMOUNT TOKEN - SKIP ROWS WITH NO AMOUNT OR AN AMOUNT   *
021200*  <= ZERO (REPAYMENTS).                                          *
021300*------------------------------------------------------------------*
021400 B000-FIND-AMOUNT-RTN.
021500     MOVE ZERO TO WK-N-AMT-TOKEN-IDX.
021600     MOVE WK-N-TOKEN-COUNT TO WK-N-TOKEN-IDX.
021700     PERFORM B010-SCAN-BACK-FOR-AMOUNT
021800        THRU B019-SCAN-BACK-FOR-AMOUNT-EX
021900        UNTIL WK-N-TOKEN-IDX < 1 OR WK-N-AMT-TOKEN-IDX > 0.
022000     IF  WK-N-AMT-TOKEN-IDX = 0
022100         MOVE "Y" TO PRS-OUT-SKIP
022200     ELSE
022300         PERFORM B100-CONVERT-AMOUNT-RTN
022400            THRU B199-CONVERT-AMOUNT-EX
022500         IF  PRS-AMOUNT-THB NOT > 0
022600             MOVE "Y" TO PRS-OUT-SKIP
022700         END-IF
022800     END-IF.
022900 B099-FIND-AMOUNT-EX.
023000     EXIT.
023100
023200 B010-SCAN-BACK-FOR-AMOUNT.
023300     MOVE ZERO TO WK-N-HIT-COUNT.
023400     INSPECT WK-N-TOKEN(WK-N-TOKEN-IDX) TALLYING WK-N-HIT-COUNT
023500         FOR ALL ".".
023600     IF  WK-N-HIT-COUNT > 0
023700         MOVE WK-N-TOKEN-IDX TO WK-N-AMT-TOKEN-IDX
023800     END-IF.
023900     SUBTRACT 1 FROM WK-N-TOKEN-IDX.
024000 B019-SCAN-BACK-FOR-AMOUNT-EX.
024100     EXIT.
024200
024300 B100-CONVERT-AMOUNT-RTN.
024400     MOVE WK-N-TOKEN(WK-N-AMT-TOKEN-IDX) TO WK-C-AMT-CLEAN.
024500     INSPECT WK-C-AMT-CLEAN REPLACING ALL "," BY SPACE.
024600     MOVE ZERO TO WK-N-AMT-WHOLE WK-N-AMT-FRAC.
024700     UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
024800         INTO WK-N-AMT-WHOLE WK-N-AMT-FRAC.
024900     COMPUTE PRS-AMOUNT-THB = WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100).
025000     MOVE "Y" TO PRS-AMOUNT-SET.
025100     MOVE .95 TO PRS-CONF-AMOUNT.
025200 B199-CONVERT-AMOUNT-EX.
025300     EXIT.
025400
025500*------------------------------------------------------------------*
025600*  TOKEN 2 IS DATE2 (THE BILLING DATE) - KEEP IT, DATE1 (TOKEN 1)  *
025700*  IS DISCARDED.                                                   *
025800*------------------------------------------------------------------*
025900 C000-PARSE-DATE2-RTN.
026000     MOVE WK-N-TOKEN(2) TO WK-C-DATE-TOK.
026100     MOVE SPACES TO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
026200     UNSTRING WK-C-DATE-TOK DELIMITED BY "/"
026300         INTO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
026400     MOVE WK-C-DATE-TOK-D TO WK-PBMDATE-DD.
026500     MOVE WK-C-DATE-TOK-M TO WK-PBMDATE-MM.
026600     MOVE "Y"             TO WK-PBMDATE-YY2-FLAG.
026700     MOVE WK-C-DATE-TOK-Y TO WK-PBMDATE-YY.
026800     CALL "PBMDATE" USING WK-PBMDATE-LINK-AREA.
026900     MOVE WK-PBMDATE-OUT-DATE TO PRS-TXN-DATE.
027000     MOVE WK-PBMDATE-OUT-CONF TO PRS-CONF-DATE.
027100     IF  WK-PBMDATE-OUT-CONF = 0
027200         MOVE "Y" TO PRS-OUT-SKIP
027300     END-IF.
027400 C099-PARSE-DATE2-EX.
027500     EXIT.
027600
027700*------------------------------------------------------------------*
027800*  DESCRIPTION = TOKENS 3 THRU (AMOUNT-TOKEN-1).  WATCH FOR A      *
027900*  TRAILING NNN/NNN INSTALLMENT FRACTION AND KEEP IT SEPARATELY.   *
028000*------------------------------------------------------------------*
028100 D000-BUILD-DESC-RTN.
028200     MOVE SPACES TO WK-C-DESC-BUILD.
028300     MOVE "N"    TO WK-C-INSTALLMENT-FLAG.
028400     MOVE SPACES TO WK-C-INSTALLMENT-TAG.
028500     MOVE 3 TO WK-N-TOKEN-IDX.
028600     PERFORM D100-APPEND-ONE-TOKEN THRU D199-APPEND-ONE-TOKEN-EX
028700        UNTIL WK-N-TOKEN-IDX >= WK-N-AMT-TOKEN-IDX.
028800     IF  WK-C-INSTALLMENT-FLAG = "Y"
028900         STRING WK-C-DESC-BUILD DELIMITED BY SPACE
029000                " ("           DELIMITED BY SIZE
029100                WK-C-INSTALLMENT-TAG DELIMITED BY SPACE
029200                ")"            DELIMITED BY SIZE
029300             INTO WK-C-DESC-BUILD
029400     END-IF.
029500     MOVE WK-C-DESC-BUILD TO PRS-DESCRIPTION.
029600     MOVE .85 TO PRS-CONF-DESC.
029700 D099-BUILD-DESC-EX.
029800     EXIT.
029900
030000 D100-APPEND-ONE-TOKEN.
030100     MOVE ZERO TO WK-N-HIT-COUNT.
030200     INSPECT WK-N-TOKEN(WK-N-TOKEN-IDX) TALLYING WK-N-HIT-COUNT
030300         FOR ALL "/".
030400     IF  WK-N-HIT-COUNT > 0
030500         MOVE "Y" TO WK-C-INSTALLMENT-FLAG
030600         MOVE WK-N-TOKEN(WK-N-TOKEN-IDX) TO WK-C-INSTALLMENT-TAG
030700     ELSE
030800         IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
030900             STRING WK-C-DESC-BUILD DELIMITED BY SPACE
031000                    " "             DELIMITED BY SIZE
031100                    WK-N-TOKEN(WK-N-TOKEN-IDX) DELIMITED BY SPACE
031200                INTO WK-C-DESC-BUILD
031300         END-IF
031400     END-IF.
031500     ADD 1 TO WK-N-TOKEN-IDX.
031600 D199-APPEND-ONE-TOKEN-EX.
031700     EXIT.
031800
031900*------------------------------------------------------------------*
032000*  SKIP PAYMENT/SUBTOTAL/SUMMARY ROWS BY DESCRIPTION KEYWORD.      *
032100*------------------------------------------------------------------*
032200 E000-CHECK-SKIP-KEYWORDS.
032300     MOVE "N" TO WK-C-SKIP-HIT.
032400     MOVE 1   TO WK-N-SKIP-IDX.
032500     PERFORM E100-SCAN-ONE-SKIP-KEYWORD
032600        THRU E199-SCAN-ONE-SKIP-KEYWORD-EX
032700        UNTIL WK-N-SKIP-IDX > 6 OR WK-C-SKIP-HIT = "Y".
032800     IF  WK-C-SKIP-HIT = "Y"
032900         MOVE "Y" TO PRS-OUT-SKIP
033000     END-IF.
033100 E099-CHECK-SKIP-KEYWORDS-EX.
033200     EXIT.
033300
033400 E100-SCAN-ONE-SKIP-KEYWORD.
033500     IF  WK-C-SKIP-KEYWORD(WK-N-SKIP-IDX) NOT = SPACES
033600         MOVE ZERO TO WK-N-HIT-COUNT
033700         INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
033800             FOR ALL WK-C-SKIP-KEYWORD(WK-N-SKIP-IDX)
033900         IF  WK-N-HIT-COUNT > 0
034000             MOVE "Y" TO WK-C-SKIP-HIT
034100         END-IF
034200     END-IF.
034300     ADD 1 TO WK-N-SKIP-IDX.
034400 E199-SCAN-ONE-SKIP-KEYWORD-EX.
034500     EXIT.
034600
034700*------------------------------------------------------------------*
034800*  PAYMENT METHOD - DETECTED METHOD ELSE DEFAULT TO CREDIT_CARD.   *
034900*------------------------------------------------------------------*
035000 F000-PAYMETHOD-RTN.
035100     MOVE PRS-DESCRIPTION TO WK-PBMPAYMD-DESC.
035200     MOVE SPACES          TO WK-PBMPAYMD-CHANNEL.
035300     CALL "PBMPAYMD" USING WK-PBMPAYMD-LINK-AREA.
035400     IF  WK-PBMPAYMD-METHOD NOT = SPACES
035500         MOVE WK-PBMPAYMD-METHOD TO PRS-PAY-METHOD
035600     ELSE
035700         MOVE "CREDIT_CARD" TO PRS-PAY-METHOD
035800     END-IF.
035900     MOVE .80 TO PRS-CONF-METHOD.
036000 F099-PAYMETHOD-EX.
036100     EXIT.
036200
036300 G000-COUNTERPTY-RTN.
036400     MOVE PRS-DESCRIPTION TO WK-PBMCPTY-DESC.
036500     CALL "PBMCPTY" USING WK-PBMCPTY-LINK-AREA.
036600     MOVE WK-PBMCPTY-REF  TO PRS-CP-REF.
036700     MOVE WK-PBMCPTY-NAME TO PRS-CP-NAME.
036800 G099-COUNTERPTY-EX.
036900     EXIT.
037000
037100******************************************************************
037200*************** END OF PROGRAM SOURCE -  PBMFKRCC ***************
037300******************************************************************
