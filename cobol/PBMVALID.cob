000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMVALID.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   24 JAN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*PROGRAM DESCRIPTION: VALIDATE A SINGLE FIELD BASED ON THE OPTION
001200*PROVIDED.
001300*
001400* OPTION  ACTION..........................  INPUT..............
001500*  1       VALIDATE E-MAIL ADDRESS SHAPE      WK-PBMVALID-TEXT
001600*  2       VALIDATE USERNAME SHAPE             WK-PBMVALID-TEXT
001700*  3       VALIDATE CURRENCY CODE IS SUPPORTED  WK-PBMVALID-TEXT
001800*  4       VALIDATE ACCOUNT TYPE CODE           WK-PBMVALID-TEXT
001900*  5       VALIDATE TXN/CATEGORY TYPE CODE       WK-PBMVALID-TEXT
002000*
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SGX201  24/01/1988  ACNESQ - INITIAL VERSION - CURRENCY CODE
002500*                               CHECK ONLY, CALLED FROM PBMMONEY.
002600*----------------------------------------------------------------*
002700* PB0044  08/05/1991  RSC    - ADD ACCOUNT-TYPE AND
002800*                               TXN/CATEGORY-TYPE OPTIONS.
002900*----------------------------------------------------------------*
003000* PB0067  15/10/1994  TNA    - ADD E-MAIL SHAPE VALIDATOR FOR
003100*                               USER PROFILE INGEST.
003200*----------------------------------------------------------------*
003300* PBY2K11 09/12/1998  WCH    - YEAR 2000 REVIEW - NO DATE FIELDS
003400*                               IN THIS ROUTINE, SIGNED OFF.
003500*----------------------------------------------------------------*
003600* PB0119  27/03/2002  NAT    - ADD USERNAME SHAPE VALIDATOR.
003700*----------------------------------------------------------------*
003800* PB0176  30/06/2013  KP     - TICKET OCR-2504 CURRENCY TABLE
003900*                               EXTENDED TO TEN SUPPORTED CODES.
004000*----------------------------------------------------------------*
004100* PB0205  11/09/2015  MKT    - TICKET OCR-2981 E-MAIL AND
004200*                               USERNAME CHECKS WERE SHAPE-ONLY -
004300*                               NOW SCAN LOCAL/DOMAIN/TLD AND THE
004400*                               USERNAME TEXT AGAINST THE ALLOWED
004500*                               CHARACTER SETS, CHARACTER BY
004600*                               CHARACTER, USING THE ALPHABET
004700*                               TABLE SET UP IN A000 BUT NEVER
004800*                               ACTUALLY TESTED AGAINST UNTIL NOW.
004900*================================================================
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM PBMVALID **".
007200
007300 01  WK-C-COMMON.
007400     COPY PBCOMWS.
007500
007600 01  WK-C-CURRENCY-TABLE.
007700     05  WK-C-CURRENCY-CODE OCCURS 10 TIMES PIC X(03).
007800     05  FILLER                  PIC X(05).
007900 01  WK-C-CURRENCY-ALT REDEFINES WK-C-CURRENCY-TABLE.
008000     05  WK-C-CURRENCY-BYTES OCCURS 10 TIMES PIC X(03).
008100     05  FILLER                  PIC X(05).
008200
008300 01  WK-C-ACCTTYPE-TABLE.
008400     05  WK-C-ACCTTYPE-CODE OCCURS 05 TIMES PIC X(12).
008500     05  FILLER                  PIC X(06).
008600 01  WK-C-ACCTTYPE-ALT REDEFINES WK-C-ACCTTYPE-TABLE.
008700     05  WK-C-ACCTTYPE-BYTES OCCURS 05 TIMES PIC X(12).
008800     05  FILLER                  PIC X(06).
008900
009000 01  WK-C-TXNTYPE-TABLE.
009100     05  WK-C-TXNTYPE-CODE OCCURS 03 TIMES PIC X(08).
009200     05  FILLER                  PIC X(04).
009300 01  WK-C-TXNTYPE-ALT REDEFINES WK-C-TXNTYPE-TABLE.
009400     05  WK-C-TXNTYPE-BYTES OCCURS 03 TIMES PIC X(08).
009500     05  FILLER                  PIC X(04).
009600
009700 01  WK-C-ALPHABET-TABLE.
009800     05  WK-C-ALPHA-LETTER OCCURS 26 TIMES PIC X(01).
009900     05  FILLER                  PIC X(02).
010000 01  WK-C-ALPHABET-ALT REDEFINES WK-C-ALPHABET-TABLE.
010100     05  WK-C-ALPHA-BYTES OCCURS 26 TIMES PIC X(01).
010200     05  FILLER                  PIC X(02).
010300
010400 01  WK-C-WORK-AREA.
010500     05  WK-C-TBL-IDX             PIC 9(02) COMP-3 VALUE ZERO.
010600     05  WS-HIT-COUNT             PIC 9(03) COMP-3 VALUE ZERO.
010700     05  WS-MATCH-FOUND           PIC X(01) VALUE "N".
010800     05  WS-AT-COUNT              PIC 9(03) COMP-3 VALUE ZERO.
010900     05  WS-LEN                   PIC 9(03) COMP-3 VALUE ZERO.
011000     05  WS-AT-POS                PIC 9(03) COMP-3 VALUE ZERO.
011100     05  WS-LOCAL-LEN             PIC 9(03) COMP-3 VALUE ZERO.
011200     05  WS-DOMAIN-START          PIC 9(03) COMP-3 VALUE ZERO.
011300     05  WS-DOMAIN-LEN            PIC 9(03) COMP-3 VALUE ZERO.
011400     05  WS-DOT-POS               PIC 9(03) COMP-3 VALUE ZERO.
011500     05  WS-TLD-LEN               PIC 9(03) COMP-3 VALUE ZERO.
011600     05  WS-SCAN-POS              PIC 9(03) COMP-3 VALUE ZERO.
011700     05  WS-ONE-CHAR              PIC X(01) VALUE SPACE.
011800     05  WS-ALPHA-IDX             PIC 9(02) COMP-3 VALUE ZERO.
011900     05  WS-ALPHA-FOUND           PIC X(01) VALUE "N".
012000     05  WS-BAD-CHAR              PIC X(01) VALUE "N".
012100     05  FILLER                   PIC X(12).
012200
012300 LINKAGE SECTION.
012400*****************
012500 01  WK-PBMVALID-LINK.
012600     05  WK-PBMVALID-OPTION           PIC 9(01).
012700     05  WK-PBMVALID-TEXT             PIC X(60).
012800     05  WK-PBMVALID-OUT-VALID         PIC X(01).
012900     05  FILLER                        PIC X(10).
013000 EJECT
013100********************************************************
013200 PROCEDURE DIVISION USING WK-PBMVALID-LINK.
013300********************************************************
013400 MAIN-MODULE.
013500     PERFORM A000-LOAD-TABLES THRU A099-LOAD-TABLES-EX.
013600     MOVE "N" TO WK-PBMVALID-OUT-VALID.
013700
013800     EVALUATE WK-PBMVALID-OPTION
013900         WHEN 1
014000             PERFORM B100-CHECK-EMAIL THRU B199-CHECK-EMAIL-EX
014100         WHEN 2
014200             PERFORM B200-CHECK-USERNAME
014300                 THRU B299-CHECK-USERNAME-EX
014400         WHEN 3
014500             PERFORM B300-CHECK-CURRENCY
014600                 THRU B399-CHECK-CURRENCY-EX
014700         WHEN 4
014800             PERFORM B400-CHECK-ACCTTYPE
014900                 THRU B499-CHECK-ACCTTYPE-EX
015000         WHEN 5
015100             PERFORM B500-CHECK-TXNTYPE
015200                 THRU B599-CHECK-TXNTYPE-EX
015300     END-EVALUATE.
015400     EXIT PROGRAM.
015500
015600*------------------------------------------------------------------*
015700*  LOAD TABLES - CURRENCY, ACCOUNT TYPE, TXN/CATEGORY TYPE AND THE *
015800*  PLAIN ALPHABET USED BY THE EMAIL/USERNAME SHAPE CHECKS.         *
015900*------------------------------------------------------------------*
016000 A000-LOAD-TABLES.
016100     MOVE "THB" TO WK-C-CURRENCY-CODE(01).
016200     MOVE "USD" TO WK-C-CURRENCY-CODE(02).
016300     MOVE "EUR" TO WK-C-CURRENCY-CODE(03).
016400     MOVE "GBP" TO WK-C-CURRENCY-CODE(04).
016500     MOVE "JPY" TO WK-C-CURRENCY-CODE(05).
016600     MOVE "SGD" TO WK-C-CURRENCY-CODE(06).
016700     MOVE "CNY" TO WK-C-CURRENCY-CODE(07).
016800     MOVE "HKD" TO WK-C-CURRENCY-CODE(08).
016900     MOVE "AUD" TO WK-C-CURRENCY-CODE(09).
017000     MOVE "CAD" TO WK-C-CURRENCY-CODE(10).
017100
017200     MOVE "BANK"         TO WK-C-ACCTTYPE-CODE(01).
017300     MOVE "CASH"         TO WK-C-ACCTTYPE-CODE(02).
017400     MOVE "CREDIT_CARD"  TO WK-C-ACCTTYPE-CODE(03).
017500     MOVE "SAVINGS"      TO WK-C-ACCTTYPE-CODE(04).
017600     MOVE "INVESTMENT"   TO WK-C-ACCTTYPE-CODE(05).
017700
017800     MOVE "INCOME"   TO WK-C-TXNTYPE-CODE(01).
017900     MOVE "EXPENSE"  TO WK-C-TXNTYPE-CODE(02).
018000     MOVE "TRANSFER" TO WK-C-TXNTYPE-CODE(03).
018100
018200     MOVE "A" TO WK-C-ALPHA-LETTER(01).
018300     MOVE "B" TO WK-C-ALPHA-LETTER(02).
018400     MOVE "C" TO WK-C-ALPHA-LETTER(03).
018500     MOVE "D" TO WK-C-ALPHA-LETTER(04).
018600     MOVE "E" TO WK-C-ALPHA-LETTER(05).
018700     MOVE "F" TO WK-C-ALPHA-LETTER(06).
018800     MOVE "G" TO WK-C-ALPHA-LETTER(07).
018900     MOVE "H" TO WK-C-ALPHA-LETTER(08).
019000     MOVE "I" TO WK-C-ALPHA-LETTER(09).
019100     MOVE "J" TO WK-C-ALPHA-LETTER(10).
019200     MOVE "K" TO WK-C-ALPHA-LETTER(11).
019300     MOVE "L" TO WK-C-ALPHA-LETTER(12).
019400     MOVE "M" TO WK-C-ALPHA-LETTER(13).
019500     MOVE "N" TO WK-C-ALPHA-LETTER(14).
019600     MOVE "O" TO WK-C-ALPHA-LETTER(15).
019700     MOVE "P" TO WK-C-ALPHA-LETTER(16).
019800     MOVE "Q" TO WK-C-ALPHA-LETTER(17).
019900     MOVE "R" TO WK-C-ALPHA-LETTER(18).
020000     MOVE "S" TO WK-C-ALPHA-LETTER(19).
020100     MOVE "T" TO WK-C-ALPHA-LETTER(20).
020200     MOVE "U" TO WK-C-ALPHA-LETTER(21).
020300     MOVE "V" TO WK-C-ALPHA-LETTER(22).
020400     MOVE "W" TO WK-C-ALPHA-LETTER(23).
020500     MOVE "X" TO WK-C-ALPHA-LETTER(24).
020600     MOVE "Y" TO WK-C-ALPHA-LETTER(25).
020700     MOVE "Z" TO WK-C-ALPHA-LETTER(26).
020800 A099-LOAD-TABLES-EX.
020900     EXIT.
021000
021100*------------------------------------------------------------------*
021200*  EMAIL - LOCAL@DOMAIN.TLD, EXACTLY ONE "@", NON-BLANK TEXT ON    *
021300*  BOTH SIDES, AND THE CHARACTER SETS BELOW (TICKET OCR-2981) -    *
021400*    LOCAL PART..  LETTERS, DIGITS, . _ % + -                     *
021500*    DOMAIN LABELS  LETTERS, DIGITS, . -                          *
021600*    FINAL TLD....  LETTERS ONLY, AT LEAST TWO OF THEM             *
021700*------------------------------------------------------------------*
021800 B100-CHECK-EMAIL.
021900     MOVE ZERO TO WS-AT-COUNT.
022000     INSPECT WK-PBMVALID-TEXT TALLYING WS-AT-COUNT FOR ALL "@".
022100     IF  WS-AT-COUNT NOT = 1
022200         GO TO B199-CHECK-EMAIL-EX
022300     END-IF.
022400
022500     MOVE ZERO TO WS-LEN.
022600     INSPECT WK-PBMVALID-TEXT TALLYING WS-LEN
022700         FOR CHARACTERS BEFORE INITIAL SPACE.
022800
022900     IF  WK-PBMVALID-TEXT(1:1) = "@" OR SPACE
023000         GO TO B199-CHECK-EMAIL-EX
023100     END-IF.
023200
023300     MOVE ZERO TO WS-AT-POS.
023400     INSPECT WK-PBMVALID-TEXT TALLYING WS-AT-POS
023500         FOR CHARACTERS BEFORE INITIAL "@".
023600     ADD 1 TO WS-AT-POS.
023700
023800     IF  WS-AT-POS < 2 OR WS-AT-POS >= WS-LEN
023900         GO TO B199-CHECK-EMAIL-EX
024000     END-IF.
024100
024200     COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1.
024300     COMPUTE WS-DOMAIN-START = WS-AT-POS + 1.
024400     COMPUTE WS-DOMAIN-LEN = WS-LEN - WS-AT-POS.
024500
024600     PERFORM B110-SCAN-LOCAL-CHARSET THRU B115-SCAN-LOCAL-CHARSET-EX.
024700     IF  WS-BAD-CHAR = "Y"
024800         GO TO B199-CHECK-EMAIL-EX
024900     END-IF.
025000
025100     MOVE ZERO TO WS-DOT-POS.
025200     PERFORM B150-SCAN-DOMAIN-DOT THRU B155-SCAN-DOMAIN-DOT-EX.
025300     IF  WS-DOT-POS = ZERO
025400         GO TO B199-CHECK-EMAIL-EX
025500     END-IF.
025600
025700     COMPUTE WS-TLD-LEN =
025800         WS-DOMAIN-START + WS-DOMAIN-LEN - WS-DOT-POS - 1.
025900     IF  WS-TLD-LEN < 2
026000         GO TO B199-CHECK-EMAIL-EX
026100     END-IF.
026200
026300     PERFORM B130-SCAN-DOMAIN-CHARSET THRU B135-SCAN-DOMAIN-CHARSET-EX.
026400     IF  WS-BAD-CHAR = "Y"
026500         GO TO B199-CHECK-EMAIL-EX
026600     END-IF.
026700
026800     PERFORM B170-SCAN-TLD-CHARSET THRU B175-SCAN-TLD-CHARSET-EX.
026900     IF  WS-BAD-CHAR = "Y"
027000         GO TO B199-CHECK-EMAIL-EX
027100     END-IF.
027200
027300     MOVE "Y" TO WK-PBMVALID-OUT-VALID.
027400 B199-CHECK-EMAIL-EX.
027500     EXIT.
027600
027700*------------------------------------------------------------------*
027800*  SCAN THE LOCAL PART (POSITIONS 1 THRU WS-LOCAL-LEN) FOR ANY     *
027900*  CHARACTER NOT IN THE ALLOWED LOCAL-PART SET.                    *
028000*------------------------------------------------------------------*
028100 B110-SCAN-LOCAL-CHARSET.
028200     MOVE "N" TO WS-BAD-CHAR.
028300     MOVE 1 TO WS-SCAN-POS.
028400     PERFORM B120-SCAN-LOCAL-ONE THRU B125-SCAN-LOCAL-ONE-EX
028500         UNTIL WS-SCAN-POS > WS-LOCAL-LEN OR WS-BAD-CHAR = "Y".
028600 B115-SCAN-LOCAL-CHARSET-EX.
028700     EXIT.
028800
028900 B120-SCAN-LOCAL-ONE.
029000     MOVE WK-PBMVALID-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
029100     PERFORM C100-CHECK-ALPHA THRU C105-CHECK-ALPHA-EX.
029200     IF  WS-ALPHA-FOUND = "N"
029300         AND WS-ONE-CHAR NOT NUMERIC
029400         AND WS-ONE-CHAR NOT = "."
029500         AND WS-ONE-CHAR NOT = "_"
029600         AND WS-ONE-CHAR NOT = "%"
029700         AND WS-ONE-CHAR NOT = "+"
029800         AND WS-ONE-CHAR NOT = "-"
029900         MOVE "Y" TO WS-BAD-CHAR
030000     END-IF.
030100     ADD 1 TO WS-SCAN-POS.
030200 B125-SCAN-LOCAL-ONE-EX.
030300     EXIT.
030400
030500*------------------------------------------------------------------*
030600*  SCAN THE DOMAIN (POSITIONS WS-DOMAIN-START FOR WS-DOMAIN-LEN)   *
030700*  FOR ANY CHARACTER NOT IN THE ALLOWED DOMAIN-LABEL SET.          *
030800*------------------------------------------------------------------*
030900 B130-SCAN-DOMAIN-CHARSET.
031000     MOVE "N" TO WS-BAD-CHAR.
031100     MOVE WS-DOMAIN-START TO WS-SCAN-POS.
031200     PERFORM B140-SCAN-DOMAIN-ONE THRU B145-SCAN-DOMAIN-ONE-EX
031300         UNTIL WS-SCAN-POS > WS-DOMAIN-START + WS-DOMAIN-LEN - 1
031400            OR WS-BAD-CHAR = "Y".
031500 B135-SCAN-DOMAIN-CHARSET-EX.
031600     EXIT.
031700
031800 B140-SCAN-DOMAIN-ONE.
031900     MOVE WK-PBMVALID-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
032000     PERFORM C100-CHECK-ALPHA THRU C105-CHECK-ALPHA-EX.
032100     IF  WS-ALPHA-FOUND = "N"
032200         AND WS-ONE-CHAR NOT NUMERIC
032300         AND WS-ONE-CHAR NOT = "."
032400         AND WS-ONE-CHAR NOT = "-"
032500         MOVE "Y" TO WS-BAD-CHAR
032600     END-IF.
032700     ADD 1 TO WS-SCAN-POS.
032800 B145-SCAN-DOMAIN-ONE-EX.
032900     EXIT.
033000
033100*------------------------------------------------------------------*
033200*  FIND THE LAST "." IN THE DOMAIN - IT SPLITS THE DOMAIN LABELS   *
033300*  FROM THE FINAL TLD.  WS-DOT-POS STAYS AT ZERO IF NONE FOUND.    *
033400*------------------------------------------------------------------*
033500 B150-SCAN-DOMAIN-DOT.
033600     MOVE WS-DOMAIN-START TO WS-SCAN-POS.
033700     PERFORM B160-SCAN-DOMAIN-DOT-ONE THRU B165-SCAN-DOMAIN-DOT-ONE-EX
033800         UNTIL WS-SCAN-POS > WS-DOMAIN-START + WS-DOMAIN-LEN - 1.
033900 B155-SCAN-DOMAIN-DOT-EX.
034000     EXIT.
034100
034200 B160-SCAN-DOMAIN-DOT-ONE.
034300     IF  WK-PBMVALID-TEXT(WS-SCAN-POS:1) = "."
034400         MOVE WS-SCAN-POS TO WS-DOT-POS
034500     END-IF.
034600     ADD 1 TO WS-SCAN-POS.
034700 B165-SCAN-DOMAIN-DOT-ONE-EX.
034800     EXIT.
034900
035000*------------------------------------------------------------------*
035100*  SCAN THE FINAL TLD (AFTER THE LAST DOMAIN DOT) - LETTERS ONLY.  *
035200*------------------------------------------------------------------*
035300 B170-SCAN-TLD-CHARSET.
035400     MOVE "N" TO WS-BAD-CHAR.
035500     COMPUTE WS-SCAN-POS = WS-DOT-POS + 1.
035600     PERFORM B180-SCAN-TLD-ONE THRU B185-SCAN-TLD-ONE-EX
035700         UNTIL WS-SCAN-POS > WS-DOMAIN-START + WS-DOMAIN-LEN - 1
035800            OR WS-BAD-CHAR = "Y".
035900 B175-SCAN-TLD-CHARSET-EX.
036000     EXIT.
036100
036200 B180-SCAN-TLD-ONE.
036300     MOVE WK-PBMVALID-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
036400     PERFORM C100-CHECK-ALPHA THRU C105-CHECK-ALPHA-EX.
036500     IF  WS-ALPHA-FOUND = "N"
036600         MOVE "Y" TO WS-BAD-CHAR
036700     END-IF.
036800     ADD 1 TO WS-SCAN-POS.
036900 B185-SCAN-TLD-ONE-EX.
037000     EXIT.
037100
037200*------------------------------------------------------------------*
037300*  USERNAME - LENGTH 3-50, EVERY CHARACTER A LETTER, DIGIT,        *
037400*  UNDERSCORE OR HYPHEN (TICKET OCR-2981 - WAS LENGTH/BLANKS ONLY).*
037500*------------------------------------------------------------------*
037600 B200-CHECK-USERNAME.
037700     MOVE ZERO TO WS-LEN.
037800
037900     INSPECT WK-PBMVALID-TEXT TALLYING WS-LEN
038000         FOR CHARACTERS BEFORE INITIAL SPACE.
038100
038200     IF  WS-LEN < 3 OR WS-LEN > 50
038300         GO TO B299-CHECK-USERNAME-EX
038400     END-IF.
038500
038600     PERFORM B210-SCAN-USERNAME-CHARSET
038700         THRU B215-SCAN-USERNAME-CHARSET-EX.
038800     IF  WS-BAD-CHAR = "Y"
038900         GO TO B299-CHECK-USERNAME-EX
039000     END-IF.
039100
039200     MOVE "Y" TO WK-PBMVALID-OUT-VALID.
039300 B299-CHECK-USERNAME-EX.
039400     EXIT.
039500
039600*------------------------------------------------------------------*
039700*  SCAN THE USERNAME TEXT FOR ANY CHARACTER NOT IN THE ALLOWED     *
039800*  LETTER/DIGIT/UNDERSCORE/HYPHEN SET.                             *
039900*------------------------------------------------------------------*
040000 B210-SCAN-USERNAME-CHARSET.
040100     MOVE "N" TO WS-BAD-CHAR.
040200     MOVE 1 TO WS-SCAN-POS.
040300     PERFORM B220-SCAN-USERNAME-ONE THRU B225-SCAN-USERNAME-ONE-EX
040400         UNTIL WS-SCAN-POS > WS-LEN OR WS-BAD-CHAR = "Y".
040500 B215-SCAN-USERNAME-CHARSET-EX.
040600     EXIT.
040700
040800 B220-SCAN-USERNAME-ONE.
040900     MOVE WK-PBMVALID-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
041000     PERFORM C100-CHECK-ALPHA THRU C105-CHECK-ALPHA-EX.
041100     IF  WS-ALPHA-FOUND = "N"
041200         AND WS-ONE-CHAR NOT NUMERIC
041300         AND WS-ONE-CHAR NOT = "_"
041400         AND WS-ONE-CHAR NOT = "-"
041500         MOVE "Y" TO WS-BAD-CHAR
041600     END-IF.
041700     ADD 1 TO WS-SCAN-POS.
041800 B225-SCAN-USERNAME-ONE-EX.
041900     EXIT.
042000
042100*------------------------------------------------------------------*
042200*  CURRENCY CODE MUST BE ONE OF THE TEN SUPPORTED ISO-4217 CODES.  *
042300*------------------------------------------------------------------*
042400  B300-CHECK-CURRENCY.
042500      MOVE "N" TO WS-MATCH-FOUND.
042600      MOVE 1 TO WK-C-TBL-IDX.
042700      PERFORM B310-SCAN-CURRENCY-ONE THRU B319-SCAN-CURRENCY-ONE-EX
042800         UNTIL WK-C-TBL-IDX > 10.
042900      IF  WS-MATCH-FOUND = "Y"
043000          MOVE "Y" TO WK-PBMVALID-OUT-VALID
043100      END-IF.
043200  B399-CHECK-CURRENCY-EX.
043300      EXIT.
043400
043500*------------------------------------------------------------------*
043600*  TEST ONE CURRENCY-TABLE ENTRY AGAINST THE INPUT TEXT.           *
043700*------------------------------------------------------------------*
043800  B310-SCAN-CURRENCY-ONE.
043900      IF  WK-PBMVALID-TEXT(1:3) = WK-C-CURRENCY-CODE(WK-C-TBL-IDX)
044000          MOVE "Y" TO WS-MATCH-FOUND
044100      END-IF.
044200      ADD 1 TO WK-C-TBL-IDX.
044300  B319-SCAN-CURRENCY-ONE-EX.
044400      EXIT.
044500
044600*------------------------------------------------------------------*
044700*  ACCOUNT TYPE MUST BE ONE OF THE FIVE SUPPORTED CODES.           *
044800*------------------------------------------------------------------*
044900  B400-CHECK-ACCTTYPE.
045000      MOVE "N" TO WS-MATCH-FOUND.
045100      MOVE 1 TO WK-C-TBL-IDX.
045200      PERFORM B410-SCAN-ACCTTYPE-ONE THRU B419-SCAN-ACCTTYPE-ONE-EX
045300         UNTIL WK-C-TBL-IDX > 5.
045400      IF  WS-MATCH-FOUND = "Y"
045500          MOVE "Y" TO WK-PBMVALID-OUT-VALID
045600      END-IF.
045700  B499-CHECK-ACCTTYPE-EX.
045800      EXIT.
045900
046000*------------------------------------------------------------------*
046100*  TEST ONE ACCOUNT-TYPE TABLE ENTRY AGAINST THE INPUT TEXT.       *
046200*------------------------------------------------------------------*
046300  B410-SCAN-ACCTTYPE-ONE.
046400      IF  WK-PBMVALID-TEXT(1:12) = WK-C-ACCTTYPE-CODE(WK-C-TBL-IDX)
046500          MOVE "Y" TO WS-MATCH-FOUND
046600      END-IF.
046700      ADD 1 TO WK-C-TBL-IDX.
046800  B419-SCAN-ACCTTYPE-ONE-EX.
046900      EXIT.
047000
047100*------------------------------------------------------------------*
047200*  TRANSACTION/CATEGORY TYPE MUST BE INCOME, EXPENSE OR TRANSFER.  *
047300*------------------------------------------------------------------*
047400  B500-CHECK-TXNTYPE.
047500      MOVE "N" TO WS-MATCH-FOUND.
047600      MOVE 1 TO WK-C-TBL-IDX.
047700      PERFORM B510-SCAN-TXNTYPE-ONE THRU B519-SCAN-TXNTYPE-ONE-EX
047800         UNTIL WK-C-TBL-IDX > 3.
047900      IF  WS-MATCH-FOUND = "Y"
048000          MOVE "Y" TO WK-PBMVALID-OUT-VALID
048100      END-IF.
048200  B599-CHECK-TXNTYPE-EX.
048300      EXIT.
048400
048500*------------------------------------------------------------------*
048600*  TEST ONE TXN-TYPE TABLE ENTRY AGAINST THE INPUT TEXT.           *
048700*------------------------------------------------------------------*
048800  B510-SCAN-TXNTYPE-ONE.
048900      IF  WK-PBMVALID-TEXT(1:8) = WK-C-TXNTYPE-CODE(WK-C-TBL-IDX)
049000          MOVE "Y" TO WS-MATCH-FOUND
049100      END-IF.
049200      ADD 1 TO WK-C-TBL-IDX.
049300  B519-SCAN-TXNTYPE-ONE-EX.
049400      EXIT.
049500
049600*------------------------------------------------------------------*
049700*  SHARED CLASSIFIER - IS WS-ONE-CHAR ONE OF A THRU Z?  SCANS THE  *
049800*  ALPHABET TABLE LOADED IN A000 (TICKET OCR-2981 - TABLE WAS SET  *
049900*  UP FOR THIS BUT NOTHING EVER SCANNED IT UNTIL NOW).             *
050000*------------------------------------------------------------------*
050100 C100-CHECK-ALPHA.
050200     MOVE "N" TO WS-ALPHA-FOUND.
050300     MOVE 1 TO WS-ALPHA-IDX.
050400     PERFORM C110-SCAN-ALPHA-ONE THRU C115-SCAN-ALPHA-ONE-EX
050500         UNTIL WS-ALPHA-IDX > 26 OR WS-ALPHA-FOUND = "Y".
050600 C105-CHECK-ALPHA-EX.
050700     EXIT.
050800
050900 C110-SCAN-ALPHA-ONE.
051000     IF  WS-ONE-CHAR = WK-C-ALPHA-LETTER(WS-ALPHA-IDX)
051100         MOVE "Y" TO WS-ALPHA-FOUND
051200     END-IF.
051300     ADD 1 TO WS-ALPHA-IDX.
051400 C115-SCAN-ALPHA-ONE-EX.
051500     EXIT.
051600
051700******************************************************************
051800************** END OF PROGRAM SOURCE -  PBMVALID ***************
051900******************************************************************
