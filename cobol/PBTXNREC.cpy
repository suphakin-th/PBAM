000100* PBTXNREC.cpybk
000200     05  TXN-RECORD                  PIC X(250).
000300* I-O FORMAT: TXNFMT01  FROM FILE TXNFILE  OF LIBRARY PBAMLIB
000400*
000500     05  TXN-FIELDS REDEFINES TXN-RECORD.
000600     06  TXN-ID                      PIC X(12).
000700*                        TRANSACTION KEY
000800     06  TXN-USER-ID                 PIC X(12).
000900*                        OWNER KEY
001000     06  TXN-ACCOUNT-ID               PIC X(12).
001100*                        ACCOUNT KEY
001200     06  TXN-AMOUNT-THB              PIC S9(11)V99  COMP-3.
001300*                        AMOUNT IN BASE CURRENCY - MUST NOT BE NEG
001400     06  TXN-ORIG-AMOUNT             PIC S9(11)V99  COMP-3.
001500*                        ORIGINAL AMOUNT IN ORIGINAL CURRENCY
001600     06  TXN-ORIG-CURRENCY           PIC X(03).
001700*                        ISO-4217 CODE OF ORIGINAL AMOUNT
001800     06  TXN-TYPE                    PIC X(10).
001900*                        INCOME / EXPENSE / TRANSFER
002000     06  TXN-DESCRIPTION             PIC X(100).
002100*                        FREE TEXT
002200     06  TXN-DATE                    PIC 9(08).
002300*                        YYYYMMDD
002400     06  TXN-DATE-BRK REDEFINES TXN-DATE.
002500     08  TXN-DATE-CCYY               PIC 9(04).
002600     08  TXN-DATE-MM                 PIC 9(02).
002700     08  TXN-DATE-DD                 PIC 9(02).
002800     06  TXN-CATEGORY-ID             PIC X(12).
002900*                        CATEGORY KEY - SPACES = UNCATEGORISED
003000     06  TXN-PAY-METHOD              PIC X(15).
003100*                        PAYMENT METHOD CODE
003200     06  TXN-TRANSFER-PAIR-ID        PIC X(12).
003300*                        PAIRED TRANSFER TXN KEY - SPACES = NONE
003400     06  TXN-SOURCE-DOC-ID           PIC X(12).
003500*                        ORIGINATING INGEST JOB - SPACES = MANUAL
003600     06  TXN-DELETED                 PIC X(01).
003700*                        'Y' SOFT-DELETED / 'N' LIVE
003800     06  FILLER                      PIC X(27).
