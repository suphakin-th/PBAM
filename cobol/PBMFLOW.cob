000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMFLOW.
000500 AUTHOR.         R SOMCHART.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   22 JAN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U4 MONEY-FLOW AGGREGATION BATCH DRIVER.  LOADS
001200*               ACCTFILE AND CATFILE INTO WORKING-STORAGE
001300*               LOOKUP TABLES, BUFFERS TXNFILE (LESS SOFT-
001400*               DELETED ROWS AND ROWS OUTSIDE THE OPTIONAL
001500*               PERIOD FILTER) INTO A THIRD TABLE, AGGREGATES
001600*               INCOME AND EXPENSE CELLS AND PAIRS TRANSFER
001700*               ROWS, THEN WRITES THE FLOWRPT INCOME/EXPENSE/
001800*               TRANSFER SECTIONS AND THE GRAND-TOTAL TRAILER.
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PB0040  22/01/1988  RSC    - INITIAL VERSION - INCOME AND
002300*                               EXPENSE SECTIONS ONLY.
002400*----------------------------------------------------------------*
002500* PB0077  06/03/1993  TNA    - ADD TRANSFER PAIRING AND THE
002600*                               TRANSFERS SECTION OF THE REPORT.
002700*----------------------------------------------------------------*
002800* PBY2K17 19/10/1998  WCH    - YEAR 2000 REVIEW - PERIOD FILTER
002900*                               DATES CONFIRMED 4-DIGIT CENTURY
003000*                               THROUGHOUT, NO LOCAL CHANGE.
003100*----------------------------------------------------------------*
003200* PB0165  11/02/2009  NAT    - NODE TOTALS NOW CARRIED IN THE
003300*                               CELL TABLES INSTEAD OF BEING
003400*                               RE-WALKED AT PRINT TIME.
003500*----------------------------------------------------------------*
003600* PB0226  19/07/2020  SRN    - TICKET OCR-4802 TRANSFER PAIR
003700*                               LOOKUP NOW MARKS BOTH MEMBERS
003800*                               PROCESSED SO EACH PAIR PRINTS
003900*                               EXACTLY ONCE.
004000*================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ACCTFILE ASSIGN TO DATABASE-ACCTFILE
005600         ORGANIZATION IS SEQUENTIAL.
005700     SELECT CATFILE  ASSIGN TO DATABASE-CATFILE
005800         ORGANIZATION IS SEQUENTIAL.
005900     SELECT TXNFILE  ASSIGN TO DATABASE-TXNFILE
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT FLOWRPT  ASSIGN TO DATABASE-FLOWRPT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  ACCTFILE
007000     LABEL RECORDS ARE OMITTED.
007100 01  ACCTFILE-REC                    PIC X(100).
007200
007300 FD  CATFILE
007400     LABEL RECORDS ARE OMITTED.
007500 01  CATFILE-REC                     PIC X(90).
007600
007700 FD  TXNFILE
007800     LABEL RECORDS ARE OMITTED.
007900 01  TXNFILE-REC.
008000     COPY PBTXNREC.
008100
008200 FD  FLOWRPT
008300     LABEL RECORDS ARE OMITTED.
008400 01  FLOWRPT-REC                     PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01  FILLER                          PIC X(24)        VALUE
008900     "** PROGRAM PBMFLOW   **".
009000
009100 01  WK-C-COMMON.
009200     COPY PBCOMWS.
009300
009400*------------------------------------------------------------------*
009500*  SHARED REFERENCE-MASTER LAYOUT - ACC-FIELDS/CAT-FIELDS VIEWS    *
009600*  ARE POPULATED BY MOVING THE RAW ACCTFILE/CATFILE RECORD IN.     *
009700*------------------------------------------------------------------*
009800 01  WK-REF-AREA.
009900     COPY PBREFREC.
010000
010100*------------------------------------------------------------------*
010200*  ACCOUNT LOOKUP TABLE - LOADED FROM ACCTFILE, SKIPS ACC-DELETED. *
010300*------------------------------------------------------------------*
010400 01  WK-ACCT-TABLE.
010500     05  WK-ACCT-ENTRY OCCURS 200 TIMES.
010600         10  WK-ACCT-ID               PIC X(12).
010700         10  WK-ACCT-NAME             PIC X(30).
010800         10  FILLER                   PIC X(08).
010900 01  WK-ACCT-TABLE-ALT REDEFINES WK-ACCT-TABLE.
011000     05  WK-ACCT-BYTES OCCURS 200 TIMES PIC X(50).
011100
011200*------------------------------------------------------------------*
011300*  CATEGORY LOOKUP TABLE - LOADED FROM CATFILE, SKIPS CAT-DELETED. *
011400*------------------------------------------------------------------*
011500 01  WK-CAT-TABLE.
011600     05  WK-CAT-ENTRY OCCURS 200 TIMES.
011700         10  WK-CAT-ID                PIC X(12).
011800         10  WK-CAT-NAME              PIC X(30).
011900         10  WK-CAT-TYPE              PIC X(10).
012000         10  FILLER                   PIC X(08).
012100 01  WK-CAT-TABLE-ALT REDEFINES WK-CAT-TABLE.
012200     05  WK-CAT-BYTES OCCURS 200 TIMES PIC X(60).
012300
012400*------------------------------------------------------------------*
012500*  TRANSACTION BUFFER - TXNFILE LESS DELETED/OUT-OF-PERIOD ROWS.   *
012600*  WK-TXN-PROCESSED IS SET "Y" ONCE A ROW HAS FED A CELL OR AN     *
012700*  EDGE SO THE TRANSFER PAIR LOOKUP NEVER DOUBLE-COUNTS A PAIR.    *
012800*------------------------------------------------------------------*
012900 01  WK-TXN-TABLE.
013000     05  WK-TXN-ENTRY OCCURS 5000 TIMES.
013100         10  WK-TXN-ID                PIC X(12).
013200         10  WK-TXN-ACCT              PIC X(12).
013300         10  WK-TXN-CAT               PIC X(12).
013400         10  WK-TXN-TYPE              PIC X(10).
013500         10  WK-TXN-AMT               PIC S9(11)V99 COMP-3.
013600         10  WK-TXN-PAIR              PIC X(12).
013700         10  WK-TXN-PROCESSED         PIC X(01).
013800         10  FILLER                   PIC X(08).
013900
014000*------------------------------------------------------------------*
014100*  INCOME CELLS (INCOME CATEGORY X ACCOUNT) AND EXPENSE CELLS      *
014200*  (ACCOUNT X EXPENSE CATEGORY) - BUILT BY TABLE SCAN-OR-ADD, NOT  *
014300*  BY SORT, SO PRINT ORDER FOLLOWS THE MASTER TABLE ORDER.         *
014400*------------------------------------------------------------------*
014500 01  WK-INCOME-CELL-TABLE.
014600     05  WK-INC-ENTRY OCCURS 500 TIMES.
014700         10  WK-INC-CAT               PIC X(12).
014800         10  WK-INC-ACCT              PIC X(12).
014900         10  WK-INC-AMT               PIC S9(11)V99 COMP-3.
015000         10  FILLER                   PIC X(08).
015100
015200 01  WK-EXPENSE-CELL-TABLE.
015300     05  WK-EXP-ENTRY OCCURS 500 TIMES.
015400         10  WK-EXP-ACCT              PIC X(12).
015500         10  WK-EXP-CAT               PIC X(12).
015600         10  WK-EXP-AMT               PIC S9(11)V99 COMP-3.
015700         10  FILLER                   PIC X(08).
015800
015900 01  WK-TRANSFER-EDGE-TABLE.
016000     05  WK-TRF-ENTRY OCCURS 500 TIMES.
016100         10  WK-TRF-FROM-ACCT         PIC X(12).
016200         10  WK-TRF-TO-ACCT           PIC X(12).
016300         10  WK-TRF-AMT               PIC S9(11)V99 COMP-3.
016400         10  FILLER                   PIC X(08).
016500
016600 01  WK-N-WORK-AREA.
016700     05  WK-N-ACCT-COUNT              PIC 9(05) COMP-3 VALUE ZERO.
016800     05  WK-N-ACCT-IDX                PIC 9(05) COMP-3 VALUE ZERO.
016900     05  WK-N-CAT-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
017000     05  WK-N-CAT-IDX                 PIC 9(05) COMP-3 VALUE ZERO.
017100     05  WK-N-TXN-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
017200     05  WK-N-TXN-IDX                 PIC 9(05) COMP-3 VALUE ZERO.
017300     05  WK-N-INC-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
017400     05  WK-N-EXP-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
017500     05  WK-N-TRF-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
017600     05  WK-N-SCAN-IDX                PIC 9(05) COMP-3 VALUE ZERO.
017700     05  WK-N-FOUND-IDX               PIC 9(05) COMP-3 VALUE ZERO.
017800     05  WK-N-TOTAL-INCOME            PIC S9(11)V99 COMP-3
017900                                                     VALUE ZERO.
018000     05  WK-N-TOTAL-EXPENSE           PIC S9(11)V99 COMP-3
018100                                                     VALUE ZERO.
018200     05  WK-N-NET                     PIC S9(11)V99 COMP-3
018300                                                     VALUE ZERO.
018400     05  WK-N-SUBTOTAL                PIC S9(11)V99 COMP-3
018500                                                     VALUE ZERO.
018600     05  FILLER                       PIC X(08).
018700
018800 01  WK-C-FLAG-AREA.
018900     05  WK-C-FOUND-FLAG              PIC X(01) VALUE "N".
019000     05  WK-C-EOF-FLAG                PIC X(01) VALUE "N".
019100     05  WK-C-BREAK-FIRST-FLAG        PIC X(01) VALUE "Y".
019200     05  WK-C-SCAN-TARGET-ID          PIC X(12) VALUE SPACES.
019300     05  WK-C-FOUND-NAME              PIC X(30) VALUE SPACES.
019400     05  FILLER                       PIC X(08).
019500
019600*------------------------------------------------------------------*
019700*  PERIOD FILTER AND REPORT-HEADER VALUES - HELD AS JOB-CARD        *
019800*  PLACEHOLDERS HERE, SAME AS WK-C-DEFAULT-ACCT IN PBMINGST'S       *
019900*  A000-INITIALIZE, UNTIL OCR-5001 ADDS THE PARAMETER FILE READ.    *
020000*  THE WIDE-OPEN DEFAULT (00000000 TO 99999999) REPORTS THE WHOLE   *
020100*  LEDGER WHEN NO FROM/TO DATE IS SUPPLIED.                         *
020200*------------------------------------------------------------------*
020300 01  WK-C-PERIOD-AREA.
020400     05  WK-C-FROM-DATE               PIC 9(08) VALUE ZERO.
020500     05  WK-C-FROM-DATE-BRK REDEFINES WK-C-FROM-DATE.
020600         10  WK-C-FROM-CCYY           PIC 9(04).
020700         10  WK-C-FROM-MM             PIC 9(02).
020800         10  WK-C-FROM-DD             PIC 9(02).
020900     05  WK-C-TO-DATE                 PIC 9(08) VALUE 99999999.
021000     05  WK-C-TO-DATE-BRK REDEFINES WK-C-TO-DATE.
021100         10  WK-C-TO-CCYY             PIC 9(04).
021200         10  WK-C-TO-MM               PIC 9(02).
021300         10  WK-C-TO-DD               PIC 9(02).
021400     05  WK-C-RPT-USER-ID             PIC X(12) VALUE SPACES.
021500     05  FILLER                       PIC X(08).
021600
021700 01  WK-PBMRUNPM-LINK-AREA.
021800     05  WK-PBMRUNPM-CALLER-PGM       PIC X(08).
021900     05  WK-PBMRUNPM-OUT-DATE         PIC 9(08).
022000     05  WK-PBMRUNPM-OUT-TIME         PIC 9(08).
022100     05  WK-PBMRUNPM-OUT-RUNSEQ       PIC 9(04).
022200     05  FILLER                       PIC X(10).
022300
022400*------------------------------------------------------------------*
022500*  PRINT LINES - HEADER, THE THREE SECTIONS, AND THE TRAILER.      *
022600*------------------------------------------------------------------*
022700 01  WK-HEADER-LINE.
022800     05  FILLER                       PIC X(01) VALUE SPACES.
022900     05  WK-HDR-LIT                   PIC X(20) VALUE
023000         "PBAM FLOW REPORT FOR".
023100     05  FILLER                       PIC X(01) VALUE SPACES.
023200     05  WK-HDR-USER                  PIC X(12).
023300     05  FILLER                       PIC X(04) VALUE SPACES.
023400     05  WK-HDR-PERIOD-LIT            PIC X(08) VALUE "PERIOD :".
023500     05  FILLER                       PIC X(01) VALUE SPACES.
023600     05  WK-HDR-FROM                  PIC 9(08).
023700     05  FILLER                       PIC X(03) VALUE " - ".
023800     05  WK-HDR-TO                    PIC 9(08).
023900     05  FILLER                       PIC X(66) VALUE SPACES.
024000
024100 01  WK-SECTION-LINE.
024200     05  FILLER                       PIC X(01) VALUE SPACES.
024300     05  WK-SECT-TITLE                PIC X(20).
024400     05  FILLER                       PIC X(111) VALUE SPACES.
024500
024600 01  WK-INCOME-LINE.
024700     05  FILLER                       PIC X(01) VALUE SPACES.
024800     05  WK-INC-CAT-NAME              PIC X(30).
024900     05  FILLER                       PIC X(02) VALUE SPACES.
025000     05  WK-INC-ACCT-NAME             PIC X(30).
025100     05  FILLER                       PIC X(02) VALUE SPACES.
025200     05  WK-INC-LINE-AMT              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
025300     05  FILLER                       PIC X(50) VALUE SPACES.
025400
025500 01  WK-EXPENSE-LINE.
025600     05  FILLER                       PIC X(01) VALUE SPACES.
025700     05  WK-EXP-ACCT-NAME             PIC X(30).
025800     05  FILLER                       PIC X(02) VALUE SPACES.
025900     05  WK-EXP-CAT-NAME              PIC X(30).
026000     05  FILLER                       PIC X(02) VALUE SPACES.
026100     05  WK-EXP-LINE-AMT              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
026200     05  FILLER                       PIC X(50) VALUE SPACES.
026300
026400 01  WK-SUBTOTAL-LINE.
026500     05  FILLER                       PIC X(32) VALUE SPACES.
026600     05  WK-SUB-LIT                   PIC X(10) VALUE
026700         "SUBTOTAL :".
026800     05  FILLER                       PIC X(02) VALUE SPACES.
026900     05  WK-SUB-AMT                   PIC ZZ,ZZZ,ZZZ,ZZ9.99.
027000     05  FILLER                       PIC X(71) VALUE SPACES.
027100
027200 01  WK-TRANSFER-LINE.
027300     05  FILLER                       PIC X(01) VALUE SPACES.
027400     05  WK-TRF-FROM-NAME             PIC X(30).
027500     05  FILLER                       PIC X(02) VALUE SPACES.
027600     05  WK-TRF-TO-NAME               PIC X(30).
027700     05  FILLER                       PIC X(02) VALUE SPACES.
027800     05  WK-TRF-LINE-AMT              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
027900     05  FILLER                       PIC X(50) VALUE SPACES.
028000
028100 01  WK-TRAILER-LINE.
028200     05  FILLER                       PIC X(01) VALUE SPACES.
028300     05  WK-TRL-LIT                   PIC X(15).
028400     05  FILLER                       PIC X(02) VALUE SPACES.
028500     05  WK-TRL-AMT                   PIC -Z,ZZZ,ZZZ,ZZ9.99.
028600     05  FILLER                       PIC X(97) VALUE SPACES.
028700 EJECT
028800********************************************************
028900 PROCEDURE DIVISION.
029000********************************************************
029100 MAIN-MODULE.
029200     PERFORM A000-INITIALIZE        THRU A099-INITIALIZE-EX.
029300     PERFORM A100-LOAD-ACCOUNTS-RTN THRU A199-LOAD-ACCOUNTS-EX.
029400     PERFORM A200-LOAD-CATEGORIES-RTN
029500        THRU A299-LOAD-CATEGORIES-EX.
029600     PERFORM A300-LOAD-TRANSACTIONS-RTN
029700        THRU A399-LOAD-TRANSACTIONS-EX.
029800     PERFORM B000-AGGREGATE-LOOP-RTN THRU B099-AGGREGATE-LOOP-EX.
029900     PERFORM E000-WRITE-REPORT-RTN   THRU E099-WRITE-REPORT-EX.
030000     PERFORM Z000-END-PROGRAM        THRU Z099-END-PROGRAM-EX.
030100     STOP RUN.
030200
030300*------------------------------------------------------------------*
030400*  OPEN FILES, STAMP THE RUN DATE, LOAD THE WIDE-OPEN PERIOD       *
030500*  FILTER AND REPORT-HEADER PLACEHOLDERS.                          *
030600*------------------------------------------------------------------*
030700 A000-INITIALIZE.
030800     MOVE "PBMFLOW"  TO WK-PBMRUNPM-CALLER-PGM.
030900     CALL "PBMRUNPM" USING WK-PBMRUNPM-LINK-AREA.
031000     MOVE WK-PBMRUNPM-OUT-DATE TO WK-C-RUN-DATE.
031100     MOVE ZERO                TO WK-C-FROM-DATE.
031200     MOVE 99999999            TO WK-C-TO-DATE.
031300     MOVE "ALL-USERS"         TO WK-C-RPT-USER-ID.
031400     MOVE ZERO TO WK-N-ACCT-COUNT WK-N-CAT-COUNT WK-N-TXN-COUNT
031500                  WK-N-INC-COUNT WK-N-EXP-COUNT WK-N-TRF-COUNT
031600                  WK-N-TOTAL-INCOME WK-N-TOTAL-EXPENSE WK-N-NET.
031700     OPEN INPUT  ACCTFILE.
031800     OPEN INPUT  CATFILE.
031900     OPEN INPUT  TXNFILE.
032000     OPEN OUTPUT FLOWRPT.
032100 A099-INITIALIZE-EX.
032200     EXIT.
032300
032400*------------------------------------------------------------------*
032500*  LOAD THE ACCOUNT MASTER FOR NAME LOOKUP - SKIP ACC-DELETED.     *
032600*------------------------------------------------------------------*
032700 A100-LOAD-ACCOUNTS-RTN.
032800     MOVE "N" TO WK-C-EOF-FLAG.
032900     PERFORM A110-READ-ONE-ACCOUNT THRU A119-READ-ONE-ACCOUNT-EX
033000        UNTIL WK-C-EOF-FLAG = "Y" OR WK-N-ACCT-COUNT > 199.
033100 A199-LOAD-ACCOUNTS-EX.
033200     EXIT.
033300
033400 A110-READ-ONE-ACCOUNT.
033500     READ ACCTFILE AT END MOVE "Y" TO WK-C-EOF-FLAG.
033600     IF  WK-C-EOF-FLAG = "N"
033700         MOVE ACCTFILE-REC TO ACC-RECORD
033800         IF  ACC-DELETED NOT = "Y"
033900             ADD 1 TO WK-N-ACCT-COUNT
034000             MOVE ACC-ID   TO WK-ACCT-ID(WK-N-ACCT-COUNT)
034100             MOVE ACC-NAME TO WK-ACCT-NAME(WK-N-ACCT-COUNT)
034200         END-IF
034300     END-IF.
034400 A119-READ-ONE-ACCOUNT-EX.
034500     EXIT.
034600
034700*------------------------------------------------------------------*
034800*  LOAD THE CATEGORY MASTER FOR NAME/TYPE LOOKUP - SKIP            *
034900*  CAT-DELETED.  CATFILE IS READ THROUGH THE CAT-FIELDS VIEW OF    *
035000*  PBREFREC SO THE SAME COPYBOOK SERVES BOTH MASTERS.              *
035100*------------------------------------------------------------------*
035200 A200-LOAD-CATEGORIES-RTN.
035300     MOVE "N" TO WK-C-EOF-FLAG.
035400     PERFORM A210-READ-ONE-CATEGORY
035500        THRU A219-READ-ONE-CATEGORY-EX
035600        UNTIL WK-C-EOF-FLAG = "Y" OR WK-N-CAT-COUNT > 199.
035700     PERFORM A220-APPEND-UNCAT-INCOME THRU A229-EX.
035800 A299-LOAD-CATEGORIES-EX.
035900     EXIT.
036000
036100 A210-READ-ONE-CATEGORY.
036200     READ CATFILE AT END MOVE "Y" TO WK-C-EOF-FLAG.
036300     IF  WK-C-EOF-FLAG = "N"
036400         MOVE CATFILE-REC TO CAT-RECORD
036500         IF  CAT-DELETED NOT = "Y"
036600             ADD 1 TO WK-N-CAT-COUNT
036700             MOVE CAT-ID   TO WK-CAT-ID(WK-N-CAT-COUNT)
036800             MOVE CAT-NAME TO WK-CAT-NAME(WK-N-CAT-COUNT)
036900             MOVE CAT-TYPE TO WK-CAT-TYPE(WK-N-CAT-COUNT)
037000         END-IF
037100     END-IF.
037200 A219-READ-ONE-CATEGORY-EX.
037300     EXIT.
037400
037500*------------------------------------------------------------------*
037600*  PBM215  2011-07-19  K SOMBAT   OCR-4417 APPEND A SYNTHETIC      *
037700*  CATEGORY ROW FOR UNCATEGORISED INCOME (TXN-CATEGORY-ID SPACES)  *
037800*  SO THE CATEGORY-DRIVEN SECTION 1 LOOP IN F100 PRINTS IT - SPEC   *
037900*  CALLS THE KEY UNCATEGORIZED, LABELLED "OTHER INCOME".           *
038000*------------------------------------------------------------------*
038100 A220-APPEND-UNCAT-INCOME.
038200     ADD 1 TO WK-N-CAT-COUNT.
038300     MOVE SPACES         TO WK-CAT-ID(WK-N-CAT-COUNT).
038400     MOVE "Other Income" TO WK-CAT-NAME(WK-N-CAT-COUNT).
038500     MOVE "INCOME"       TO WK-CAT-TYPE(WK-N-CAT-COUNT).
038600 A229-EX.
038700     EXIT.
038800
038900*------------------------------------------------------------------*
039000*  BUFFER TXNFILE - DROP SOFT-DELETED ROWS AND ROWS OUTSIDE THE    *
039100*  PERIOD FILTER.  THE WHOLE-LEDGER PASS IS NEEDED BEFORE          *
039200*  AGGREGATION BECAUSE A TRANSFER'S PARTNER MAY APPEAR LATER IN    *
039300*  THE FILE THAN THE TRANSFER ITSELF.                              *
039400*------------------------------------------------------------------*
039500 A300-LOAD-TRANSACTIONS-RTN.
039600     MOVE "N" TO WK-C-EOF-FLAG.
039700     PERFORM A310-READ-ONE-TXN THRU A319-READ-ONE-TXN-EX
039800        UNTIL WK-C-EOF-FLAG = "Y" OR WK-N-TXN-COUNT > 4999.
039900 A399-LOAD-TRANSACTIONS-EX.
040000     EXIT.
040100
040200 A310-READ-ONE-TXN.
040300     READ TXNFILE AT END MOVE "Y" TO WK-C-EOF-FLAG.
040400     IF  WK-C-EOF-FLAG = "N" AND TXN-DELETED NOT = "Y"
040500         AND TXN-DATE >= WK-C-FROM-DATE
040600         AND TXN-DATE <= WK-C-TO-DATE
040700         ADD 1 TO WK-N-TXN-COUNT
040800         MOVE TXN-ID                TO WK-TXN-ID(WK-N-TXN-COUNT)
040900         MOVE TXN-ACCOUNT-ID        TO WK-TXN-ACCT(WK-N-TXN-COUNT)
041000         MOVE TXN-CATEGORY-ID       TO WK-TXN-CAT(WK-N-TXN-COUNT)
041100         MOVE TXN-TYPE              TO WK-TXN-TYPE(WK-N-TXN-COUNT)
041200         MOVE TXN-AMOUNT-THB        TO WK-TXN-AMT(WK-N-TXN-COUNT)
041300         MOVE TXN-TRANSFER-PAIR-ID  TO WK-TXN-PAIR(WK-N-TXN-COUNT)
041400         MOVE "N"            TO WK-TXN-PROCESSED(WK-N-TXN-COUNT)
041500     END-IF.
041600 A319-READ-ONE-TXN-EX.
041700     EXIT.
041800
041900*------------------------------------------------------------------*
042000*  ONE PASS OVER THE BUFFERED LEDGER - INCOME/EXPENSE ROWS FEED    *
042100*  CELLS AND THE GRAND TOTALS, TRANSFER ROWS ARE PAIRED.           *
042200*------------------------------------------------------------------*
042300 B000-AGGREGATE-LOOP-RTN.
042400     MOVE 1 TO WK-N-TXN-IDX.
042500     PERFORM B100-PROCESS-ONE-TXN THRU B199-PROCESS-ONE-TXN-EX
042600        UNTIL WK-N-TXN-IDX > WK-N-TXN-COUNT.
042700 B099-AGGREGATE-LOOP-EX.
042800     EXIT.
042900
043000 B100-PROCESS-ONE-TXN.
043100     IF  WK-TXN-PROCESSED(WK-N-TXN-IDX) = "N"
043200         EVALUATE WK-TXN-TYPE(WK-N-TXN-IDX)
043300             WHEN "INCOME"
043400                 PERFORM C100-ADD-INCOME-CELL THRU C199-EX
043500             WHEN "EXPENSE"
043600                 PERFORM C200-ADD-EXPENSE-CELL THRU C299-EX
043700             WHEN "TRANSFER"
043800                 PERFORM C300-PAIR-ONE-TRANSFER THRU C399-EX
043900             WHEN OTHER
044000                 CONTINUE
044100         END-EVALUATE
044200     END-IF.
044300     ADD 1 TO WK-N-TXN-IDX.
044400 B199-PROCESS-ONE-TXN-EX.
044500     EXIT.
044600
044700*------------------------------------------------------------------*
044800*  INCOME CELL = INCOME CATEGORY X ACCOUNT.  SCAN FOR AN EXISTING  *
044900*  CELL FIRST, ADD A NEW ONE ONLY WHEN NOT FOUND.                  *
045000*------------------------------------------------------------------*
045100 C100-ADD-INCOME-CELL.
045200     PERFORM D100-SCAN-INCOME-CELL THRU D199-EX.
045300     IF  WK-C-FOUND-FLAG = "Y"
045400         ADD WK-TXN-AMT(WK-N-TXN-IDX) TO WK-INC-AMT(WK-N-FOUND-IDX)
045500     ELSE
045600         ADD 1 TO WK-N-INC-COUNT
045700         MOVE WK-TXN-CAT(WK-N-TXN-IDX)  TO WK-INC-CAT(WK-N-INC-COUNT)
045800         MOVE WK-TXN-ACCT(WK-N-TXN-IDX) TO WK-INC-ACCT(WK-N-INC-COUNT)
045900         MOVE WK-TXN-AMT(WK-N-TXN-IDX)  TO WK-INC-AMT(WK-N-INC-COUNT)
046000     END-IF.
046100     ADD WK-TXN-AMT(WK-N-TXN-IDX) TO WK-N-TOTAL-INCOME.
046200     MOVE "Y" TO WK-TXN-PROCESSED(WK-N-TXN-IDX).
046300 C199-EX.
046400     EXIT.
046500
046600*------------------------------------------------------------------*
046700*  EXPENSE CELL = ACCOUNT X EXPENSE CATEGORY - SAME SCAN-OR-ADD.   *
046800*------------------------------------------------------------------*
046900 C200-ADD-EXPENSE-CELL.
047000     PERFORM D200-SCAN-EXPENSE-CELL THRU D299-EX.
047100     IF  WK-C-FOUND-FLAG = "Y"
047200         ADD WK-TXN-AMT(WK-N-TXN-IDX) TO WK-EXP-AMT(WK-N-FOUND-IDX)
047300     ELSE
047400         ADD 1 TO WK-N-EXP-COUNT
047500         MOVE WK-TXN-ACCT(WK-N-TXN-IDX) TO WK-EXP-ACCT(WK-N-EXP-COUNT)
047600         MOVE WK-TXN-CAT(WK-N-TXN-IDX)  TO WK-EXP-CAT(WK-N-EXP-COUNT)
047700         MOVE WK-TXN-AMT(WK-N-TXN-IDX)  TO WK-EXP-AMT(WK-N-EXP-COUNT)
047800     END-IF.
047900     ADD WK-TXN-AMT(WK-N-TXN-IDX) TO WK-N-TOTAL-EXPENSE.
048000     MOVE "Y" TO WK-TXN-PROCESSED(WK-N-TXN-IDX).
048100 C299-EX.
048200     EXIT.
048300
048400*------------------------------------------------------------------*
048500*  TRANSFER PAIRING - RESOLVE THE PARTNER BY PAIR ID, MARK BOTH    *
048600*  MEMBERS PROCESSED SO THE PAIR CANNOT BE RE-WALKED, EMIT ONE     *
048700*  EDGE DIRECTED FROM THIS (FIRST-ENCOUNTERED) MEMBER'S ACCOUNT TO *
048800*  THE PARTNER'S ACCOUNT.  AN UNRESOLVED PAIR ID YIELDS NO EDGE.   *
048900*------------------------------------------------------------------*
049000 C300-PAIR-ONE-TRANSFER.
049100     MOVE WK-TXN-PAIR(WK-N-TXN-IDX) TO WK-C-SCAN-TARGET-ID.
049200     PERFORM D300-FIND-TXN-BY-ID THRU D399-EX.
049300     IF  WK-C-FOUND-FLAG = "Y"
049400         AND WK-N-FOUND-IDX NOT = WK-N-TXN-IDX
049500         AND WK-TXN-PAIR(WK-N-FOUND-IDX) = WK-TXN-ID(WK-N-TXN-IDX)
049600         ADD 1 TO WK-N-TRF-COUNT
049700         MOVE WK-TXN-ACCT(WK-N-TXN-IDX)
049800                             TO WK-TRF-FROM-ACCT(WK-N-TRF-COUNT)
049900         MOVE WK-TXN-ACCT(WK-N-FOUND-IDX)
050000                             TO WK-TRF-TO-ACCT(WK-N-TRF-COUNT)
050100         MOVE WK-TXN-AMT(WK-N-TXN-IDX)
050200                             TO WK-TRF-AMT(WK-N-TRF-COUNT)
050300         MOVE "Y" TO WK-TXN-PROCESSED(WK-N-FOUND-IDX)
050400     END-IF.
050500     MOVE "Y" TO WK-TXN-PROCESSED(WK-N-TXN-IDX).
050600 C399-EX.
050700     EXIT.
050800
050900*------------------------------------------------------------------*
051000*  TABLE SCANS - FORWARD SEARCH A FIXED RANGE, SAME SHAPE AS THE   *
051100*  U1 PARSERS' CHANNEL/KEYWORD SCANS.                              *
051200*------------------------------------------------------------------*
051300 D100-SCAN-INCOME-CELL.
051400     MOVE "N" TO WK-C-FOUND-FLAG.
051500     MOVE 1   TO WK-N-SCAN-IDX.
051600     PERFORM D110-SCAN-ONE-INCOME-CELL THRU D119-EX
051700        UNTIL WK-N-SCAN-IDX > WK-N-INC-COUNT
051800           OR WK-C-FOUND-FLAG = "Y".
051900 D199-EX.
052000     EXIT.
052100
052200 D110-SCAN-ONE-INCOME-CELL.
052300     IF  WK-INC-CAT(WK-N-SCAN-IDX)  = WK-TXN-CAT(WK-N-TXN-IDX)
052400         AND WK-INC-ACCT(WK-N-SCAN-IDX) = WK-TXN-ACCT(WK-N-TXN-IDX)
052500         MOVE "Y" TO WK-C-FOUND-FLAG
052600         MOVE WK-N-SCAN-IDX TO WK-N-FOUND-IDX
052700     END-IF.
052800     ADD 1 TO WK-N-SCAN-IDX.
052900 D119-EX.
053000     EXIT.
053100
053200 D200-SCAN-EXPENSE-CELL.
053300     MOVE "N" TO WK-C-FOUND-FLAG.
053400     MOVE 1   TO WK-N-SCAN-IDX.
053500     PERFORM D210-SCAN-ONE-EXPENSE-CELL THRU D219-EX
053600        UNTIL WK-N-SCAN-IDX > WK-N-EXP-COUNT
053700           OR WK-C-FOUND-FLAG = "Y".
053800 D299-EX.
053900     EXIT.
054000
054100 D210-SCAN-ONE-EXPENSE-CELL.
054200     IF  WK-EXP-ACCT(WK-N-SCAN-IDX) = WK-TXN-ACCT(WK-N-TXN-IDX)
054300         AND WK-EXP-CAT(WK-N-SCAN-IDX) = WK-TXN-CAT(WK-N-TXN-IDX)
054400         MOVE "Y" TO WK-C-FOUND-FLAG
054500         MOVE WK-N-SCAN-IDX TO WK-N-FOUND-IDX
054600     END-IF.
054700     ADD 1 TO WK-N-SCAN-IDX.
054800 D219-EX.
054900     EXIT.
055000
055100 D300-FIND-TXN-BY-ID.
055200     MOVE "N" TO WK-C-FOUND-FLAG.
055300     MOVE 1   TO WK-N-SCAN-IDX.
055400     PERFORM D310-SCAN-ONE-TXN THRU D319-EX
055500        UNTIL WK-N-SCAN-IDX > WK-N-TXN-COUNT
055600           OR WK-C-FOUND-FLAG = "Y".
055700 D399-EX.
055800     EXIT.
055900
056000 D310-SCAN-ONE-TXN.
056100     IF  WK-TXN-ID(WK-N-SCAN-IDX) = WK-C-SCAN-TARGET-ID
056200         MOVE "Y" TO WK-C-FOUND-FLAG
056300         MOVE WK-N-SCAN-IDX TO WK-N-FOUND-IDX
056400     END-IF.
056500     ADD 1 TO WK-N-SCAN-IDX.
056600 D319-EX.
056700     EXIT.
056800
056900 D400-SCAN-ACCOUNT-NAME.
057000     MOVE SPACES TO WK-C-FOUND-NAME.
057100     MOVE 1      TO WK-N-SCAN-IDX.
057200     MOVE "N"    TO WK-C-FOUND-FLAG.
057300     PERFORM D410-SCAN-ONE-ACCOUNT THRU D419-EX
057400        UNTIL WK-N-SCAN-IDX > WK-N-ACCT-COUNT
057500           OR WK-C-FOUND-FLAG = "Y".
057600 D499-EX.
057700     EXIT.
057800
057900 D410-SCAN-ONE-ACCOUNT.
058000     IF  WK-ACCT-ID(WK-N-SCAN-IDX) = WK-C-SCAN-TARGET-ID
058100         MOVE "Y" TO WK-C-FOUND-FLAG
058200         MOVE WK-ACCT-NAME(WK-N-SCAN-IDX) TO WK-C-FOUND-NAME
058300     END-IF.
058400     ADD 1 TO WK-N-SCAN-IDX.
058500 D419-EX.
058600     EXIT.
058700
058800 D500-SCAN-CATEGORY-NAME.
058900*                        PBM215 2011-07-19 K SOMBAT OCR-4417 - AN
059000*                        EXPENSE CELL WITH A SPACES CATEGORY KEY
059100*                        IS UNCATEGORISED EXPENSE - LABEL IT
059200*                        DIRECTLY RATHER THAN SCANNING THE MASTER
059300*                        TABLE, WHICH ALSO HOLDS THE SYNTHETIC
059400*                        "OTHER INCOME" ROW UNDER THE SAME KEY.
059500     MOVE SPACES TO WK-C-FOUND-NAME.
059600     IF  WK-C-SCAN-TARGET-ID = SPACES
059700         MOVE "Uncategorized" TO WK-C-FOUND-NAME
059800     ELSE
059900         MOVE 1      TO WK-N-SCAN-IDX
060000         MOVE "N"    TO WK-C-FOUND-FLAG
060100         PERFORM D510-SCAN-ONE-CATEGORY THRU D519-EX
060200            UNTIL WK-N-SCAN-IDX > WK-N-CAT-COUNT
060300               OR WK-C-FOUND-FLAG = "Y"
060400     END-IF.
060500 D599-EX.
060600     EXIT.
060700
060800 D510-SCAN-ONE-CATEGORY.
060900     IF  WK-CAT-ID(WK-N-SCAN-IDX) = WK-C-SCAN-TARGET-ID
061000         MOVE "Y" TO WK-C-FOUND-FLAG
061100         MOVE WK-CAT-NAME(WK-N-SCAN-IDX) TO WK-C-FOUND-NAME
061200     END-IF.
061300     ADD 1 TO WK-N-SCAN-IDX.
061400 D519-EX.
061500     EXIT.
061600
061700*------------------------------------------------------------------*
061800*  WRITE THE REPORT - HEADER, THE THREE SECTIONS, THE TRAILER.     *
061900*------------------------------------------------------------------*
062000 E000-WRITE-REPORT-RTN.
062100     MOVE WK-C-RPT-USER-ID TO WK-HDR-USER.
062200     MOVE WK-C-FROM-DATE   TO WK-HDR-FROM.
062300     MOVE WK-C-TO-DATE     TO WK-HDR-TO.
062400     WRITE FLOWRPT-REC FROM WK-HEADER-LINE.
062500     MOVE "INCOME FLOWS"  TO WK-SECT-TITLE.
062600     WRITE FLOWRPT-REC FROM WK-SECTION-LINE.
062700     PERFORM F100-WRITE-INCOME-SECTION THRU F199-EX.
062800     MOVE "EXPENSE FLOWS" TO WK-SECT-TITLE.
062900     WRITE FLOWRPT-REC FROM WK-SECTION-LINE.
063000     PERFORM F200-WRITE-EXPENSE-SECTION THRU F299-EX.
063100     MOVE "TRANSFERS"     TO WK-SECT-TITLE.
063200     WRITE FLOWRPT-REC FROM WK-SECTION-LINE.
063300     PERFORM F300-WRITE-TRANSFER-SECTION THRU F399-EX.
063400     COMPUTE WK-N-NET = WK-N-TOTAL-INCOME - WK-N-TOTAL-EXPENSE.
063500     MOVE "TOTAL INCOME "  TO WK-TRL-LIT.
063600     MOVE WK-N-TOTAL-INCOME TO WK-TRL-AMT.
063700     WRITE FLOWRPT-REC FROM WK-TRAILER-LINE.
063800     MOVE "TOTAL EXPENSE"  TO WK-TRL-LIT.
063900     MOVE WK-N-TOTAL-EXPENSE TO WK-TRL-AMT.
064000     WRITE FLOWRPT-REC FROM WK-TRAILER-LINE.
064100     MOVE "NET          "  TO WK-TRL-LIT.
064200     MOVE WK-N-NET         TO WK-TRL-AMT.
064300     WRITE FLOWRPT-REC FROM WK-TRAILER-LINE.
064400 E099-WRITE-REPORT-EX.
064500     EXIT.
064600
064700*------------------------------------------------------------------*
064800*  SECTION 1 - ONE LINE PER INCOME CELL, CONTROL BREAK ON          *
064900*  CATEGORY (MASTER ORDER, NOT SORTED) WITH A CATEGORY SUBTOTAL.   *
065000*------------------------------------------------------------------*
065100 F100-WRITE-INCOME-SECTION.
065200     MOVE 1 TO WK-N-CAT-IDX.
065300     PERFORM F110-WRITE-ONE-INCOME-CAT THRU F119-EX
065400        UNTIL WK-N-CAT-IDX > WK-N-CAT-COUNT.
065500 F199-EX.
065600     EXIT.
065700
065800 F110-WRITE-ONE-INCOME-CAT.
065900     IF  WK-CAT-TYPE(WK-N-CAT-IDX) = "INCOME"
066000         MOVE ZERO TO WK-N-SUBTOTAL
066100         MOVE "Y"  TO WK-C-BREAK-FIRST-FLAG
066200         MOVE 1    TO WK-N-SCAN-IDX
066300         PERFORM F120-WRITE-ONE-INCOME-CELL THRU F129-EX
066400            UNTIL WK-N-SCAN-IDX > WK-N-INC-COUNT
066500         IF  WK-C-BREAK-FIRST-FLAG = "N"
066600             MOVE WK-N-SUBTOTAL TO WK-SUB-AMT
066700             WRITE FLOWRPT-REC FROM WK-SUBTOTAL-LINE
066800         END-IF
066900     END-IF.
067000     ADD 1 TO WK-N-CAT-IDX.
067100 F119-EX.
067200     EXIT.
067300
067400 F120-WRITE-ONE-INCOME-CELL.
067500     IF  WK-INC-CAT(WK-N-SCAN-IDX) = WK-CAT-ID(WK-N-CAT-IDX)
067600         MOVE "N" TO WK-C-BREAK-FIRST-FLAG
067700         MOVE WK-CAT-NAME(WK-N-CAT-IDX) TO WK-INC-CAT-NAME
067800         MOVE WK-INC-ACCT(WK-N-SCAN-IDX) TO WK-C-SCAN-TARGET-ID
067900         PERFORM D400-SCAN-ACCOUNT-NAME THRU D499-EX
068000         MOVE WK-C-FOUND-NAME TO WK-INC-ACCT-NAME
068100         MOVE WK-INC-AMT(WK-N-SCAN-IDX) TO WK-INC-LINE-AMT
068200         WRITE FLOWRPT-REC FROM WK-INCOME-LINE
068300         ADD WK-INC-AMT(WK-N-SCAN-IDX) TO WK-N-SUBTOTAL
068400     END-IF.
068500     ADD 1 TO WK-N-SCAN-IDX.
068600 F129-EX.
068700     EXIT.
068800
068900*------------------------------------------------------------------*
069000*  SECTION 2 - ONE LINE PER EXPENSE CELL, CONTROL BREAK ON         *
069100*  ACCOUNT (MASTER ORDER) WITH AN ACCOUNT SUBTOTAL.                *
069200*------------------------------------------------------------------*
069300 F200-WRITE-EXPENSE-SECTION.
069400     MOVE 1 TO WK-N-ACCT-IDX.
069500     PERFORM F210-WRITE-ONE-EXPENSE-ACCT THRU F219-EX
069600        UNTIL WK-N-ACCT-IDX > WK-N-ACCT-COUNT.
069700 F299-EX.
069800     EXIT.
069900
070000 F210-WRITE-ONE-EXPENSE-ACCT.
070100     MOVE ZERO TO WK-N-SUBTOTAL.
070200     MOVE "Y"  TO WK-C-BREAK-FIRST-FLAG.
070300     MOVE 1    TO WK-N-SCAN-IDX.
070400     PERFORM F220-WRITE-ONE-EXPENSE-CELL THRU F229-EX
070500        UNTIL WK-N-SCAN-IDX > WK-N-EXP-COUNT.
070600     IF  WK-C-BREAK-FIRST-FLAG = "N"
070700         MOVE WK-N-SUBTOTAL TO WK-SUB-AMT
070800         WRITE FLOWRPT-REC FROM WK-SUBTOTAL-LINE
070900     END-IF.
071000     ADD 1 TO WK-N-ACCT-IDX.
071100 F219-EX.
071200     EXIT.
071300
071400 F220-WRITE-ONE-EXPENSE-CELL.
071500     IF  WK-EXP-ACCT(WK-N-SCAN-IDX) = WK-ACCT-ID(WK-N-ACCT-IDX)
071600         MOVE "N" TO WK-C-BREAK-FIRST-FLAG
071700         MOVE WK-ACCT-NAME(WK-N-ACCT-IDX) TO WK-EXP-ACCT-NAME
071800         MOVE WK-EXP-CAT(WK-N-SCAN-IDX) TO WK-C-SCAN-TARGET-ID
071900         PERFORM D500-SCAN-CATEGORY-NAME THRU D599-EX
072000         MOVE WK-C-FOUND-NAME TO WK-EXP-CAT-NAME
072100         MOVE WK-EXP-AMT(WK-N-SCAN-IDX) TO WK-EXP-LINE-AMT
072200         WRITE FLOWRPT-REC FROM WK-EXPENSE-LINE
072300         ADD WK-EXP-AMT(WK-N-SCAN-IDX) TO WK-N-SUBTOTAL
072400     END-IF.
072500     ADD 1 TO WK-N-SCAN-IDX.
072600 F229-EX.
072700     EXIT.
072800
072900*------------------------------------------------------------------*
073000*  SECTION 3 - ONE LINE PER DEDUPLICATED TRANSFER EDGE.            *
073100*------------------------------------------------------------------*
073200 F300-WRITE-TRANSFER-SECTION.
073300     MOVE 1 TO WK-N-SCAN-IDX.
073400     PERFORM F310-WRITE-ONE-TRANSFER THRU F319-EX
073500        UNTIL WK-N-SCAN-IDX > WK-N-TRF-COUNT.
073600 F399-EX.
073700     EXIT.
073800
073900 F310-WRITE-ONE-TRANSFER.
074000     MOVE WK-TRF-FROM-ACCT(WK-N-SCAN-IDX) TO WK-C-SCAN-TARGET-ID.
074100     PERFORM D400-SCAN-ACCOUNT-NAME THRU D499-EX.
074200     MOVE WK-C-FOUND-NAME TO WK-TRF-FROM-NAME.
074300     MOVE WK-TRF-TO-ACCT(WK-N-SCAN-IDX) TO WK-C-SCAN-TARGET-ID.
074400     PERFORM D400-SCAN-ACCOUNT-NAME THRU D499-EX.
074500     MOVE WK-C-FOUND-NAME TO WK-TRF-TO-NAME.
074600     MOVE WK-TRF-AMT(WK-N-SCAN-IDX) TO WK-TRF-LINE-AMT.
074700     WRITE FLOWRPT-REC FROM WK-TRANSFER-LINE.
074800     ADD 1 TO WK-N-SCAN-IDX.
074900 F319-EX.
075000     EXIT.
075100
075200 Z000-END-PROGRAM.
075300     CLOSE ACCTFILE.
075400     CLOSE CATFILE.
075500     CLOSE TXNFILE.
075600     CLOSE FLOWRPT.
075700     DISPLAY "PBMFLOW  - TRANSACTIONS READ : " WK-N-TXN-COUNT.
075800     DISPLAY "PBMFLOW  - TOTAL INCOME      : " WK-N-TOTAL-INCOME.
075900     DISPLAY "PBMFLOW  - TOTAL EXPENSE     : " WK-N-TOTAL-EXPENSE.
076000 Z099-END-PROGRAM-EX.
076100     EXIT.
