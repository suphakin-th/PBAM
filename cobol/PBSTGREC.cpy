000100* PBSTGREC.cpybk
000200     05  STG-RECORD                  PIC X(350).
000300* I-O FORMAT: STGFMT01  FROM FILE STAGFILE  OF LIBRARY PBAMLIB
000400*
000500     05  STG-FIELDS REDEFINES STG-RECORD.
000600     06  STG-ID                      PIC X(12).
000700*                        STAGING ROW KEY
000800     06  STG-JOB-ID                  PIC X(12).
000900*                        INGEST JOB KEY
001000     06  STG-SORT-ORDER              PIC 9(05)    COMP-3.
001100*                        ORDER OF EXTRACTION WITHIN JOB
001200     06  STG-REVIEW-STATUS           PIC X(10).
001300*                        PENDING / EDITED / CONFIRMED / DISCARDED
001400     06  STG-ACCOUNT-ID              PIC X(12).
001500*                        ACCOUNT KEY - SPACES = UNSET
001600     06  STG-CATEGORY-ID             PIC X(12).
001700*                        CATEGORY KEY - SPACES = UNSET
001800     06  STG-AMOUNT-THB              PIC S9(11)V99  COMP-3.
001900*                        BASE CURRENCY AMOUNT - ZERO = UNSET
002000     06  STG-AMOUNT-SET              PIC X(01).
002100*                        'Y' AMOUNT PRESENT / 'N' MISSING
002200     06  STG-ORIG-AMOUNT             PIC S9(11)V99  COMP-3.
002300*                        ORIGINAL FOREIGN AMOUNT
002400     06  STG-ORIG-CURRENCY           PIC X(03).
002500*                        ISO-4217 CODE - SPACES = BASE THB
002600     06  STG-EXCH-RATE               PIC S9(07)V9(8) COMP-3.
002700*                        EXCHANGE RATE - ZERO = UNSET
002800     06  STG-TXN-TYPE                PIC X(10).
002900*                        INCOME / EXPENSE / TRANSFER / SPACES
003000     06  STG-PAY-METHOD              PIC X(15).
003100*                        PAYMENT METHOD CODE
003200     06  STG-CP-REF                  PIC X(20).
003300*                        COUNTERPARTY REF - BANK CODE + MASKED ACCT
003400     06  STG-CP-REF-BRK REDEFINES STG-CP-REF.
003500     08  STG-CP-BANKCODE             PIC X(04).
003600     08  STG-CP-MASKEDACCT           PIC X(16).
003700     06  STG-CP-NAME                 PIC X(60).
003800*                        COUNTERPARTY PERSON/MERCHANT NAME
003900     06  STG-DESCRIPTION             PIC X(100).
004000*                        CLEANED DESCRIPTION
004100     06  STG-TXN-DATE                PIC 9(08).
004200*                        TXN DATE YYYYMMDD - ZERO = UNPARSED
004300     06  STG-TXN-DATE-BRK REDEFINES STG-TXN-DATE.
004400     08  STG-TXN-DATE-CCYY           PIC 9(04).
004500     08  STG-TXN-DATE-MM             PIC 9(02).
004600     08  STG-TXN-DATE-DD             PIC 9(02).
004700     06  STG-TXN-TIME                PIC X(05).
004800*                        HH:MM OR SPACES
004900     06  STG-CONF-AMOUNT             PIC 9V99.
005000*                        CONFIDENCE FOR AMOUNT 0.00-1.00
005100     06  STG-CONF-DATE               PIC 9V99.
005200*                        CONFIDENCE FOR DATE
005300     06  STG-CONF-TYPE               PIC 9V99.
005400*                        CONFIDENCE FOR TRANSACTION TYPE
005500     06  STG-CONF-DESC               PIC 9V99.
005600*                        CONFIDENCE FOR DESCRIPTION
005700     06  STG-CONF-METHOD             PIC 9V99.
005800*                        CONFIDENCE FOR PAYMENT METHOD
005900     06  FILLER                      PIC X(30).
