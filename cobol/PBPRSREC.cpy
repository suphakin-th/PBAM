000100***************************************************************
000200* PBPRSREC - LINKAGE SHAPE SHARED BY EVERY U1 PER-FORMAT LINE  *
000300*   PARSER (PBMFGNCC/PBMFKRCC/PBMFSCBA/PBMFKBNK/PBMFBAYS),     *
000400*   CALLED ONE LINE (OR ONE GROUPED RECORD) AT A TIME BY       *
000500*   PBMINGST.                                                  *
000600***************************************************************
000700 01  PRS-RECORD                       PIC X(700).
000800 01  PRS-FIELDS REDEFINES PRS-RECORD.
000900     05  PRS-LINE-TEXT                PIC X(200).
001000*                    SUPPLIED BY PBMINGST - THE RAW STATEMENT LINE
001100     05  PRS-CONT-LINE-TEXT           PIC X(200).
001200*                    BAY-SAVINGS ONLY - NEXT CONTINUATION LINE, OR
001300*                    SPACES IF THE CALLER HAS NONE BUFFERED YET.
001400     05  PRS-OUT-SKIP                 PIC X(01).
001500*                    "Y" = NO STAGING ROW PRODUCED FOR THIS LINE
001600     05  PRS-RUN-DATE                 PIC 9(08).
001700*                    SUPPLIED BY PBMINGST - DEFAULT TXN DATE
001800     05  PRS-ACCOUNT-ID               PIC X(12).
001900     05  PRS-CATEGORY-ID              PIC X(12).
002000     05  PRS-AMOUNT-THB               PIC S9(11)V99   COMP-3.
002100     05  PRS-AMOUNT-SET               PIC X(01).
002200     05  PRS-ORIG-AMOUNT              PIC S9(11)V99   COMP-3.
002300     05  PRS-ORIG-CURRENCY            PIC X(03).
002400     05  PRS-EXCH-RATE                PIC S9(07)V9(08) COMP-3.
002500     05  PRS-TXN-TYPE                 PIC X(10).
002600     05  PRS-PAY-METHOD               PIC X(15).
002700     05  PRS-CP-REF                   PIC X(20).
002800     05  PRS-CP-NAME                  PIC X(60).
002900     05  PRS-DESCRIPTION              PIC X(100).
003000     05  PRS-TXN-DATE                 PIC 9(08).
003100     05  PRS-TXN-TIME                 PIC X(05).
003200     05  PRS-CONF-AMOUNT              PIC 9V99.
003300     05  PRS-CONF-DATE                PIC 9V99.
003400     05  PRS-CONF-TYPE                PIC 9V99.
003500     05  PRS-CONF-DESC                PIC 9V99.
003600     05  PRS-CONF-METHOD              PIC 9V99.
003700     05  FILLER                       PIC X(08).
