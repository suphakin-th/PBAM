000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMXCLAS.
000500 AUTHOR.         T NARONG.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   02 SEP 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A STAGED
001200*               STATEMENT LINE INTO INCOME, EXPENSE OR TRANSFER,
001300*               AND TO APPLY THE TRANSFER-CATEGORY OVERRIDE RULES.
001400*______________________________________________________________
001500* HISTORY OF MODIFICATION:
001600*================================================================
001700* PB0016  02/09/1987  TNA    - INITIAL VERSION - SIGN-OF-AMOUNT
001800*                               CLASSIFICATION ONLY.
001900*----------------------------------------------------------------*
002000* PB0029  14/04/1990  TNA    - ADD "OWN ACCOUNT TRANSFER" TEST
002100*                               AGAINST THE ACCOUNT MASTER.
002200*----------------------------------------------------------------*
002300* PB0058  11/12/1992  RSC    - ADD TRANSFER CATEGORY OVERRIDE -
002400*                               FORCE CATEGORY TO "TRANSFER".
002500*----------------------------------------------------------------*
002600* PB0082  26/06/1995  WCH    - PAIRED-TRANSFER DETECTION MOVED TO
002700*                               PBMFLOW, THIS ROUTINE NOW ONLY
002800*                               SETS THE SINGLE-LEG TYPE/FLAG.
002900*----------------------------------------------------------------*
003000* PBY2K07 03/11/1998  WCH    - YEAR 2000 REVIEW - NO DATE FIELDS
003100*                               IN THIS ROUTINE, SIGNED OFF.
003200*----------------------------------------------------------------*
003300* PB0140  22/07/2006  NAT    - ZERO-AMOUNT LINES NOW CLASSIFIED
003400*                               EXPENSE BY DEFAULT RATHER THAN
003500*                               REJECTED.
003600*----------------------------------------------------------------*
003700* PB0197  18/04/2017  KP     - TICKET OCR-3390 SAME-OWNER
003800*                               CROSS-BANK TRANSFER RECOGNITION.
003900*----------------------------------------------------------------*
004000* PB0223  14/09/2021  KP     - TICKET OCR-3390 FOLLOW-UP - THE
004100*                               OWN-ACCOUNT FLAG ADDED UNDER
004200*                               PB0197 WAS NEVER FED BY ANY
004300*                               CALLER AND NEVER FIRED.  DROPPED
004400*                               SRC-ACCT/DST-BANK-CODE/OWN-ACCT-
004500*                               FLAG AND REPLACED THE OVERRIDE
004600*                               WITH THE THREE LITERAL GROUPS -
004700*                               CARD-BILL PAYMENT, INVESTMENT/
004800*                               SECURITIES TRANSFER, AND BANK-
004900*                               CODE PLUS DIRECTIONAL-TRANSFER
005000*                               KEYWORD - FROM THE TRANSFER-
005100*                               OVERRIDE BUSINESS RULE.
005200*================================================================
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
006800
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                          PIC X(24)        VALUE
007700     "** PROGRAM PBMXCLAS **".
007800
007900 01  WK-C-COMMON.
008000     COPY PBCOMWS.
008100
008200*------------------------------------------------------------------*
008300*  EXPENSE + CREDIT-CARD-BILL-PAYMENT KEYWORDS FORCE TRANSFER.      *
008400*------------------------------------------------------------------*
008500 01  WK-C-CARDBILL-KEYWORD-TABLE.
008600     05  WK-C-CARDBILL-KEYWORD OCCURS 04 TIMES PIC X(45).
008700 01  WK-C-CARDBILL-ALT REDEFINES WK-C-CARDBILL-KEYWORD-TABLE.
008800     05  WK-C-CARDBILL-BYTES OCCURS 04 TIMES PIC X(45).
008900
009000*------------------------------------------------------------------*
009100*  EXPENSE + INVESTMENT/SECURITIES TRANSFER KEYWORDS FORCE         *
009200*  TRANSFER.                                                       *
009300*------------------------------------------------------------------*
009400 01  WK-C-INVEST-KEYWORD-TABLE.
009500     05  WK-C-INVEST-KEYWORD OCCURS 04 TIMES PIC X(30).
009600 01  WK-C-INVEST-ALT REDEFINES WK-C-INVEST-KEYWORD-TABLE.
009700     05  WK-C-INVEST-BYTES OCCURS 04 TIMES PIC X(30).
009800
009900*------------------------------------------------------------------*
010000*  KNOWN THAI BANK CODE TABLE, SAME LIST AS PBMCPTY, FOR THE       *
010100*  BANK-CODE-PLUS-DIRECTIONAL-KEYWORD OVERRIDE.                    *
010200*------------------------------------------------------------------*
010300 01  WK-C-BANKCODE-TABLE.
010400     05  WK-C-BANKCODE OCCURS 24 TIMES PIC X(08).
010500 01  WK-C-BANKCODE-ALT REDEFINES WK-C-BANKCODE-TABLE.
010600     05  WK-C-BANKCODE-BYTES OCCURS 24 TIMES PIC X(08).
010700
010800*------------------------------------------------------------------*
010900*  OUTGOING-TRANSFER KEYWORDS (EXPENSE ROWS) AND INCOMING-TRANSFER  *
011000*  KEYWORDS (INCOME ROWS) FOR THE BANK-CODE OVERRIDE.               *
011100*------------------------------------------------------------------*
011200 01  WK-C-OUTXFER-KEYWORD-TABLE.
011300     05  WK-C-OUTXFER-KEYWORD OCCURS 03 TIMES PIC X(30).
011400
011500 01  WK-C-INXFER-KEYWORD-TABLE.
011600     05  WK-C-INXFER-KEYWORD OCCURS 03 TIMES PIC X(33).
011700
011800 01  WK-C-WORK-AREA.
011900     05  WK-C-KEY-IDX             PIC 9(02) COMP-3 VALUE ZERO.
012000     05  WK-C-BANK-IDX            PIC 9(02) COMP-3 VALUE ZERO.
012100     05  WS-HIT-COUNT             PIC 9(03) COMP-3 VALUE ZERO.
012200     05  WS-HIT-ALT REDEFINES WS-HIT-COUNT PIC X(02).
012300     05  WS-BANKCODE-FOUND        PIC X(01) VALUE "N".
012400     05  FILLER                   PIC X(10).
012500
012600 LINKAGE SECTION.
012700*****************
012800 01  WK-PBMXCLAS-LINK.
012900     05  WK-PBMXCLAS-AMOUNT           PIC S9(09)V99 COMP-3.
013000     05  WK-PBMXCLAS-DESC             PIC X(100).
013100     05  WK-PBMXCLAS-CPTY-REF         PIC X(20).
013200     05  WK-PBMXCLAS-CPTY-REF-BRK REDEFINES WK-PBMXCLAS-CPTY-REF.
013300         10  WK-PBMXCLAS-CPTY-BANK    PIC X(08).
013400         10  WK-PBMXCLAS-CPTY-MASKED  PIC X(12).
013500     05  WK-PBMXCLAS-OUT-TYPE         PIC X(08).
013600*                        "INCOME", "EXPENSE" OR "TRANSFER"
013700     05  WK-PBMXCLAS-OUT-CATEGORY     PIC X(30).
013800*                        SET TO "TRANSFER" WHEN THE OVERRIDE
013900*                        FIRES, OTHERWISE LEFT UNCHANGED.
014000     05  WK-PBMXCLAS-OUT-OVERRIDE     PIC X(01).
014100     05  FILLER                       PIC X(10).
014200 EJECT
014300********************************************************
014400 PROCEDURE DIVISION USING WK-PBMXCLAS-LINK.
014500********************************************************
014600 MAIN-MODULE.
014700     PERFORM A000-LOAD-KEYWORDS THRU A099-LOAD-KEYWORDS-EX.
014800     PERFORM B000-CLASSIFY-RTN THRU B099-CLASSIFY-EX.
014900     PERFORM C000-APPLY-OVERRIDE-RTN THRU C099-APPLY-OVERRIDE-EX.
015000     EXIT PROGRAM.
015100
015200*------------------------------------------------------------------*
015300*  LITERAL KEYWORD GROUPS FOR THE TRANSFER OVERRIDE - CARD-BILL    *
015400*  PAYMENT PHRASES, INVESTMENT/SECURITIES TRANSFER PHRASES, THE    *
015500*  BANK-CODE TABLE, AND THE OUTGOING/INCOMING TRANSFER KEYWORDS.   *
015600*------------------------------------------------------------------*
015700 A000-LOAD-KEYWORDS.
015800     MOVE "ชำระบัตรเครดิต"
015900         TO WK-C-CARDBILL-KEYWORD(01).
016000     MOVE "เพื่อชำระ CARD" TO WK-C-CARDBILL-KEYWORD(02).
016100     MOVE "CREDIT CARD PAYMENT" TO WK-C-CARDBILL-KEYWORD(03).
016200     MOVE "จ่ายบิล KTC"        TO WK-C-CARDBILL-KEYWORD(04).
016300
016400     MOVE "TRANSFER TO SCB SECURITIES" TO WK-C-INVEST-KEYWORD(01).
016500     MOVE "TRANSFER TO SCB INVEST"     TO WK-C-INVEST-KEYWORD(02).
016600     MOVE "DDR SECURITIES"             TO WK-C-INVEST-KEYWORD(03).
016700     MOVE "DDR INNOVESTX"              TO WK-C-INVEST-KEYWORD(04).
016800
016900     MOVE "SCB"      TO WK-C-BANKCODE(01).
017000     MOVE "KBANK"    TO WK-C-BANKCODE(02).
017100     MOVE "BBL"      TO WK-C-BANKCODE(03).
017200     MOVE "KTB"      TO WK-C-BANKCODE(04).
017300     MOVE "BAY"      TO WK-C-BANKCODE(05).
017400     MOVE "TMB"      TO WK-C-BANKCODE(06).
017500     MOVE "TTB"      TO WK-C-BANKCODE(07).
017600     MOVE "GSB"      TO WK-C-BANKCODE(08).
017700     MOVE "BAAC"     TO WK-C-BANKCODE(09).
017800     MOVE "GHB"      TO WK-C-BANKCODE(10).
017900     MOVE "KK"       TO WK-C-BANKCODE(11).
018000     MOVE "TISCO"    TO WK-C-BANKCODE(12).
018100     MOVE "LH"       TO WK-C-BANKCODE(13).
018200     MOVE "CIMB"     TO WK-C-BANKCODE(14).
018300     MOVE "UOB"      TO WK-C-BANKCODE(15).
018400     MOVE "CITI"     TO WK-C-BANKCODE(16).
018500     MOVE "ICBC"     TO WK-C-BANKCODE(17).
018600     MOVE "TBANK"    TO WK-C-BANKCODE(18).
018700     MOVE "LHBANK"   TO WK-C-BANKCODE(19).
018800     MOVE "GHBANK"   TO WK-C-BANKCODE(20).
018900     MOVE "ISBT"     TO WK-C-BANKCODE(21).
019000     MOVE "TCRB"     TO WK-C-BANKCODE(22).
019100     MOVE "KRUNGSRI" TO WK-C-BANKCODE(23).
019200     MOVE SPACES     TO WK-C-BANKCODE(24).
019300
019400     MOVE "โอนไป"       TO WK-C-OUTXFER-KEYWORD(01).
019500     MOVE "โอนออก"      TO WK-C-OUTXFER-KEYWORD(02).
019600     MOVE "โอนเงินไป"   TO WK-C-OUTXFER-KEYWORD(03).
019700     MOVE "โอนมาจาก"    TO WK-C-INXFER-KEYWORD(01).
019800     MOVE "รับโอนจาก"   TO WK-C-INXFER-KEYWORD(02).
019900     MOVE "รับเงินจาก"  TO WK-C-INXFER-KEYWORD(03).
020000 A099-LOAD-KEYWORDS-EX.
020100     EXIT.
020200
020300*------------------------------------------------------------------*
020400*  SIGN-OF-AMOUNT CLASSIFICATION - CREDIT (POSITIVE) IS INCOME,    *
020500*  DEBIT (NEGATIVE OR ZERO) IS EXPENSE UNTIL OVERRIDDEN BELOW.     *
020600*------------------------------------------------------------------*
020700 B000-CLASSIFY-RTN.
020800     MOVE "N" TO WK-PBMXCLAS-OUT-OVERRIDE.
020900     MOVE SPACES TO WK-PBMXCLAS-OUT-CATEGORY.
021000
021100     IF  WK-PBMXCLAS-AMOUNT > 0
021200         MOVE "INCOME"  TO WK-PBMXCLAS-OUT-TYPE
021300     ELSE
021400         MOVE "EXPENSE" TO WK-PBMXCLAS-OUT-TYPE
021500     END-IF.
021600 B099-CLASSIFY-EX.
021700     EXIT.
021800
021900*------------------------------------------------------------------*
022000*  OVERRIDE TO TRANSFER WHEN (A) THE DESCRIPTION CARRIES A         *
022100*  CARD-BILL OR INVESTMENT TRANSFER KEYWORD, OR (B) A KNOWN BANK   *
022200*  CODE APPEARS TOGETHER WITH THE DIRECTIONAL TRANSFER KEYWORD     *
022300*  THAT MATCHES THE ROWS CURRENT SIGN-OF-AMOUNT TYPE.            *
022400*------------------------------------------------------------------*
022500 C000-APPLY-OVERRIDE-RTN.
022600     MOVE 1   TO WK-C-KEY-IDX.
022700     PERFORM C100-SCAN-CARDBILL-KEYWORD
022800        THRU C199-SCAN-CARDBILL-KEYWORD-EX
022900        UNTIL WK-C-KEY-IDX > 4 OR WK-PBMXCLAS-OUT-OVERRIDE = "Y".
023000
023100     IF  WK-PBMXCLAS-OUT-OVERRIDE NOT = "Y"
023200         MOVE 1 TO WK-C-KEY-IDX
023300         PERFORM C200-SCAN-INVEST-KEYWORD
023400            THRU C299-SCAN-INVEST-KEYWORD-EX
023500            UNTIL WK-C-KEY-IDX > 4 OR WK-PBMXCLAS-OUT-OVERRIDE = "Y"
023600     END-IF.
023700
023800     IF  WK-PBMXCLAS-OUT-OVERRIDE NOT = "Y"
023900         PERFORM C300-APPLY-BANKCODE-OVERRIDE
024000            THRU C399-APPLY-BANKCODE-OVERRIDE-EX
024100     END-IF.
024200 C099-APPLY-OVERRIDE-EX.
024300     EXIT.
024400
024500*------------------------------------------------------------------*
024600*  SCAN ONE CARD-BILL-PAYMENT KEYWORD-TABLE ENTRY.                 *
024700*------------------------------------------------------------------*
024800 C100-SCAN-CARDBILL-KEYWORD.
024900     IF  WK-C-CARDBILL-KEYWORD(WK-C-KEY-IDX) NOT = SPACES
025000         AND WK-PBMXCLAS-OUT-TYPE = "EXPENSE"
025100         MOVE ZERO TO WS-HIT-COUNT
025200         INSPECT WK-PBMXCLAS-DESC TALLYING WS-HIT-COUNT
025300             FOR ALL WK-C-CARDBILL-KEYWORD(WK-C-KEY-IDX)
025400         IF  WS-HIT-COUNT > 0
025500             MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-TYPE
025600             MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-CATEGORY
025700             MOVE "Y" TO WK-PBMXCLAS-OUT-OVERRIDE
025800         END-IF
025900     END-IF.
026000     ADD 1 TO WK-C-KEY-IDX.
026100 C199-SCAN-CARDBILL-KEYWORD-EX.
026200     EXIT.
026300
026400*------------------------------------------------------------------*
026500*  SCAN ONE INVESTMENT/SECURITIES TRANSFER KEYWORD-TABLE ENTRY.    *
026600*------------------------------------------------------------------*
026700 C200-SCAN-INVEST-KEYWORD.
026800     IF  WK-C-INVEST-KEYWORD(WK-C-KEY-IDX) NOT = SPACES
026900         AND WK-PBMXCLAS-OUT-TYPE = "EXPENSE"
027000         MOVE ZERO TO WS-HIT-COUNT
027100         INSPECT WK-PBMXCLAS-DESC TALLYING WS-HIT-COUNT
027200             FOR ALL WK-C-INVEST-KEYWORD(WK-C-KEY-IDX)
027300         IF  WS-HIT-COUNT > 0
027400             MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-TYPE
027500             MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-CATEGORY
027600             MOVE "Y" TO WK-PBMXCLAS-OUT-OVERRIDE
027700         END-IF
027800     END-IF.
027900     ADD 1 TO WK-C-KEY-IDX.
028000 C299-SCAN-INVEST-KEYWORD-EX.
028100     EXIT.
028200
028300*------------------------------------------------------------------*
028400*  A KNOWN BANK CODE PLUS THE OUTGOING-TRANSFER KEYWORD ON AN      *
028500*  EXPENSE ROW, OR THE INCOMING-TRANSFER KEYWORD ON AN INCOME      *
028600*  ROW, FORCES TRANSFER.                                           *
028700*------------------------------------------------------------------*
028800 C300-APPLY-BANKCODE-OVERRIDE.
028900     MOVE "N" TO WS-BANKCODE-FOUND.
029000     MOVE 1   TO WK-C-BANK-IDX.
029100     PERFORM C310-SCAN-ONE-BANKCODE THRU C319-SCAN-ONE-BANKCODE-EX
029200        UNTIL WK-C-BANK-IDX > 24 OR WS-BANKCODE-FOUND = "Y".
029300
029400     IF  WS-BANKCODE-FOUND = "Y"
029500         IF  WK-PBMXCLAS-OUT-TYPE = "EXPENSE"
029600             MOVE 1 TO WK-C-KEY-IDX
029700             PERFORM C320-SCAN-OUTXFER-KEYWORD
029800                THRU C329-SCAN-OUTXFER-KEYWORD-EX
029900                UNTIL WK-C-KEY-IDX > 3
030000                   OR WK-PBMXCLAS-OUT-OVERRIDE = "Y"
030100         ELSE
030200             IF  WK-PBMXCLAS-OUT-TYPE = "INCOME"
030300                 MOVE 1 TO WK-C-KEY-IDX
030400                 PERFORM C330-SCAN-INXFER-KEYWORD
030500                    THRU C339-SCAN-INXFER-KEYWORD-EX
030600                    UNTIL WK-C-KEY-IDX > 3
030700                       OR WK-PBMXCLAS-OUT-OVERRIDE = "Y"
030800             END-IF
030900         END-IF
031000     END-IF.
031100 C399-APPLY-BANKCODE-OVERRIDE-EX.
031200     EXIT.
031300
031400 C310-SCAN-ONE-BANKCODE.
031500     IF  WK-C-BANKCODE(WK-C-BANK-IDX) NOT = SPACES
031600         MOVE ZERO TO WS-HIT-COUNT
031700         INSPECT WK-PBMXCLAS-DESC TALLYING WS-HIT-COUNT
031800             FOR ALL WK-C-BANKCODE(WK-C-BANK-IDX)
031900         IF  WS-HIT-COUNT > 0
032000             MOVE "Y" TO WS-BANKCODE-FOUND
032100         END-IF
032200     END-IF.
032300     ADD 1 TO WK-C-BANK-IDX.
032400 C319-SCAN-ONE-BANKCODE-EX.
032500     EXIT.
032600
032700 C320-SCAN-OUTXFER-KEYWORD.
032800     MOVE ZERO TO WS-HIT-COUNT.
032900     INSPECT WK-PBMXCLAS-DESC TALLYING WS-HIT-COUNT
033000         FOR ALL WK-C-OUTXFER-KEYWORD(WK-C-KEY-IDX).
033100     IF  WS-HIT-COUNT > 0
033200         MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-TYPE
033300         MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-CATEGORY
033400         MOVE "Y" TO WK-PBMXCLAS-OUT-OVERRIDE
033500     END-IF.
033600     ADD 1 TO WK-C-KEY-IDX.
033700 C329-SCAN-OUTXFER-KEYWORD-EX.
033800     EXIT.
033900
034000 C330-SCAN-INXFER-KEYWORD.
034100     MOVE ZERO TO WS-HIT-COUNT.
034200     INSPECT WK-PBMXCLAS-DESC TALLYING WS-HIT-COUNT
034300         FOR ALL WK-C-INXFER-KEYWORD(WK-C-KEY-IDX).
034400     IF  WS-HIT-COUNT > 0
034500         MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-TYPE
034600         MOVE "TRANSFER" TO WK-PBMXCLAS-OUT-CATEGORY
034700         MOVE "Y" TO WK-PBMXCLAS-OUT-OVERRIDE
034800     END-IF.
034900     ADD 1 TO WK-C-KEY-IDX.
035000 C339-SCAN-INXFER-KEYWORD-EX.
035100     EXIT.
035200
035300******************************************************************
035400************** END OF PROGRAM SOURCE -  PBMXCLAS ***************
035500******************************************************************
