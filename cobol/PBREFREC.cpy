000100* PBREFREC.cpybk
000200*-----------------------------------------------------------------*
000300* REFERENCE MASTER RECORDS - ACCOUNTS AND CATEGORIES              *
000400* ACCOUNT REC: I-O FORMAT ACCFMT01  FROM FILE ACCTFILE            *
000500* CATEGORY REC: I-O FORMAT CATFMT01 FROM FILE CATFILE             *
000600*-----------------------------------------------------------------*
000700     05  ACC-RECORD                  PIC X(100).
000800     05  ACC-FIELDS REDEFINES ACC-RECORD.
000900     06  ACC-ID                      PIC X(12).
001000*                        ACCOUNT KEY
001100     06  ACC-USER-ID                 PIC X(12).
001200*                        OWNER
001300     06  ACC-NAME                    PIC X(30).
001400*                        DISPLAY NAME
001500     06  ACC-TYPE                    PIC X(12).
001600*                        BANK/CASH/CREDIT_CARD/SAVINGS/INVESTMENT
001700     06  ACC-CURRENCY                PIC X(03).
001800*                        ACCOUNT CURRENCY
001900     06  ACC-INIT-BALANCE            PIC S9(11)V99  COMP-3.
002000*                        OPENING BALANCE IN BASE CURRENCY
002100     06  ACC-ACTIVE                  PIC X(01).
002200*                        Y/N
002300     06  ACC-DELETED                 PIC X(01).
002400*                        Y/N
002500     06  FILLER                      PIC X(22).
002600*
002700     05  CAT-RECORD                  PIC X(90).
002800     05  CAT-FIELDS REDEFINES CAT-RECORD.
002900     06  CAT-ID                      PIC X(12).
003000*                        CATEGORY KEY
003100     06  CAT-USER-ID                 PIC X(12).
003200*                        OWNER
003300     06  CAT-NAME                    PIC X(30).
003400*                        DISPLAY NAME
003500     06  CAT-TYPE                    PIC X(10).
003600*                        INCOME / EXPENSE / TRANSFER
003700     06  CAT-PARENT-ID               PIC X(12).
003800*                        PARENT CATEGORY KEY - SPACES = ROOT
003900     06  CAT-DELETED                 PIC X(01).
004000*                        Y/N
004100     06  FILLER                      PIC X(13).
