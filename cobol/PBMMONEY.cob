000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PBMMONEY IS INITIAL.
000500 AUTHOR.          ACCENTURE.
000600 INSTALLATION.    PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.    23 APRIL 1989.
000800 DATE-COMPILED.
000900 SECURITY.        PBAM INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION: CALLED ROUTINE TO BUILD A LEDGER MONEY AMOUNT FROM
001200*  AN ORIGINAL AMOUNT/CURRENCY/EXCHANGE-RATE TRIPLE, CONVERTING
001300*  FOREIGN-CURRENCY AMOUNTS TO BASE CURRENCY (THB) AND REJECTING
001400*  NEGATIVE OR UNSUPPORTED-CURRENCY INPUT.
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                      *
001700*----------------------------------------------------------------*
001800*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001900*----------------------------------------------------------------*
002000*|ACNESQ  |23/04/1989| PB0046   | INITIAL VERSION - BASE AND    |*
002100*|        |          |          | FOREIGN MONEY CONSTRUCTION.   |*
002200*----------------------------------------------------------------*
002300*|TNA     |09/11/1991| PB0059   | RATE ROUNDING CHANGED TO HALF-|*
002400*|        |          |          | UP AT 4 DECIMALS BEFORE THE   |*
002500*|        |          |          | 2-DECIMAL LEDGER ROUND.       |*
002600*----------------------------------------------------------------*
002700*|RSC     |14/02/1994| PB0071   | REJECT FOREIGN AMOUNT WITH NO |*
002800*|        |          |          | EXCHANGE RATE SUPPLIED.       |*
002900*----------------------------------------------------------------*
003000*|WCH     |21/10/1998| PBY2K14  | YEAR 2000 REVIEW - NO DATE     |*
003100*|        |          |          | FIELDS HERE, SIGNED OFF.      |*
003200*----------------------------------------------------------------*
003300*|NAT     |19/06/2004| PB0128   | REJECT NEGATIVE ORIGINAL/BASE  |*
003400*|        |          |          | AMOUNTS RATHER THAN ZEROING.  |*
003500*----------------------------------------------------------------*
003600*|KP      |11/03/2015| PB0183   | TICKET OCR-2790 SUPPORTED     |*
003700*|        |          |          | CURRENCY CHECK NOW CALLS      |*
003800*|        |          |          | PBMVALID OPTION 3.            |*
003900*----------------------------------------------------------------*
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF
004900                   UPSI-1 IS UPSI-SWITCH-1
005000                     ON  STATUS IS U1-ON
005100                     OFF STATUS IS U1-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 WORKING-STORAGE SECTION.
006000 01  F                       PIC X(024) VALUE
006100     "** PROGRAM PBMMONEY **".
006200 EJECT.
006300
006400 01  WK-C-COMMON.
006500     COPY PBCOMWS.
006600
006700 01  WK-N-WORK-AREA.
006800     05  WK-N-RATE-4DEC       PIC S9(05)V9(04) COMP-3 VALUE ZERO.
006900     05  WK-N-RATE-ALT REDEFINES WK-N-RATE-4DEC.
007000         10  WK-N-RATE-WHOLE  PIC S9(05).
007100         10  WK-N-RATE-FRACT  PIC 9(04).
007200     05  WK-N-AMT-4DEC        PIC S9(13)V9(04) COMP-3 VALUE ZERO.
007300     05  WK-N-AMT-2DEC        PIC S9(11)V99    COMP-3 VALUE ZERO.
007400     05  WS-VALID-SW          PIC X(01) VALUE "Y".
007500     05  WS-CURR-OPTION       PIC 9(01) VALUE 3.
007600     05  FILLER               PIC X(08).
007700
007800 01  WK-PBMVALID-LINK-AREA.
007900     05  WK-PBMVALID-OPTION           PIC 9(01).
008000     05  WK-PBMVALID-TEXT             PIC X(60).
008100     05  WK-PBMVALID-OUT-VALID         PIC X(01).
008200     05  FILLER                        PIC X(10).
008300 01  WK-PBMVALID-ALT REDEFINES WK-PBMVALID-LINK-AREA.
008400     05  WK-PBMVALID-RAW-BYTES         PIC X(72).
008500
008600 LINKAGE SECTION.
008700 01  WK-PBMMONEY-LINK.
008800     05  WK-PBMMONEY-ORIG-AMT          PIC S9(11)V99  COMP-3.
008900     05  WK-PBMMONEY-ORIG-CURRENCY     PIC X(03).
009000     05  WK-PBMMONEY-EXCH-RATE         PIC S9(05)V9(04) COMP-3.
009100*                        ZERO WHEN THE LINE CARRIED NO RATE.
009200     05  WK-PBMMONEY-OUT-AMT-THB       PIC S9(11)V99  COMP-3.
009300     05  WK-PBMMONEY-OUT-AMT-UNSGN REDEFINES
009400             WK-PBMMONEY-OUT-AMT-THB    PIC 9(11)V99   COMP-3.
009500*                        UNSIGNED VIEW USED BY THE SIGN-STRIP
009600*                        DISPLAY EDIT IN PBMFLOW'S REPORT LINE.
009700     05  WK-PBMMONEY-OUT-VALID         PIC X(01).
009800     05  FILLER                        PIC X(10).
009900 EJECT.
010000
010100 PROCEDURE DIVISION USING WK-PBMMONEY-LINK.
010200
010300 MAIN-MODULE.
010400     PERFORM A001-START-PROGRAM-ROUTINE
010500        THRU A999-START-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700
010800*----------------------------------------------------------------*
010900 A001-START-PROGRAM-ROUTINE.
011000*----------------------------------------------------------------*
011100     SET  UPSI-SWITCH-1 TO OFF.
011200     MOVE "Y" TO WS-VALID-SW.
011300     MOVE ZERO TO WK-PBMMONEY-OUT-AMT-THB.
011400
011500     IF  WK-PBMMONEY-ORIG-AMT < 0
011600         MOVE "N" TO WS-VALID-SW
011700         GO TO A999-START-PROGRAM-ROUTINE-EX
011800     END-IF.
011900
012000     MOVE 3                       TO WK-PBMVALID-OPTION.
012100     MOVE SPACES                  TO WK-PBMVALID-TEXT.
012200     MOVE WK-PBMMONEY-ORIG-CURRENCY TO WK-PBMVALID-TEXT(1:3).
012300     CALL "PBMVALID"              USING WK-PBMVALID-LINK-AREA.
012400     IF  WK-PBMVALID-OUT-VALID NOT = "Y"
012500         MOVE "N" TO WS-VALID-SW
012600         SET  UPSI-SWITCH-1 TO ON
012700         GO TO A999-START-PROGRAM-ROUTINE-EX
012800     END-IF.
012900
013000     IF  WK-PBMMONEY-ORIG-CURRENCY = "THB" OR SPACES
013100         PERFORM A100-BUILD-BASE-MONEY
013200            THRU A199-BUILD-BASE-MONEY-EX
013300     ELSE
013400         PERFORM A200-BUILD-FOREIGN-MONEY
013500            THRU A299-BUILD-FOREIGN-MONEY-EX
013600     END-IF.
013700 A999-START-PROGRAM-ROUTINE-EX.
013800     MOVE WS-VALID-SW TO WK-PBMMONEY-OUT-VALID.
013900     EXIT.
014000
014100*----------------------------------------------------------------*
014200*  BASE-CURRENCY MONEY - AMOUNT-THB IS THE ORIGINAL AMOUNT.      *
014300*----------------------------------------------------------------*
014400 A100-BUILD-BASE-MONEY.
014500     MOVE WK-PBMMONEY-ORIG-AMT TO WK-PBMMONEY-OUT-AMT-THB.
014600 A199-BUILD-BASE-MONEY-EX.
014700     EXIT.
014800
014900*----------------------------------------------------------------*
015000*  FOREIGN-CURRENCY MONEY - AMOUNT-THB = ORIG-AMT * RATE,         *
015100*  COMPUTED AT 4 DECIMALS THEN ROUNDED HALF-UP TO 2 FOR LEDGER.  *
015200*----------------------------------------------------------------*
015300 A200-BUILD-FOREIGN-MONEY.
015400     IF  WK-PBMMONEY-EXCH-RATE = ZERO
015500         MOVE "N" TO WS-VALID-SW
015600         GO TO A299-BUILD-FOREIGN-MONEY-EX
015700     END-IF.
015800
015900     COMPUTE WK-N-AMT-4DEC ROUNDED =
016000         WK-PBMMONEY-ORIG-AMT * WK-PBMMONEY-EXCH-RATE.
016100     COMPUTE WK-N-AMT-2DEC ROUNDED = WK-N-AMT-4DEC.
016200     MOVE WK-N-AMT-2DEC TO WK-PBMMONEY-OUT-AMT-THB.
016300 A299-BUILD-FOREIGN-MONEY-EX.
016400     EXIT.
016500
016600******************************************************************
016700************** END OF PROGRAM SOURCE -  PBMMONEY ***************
016800******************************************************************
