000100* PBCOMWS.cpybk
000200*-----------------------------------------------------------------*
000300* COMMON WORKING STORAGE - FILE STATUS / RUN DATE-TIME SWITCHES   *
000400* COPIED INTO EVERY PBM PROGRAM AS  01 WK-C-COMMON. COPY PBCOMWS. *
000500*-----------------------------------------------------------------*
000600     05  WK-C-FILE-STATUS            PIC X(02).
000700     88  WK-C-SUCCESSFUL                  VALUE "00" "02" "04".
000800     88  WK-C-RECORD-NOT-FOUND            VALUE "23" "35" "46".
000900     88  WK-C-END-OF-FILE                 VALUE "10".
001000     88  WK-C-DUPLICATE-KEY               VALUE "22".
001100*                        RUN-DATE CARRIED AS YYYYMMDD THROUGHOUT
001200     05  WK-C-RUN-DATE                PIC 9(08)   COMP-3.
001300     05  WK-C-RUN-DATE-BRK REDEFINES WK-C-RUN-DATE.
001400         10  WK-C-RUN-CCYY            PIC 9(04).
001500         10  WK-C-RUN-MM              PIC 9(02).
001600         10  WK-C-RUN-DD              PIC 9(02).
001700     05  WK-C-RUN-TIME                PIC 9(06)   COMP-3.
001800     05  WK-C-PGM-NAME                PIC X(08).
001900     05  WK-C-RECORD-COUNT            PIC S9(08)  COMP-3 VALUE ZERO.
002000     05  WK-C-ERROR-COUNT             PIC S9(08)  COMP-3 VALUE ZERO.
002100     05  FILLER                       PIC X(10).
