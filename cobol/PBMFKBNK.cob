000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMFKBNK.
000500 AUTHOR.         T NARONG.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   09 DEC 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U1 CALLED LINE PARSER FOR THE KBANK-ACCOUNT
001200*               FORMAT.  LINE SHAPE:
001300*                 DD-MM-YY [HH:MM] DESCRIPTION   AMOUNT  BALANCE
001400*                   [CHANNEL+MEMO]
001500*               (DESCRIPTION AND THE AMOUNT/BALANCE/MEMO BLOCK
001600*               ARE SEPARATED BY 3 OR MORE SPACES).  OPENING AND
001700*               CLOSING BALANCE ROWS ARE SKIPPED.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* PB0027  09/12/1987  TNA    - INITIAL VERSION.
002200*----------------------------------------------------------------*
002300* PB0068  14/03/1992  RSC    - ADD CHANNEL TAG STRIP (K PLUS,
002400*                               K-CASH, INTERNET/MOBILE, ATM
002500*                               KBANK, K BIZ) BEFORE MEMO IS
002600*                               APPENDED TO THE DESCRIPTION.
002700*----------------------------------------------------------------*
002800* PBY2K12 17/11/1998  WCH    - YEAR 2000 REVIEW - 2-DIGIT YEAR
002900*                               ROUTED THROUGH PBMDATE, NO LOCAL
003000*                               CHANGE REQUIRED.
003100*----------------------------------------------------------------*
003200* PB0158  19/06/2008  NAT    - ADD CARD-BILL/INVESTMENT/BANK-CODE
003300*                               TRANSFER OVERRIDES VIA PBMXCLAS.
003400*----------------------------------------------------------------*
003500* PB0208  02/02/2018  KP     - TICKET OCR-3612 SKIP OPENING AND
003600*                               CLOSING BALANCE ROWS.
003700*----------------------------------------------------------------*
003800* PB0224  14/09/2021  KP     - TICKET OCR-3390 FOLLOW-UP - INCOME
003900*                               /EXPENSE KEYWORD TABLES WIDENED TO
004000*                               CARRY THE SHOP'S OWN THAI STATEMENT
004100*                               WORDING IN PLACE OF THE ENGLISH
004200*                               STAND-IN LABELS, AND DROPPED THE
004300*                               UNUSED SRC-ACCT/DST-BANK-CODE/
004400*                               OWN-ACCT-FLAG FIELDS FROM THE
004500*                               PBMXCLAS LINKAGE COPY.
004600*================================================================
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM PBMFKBNK **".
006900
007000 01  WK-C-COMMON.
007100     COPY PBCOMWS.
007200
007300 01  WK-C-BALANCE-SKIP-TABLE.
007400     05  WK-C-BALANCE-ENTRY OCCURS 02 TIMES PIC X(20) VALUE SPACES.
007500 01  WK-C-BALANCE-SKIP-ALT REDEFINES WK-C-BALANCE-SKIP-TABLE.
007600     05  WK-C-BALANCE-BYTES OCCURS 02 TIMES PIC X(20).
007700
007800 01  WK-C-CHANNEL-TAG-TABLE.
007900     05  WK-C-CHANTAG-ENTRY OCCURS 05 TIMES PIC X(15) VALUE SPACES.
008000 01  WK-C-CHANTAG-ALT REDEFINES WK-C-CHANNEL-TAG-TABLE.
008100     05  WK-C-CHANTAG-BYTES OCCURS 05 TIMES PIC X(15).
008200
008300 01  WK-C-INCOME-KEYWORD-TABLE.
008400     05  WK-C-INC-ENTRY OCCURS 04 TIMES PIC X(25) VALUE SPACES.
008500
008600 01  WK-C-EXPENSE-KEYWORD-TABLE.
008700     05  WK-C-EXP-ENTRY OCCURS 05 TIMES PIC X(25) VALUE SPACES.
008800
008900 01  WK-N-WORK-AREA.
009000     05  WK-N-SCAN-IDX            PIC 9(02) COMP-3 VALUE ZERO.
009100     05  WK-N-AMT-TOKEN-IDX       PIC 9(02) COMP-3 VALUE ZERO.
009200     05  WK-N-HIT-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
009300     05  WK-N-HIT-ALT REDEFINES WK-N-HIT-COUNT PIC X(02).
009400     05  WK-N-AMT-WHOLE           PIC 9(09) COMP-3 VALUE ZERO.
009500     05  WK-N-AMT-FRAC            PIC 9(02) COMP-3 VALUE ZERO.
009600     05  WK-C-TYPE-FOUND          PIC X(01) VALUE "N".
009700     05  WK-C-CHANTAG-FOUND       PIC X(01) VALUE "N".
009800     05  FILLER                   PIC X(08).
009900
010000 01  WK-C-SPLIT-AREA.
010100     05  WK-C-PREAMT-TEXT         PIC X(120) VALUE SPACES.
010200     05  WK-C-POSTAMT-TEXT        PIC X(80)  VALUE SPACES.
010300     05  WK-C-AFTER-DATE-TEXT     PIC X(120) VALUE SPACES.
010400     05  WK-C-DATE-TOK            PIC X(10)  VALUE SPACES.
010500     05  WK-C-TIME-TOK            PIC X(06)  VALUE SPACES.
010600     05  WK-C-DESC-REMAIN         PIC X(110) VALUE SPACES.
010700     05  FILLER                   PIC X(08).
010800
010900 01  WK-C-AMT-AREA.
011000     05  WK-C-AMT-TOK             PIC X(15)  VALUE SPACES.
011100     05  WK-C-BAL-TOK             PIC X(15)  VALUE SPACES.
011200     05  WK-C-MEMO-TOK            PIC X(60)  VALUE SPACES.
011300     05  WK-C-AMT-CLEAN           PIC X(15)  VALUE SPACES.
011400     05  FILLER                   PIC X(08).
011500
011600 01  WK-C-DATE-TOK-AREA.
011700     05  WK-C-DATE-TOK-D          PIC X(02) VALUE SPACES.
011800     05  WK-C-DATE-TOK-M          PIC X(02) VALUE SPACES.
011900     05  WK-C-DATE-TOK-Y          PIC X(02) VALUE SPACES.
012000     05  FILLER                   PIC X(08).
012100
012200 01  WK-PBMDATE-LINK-AREA.
012300     05  WK-PBMDATE-DD            PIC 9(02).
012400     05  WK-PBMDATE-MM            PIC 9(02).
012500     05  WK-PBMDATE-YY            PIC 9(04).
012600     05  WK-PBMDATE-YY2-FLAG      PIC X(01).
012700     05  WK-PBMDATE-OUT-DATE      PIC 9(08).
012800     05  WK-PBMDATE-OUT-DATE-BRK REDEFINES WK-PBMDATE-OUT-DATE.
012900         10  WK-PBMDATE-OUT-CCYY  PIC 9(04).
013000         10  WK-PBMDATE-OUT-MM    PIC 9(02).
013100         10  WK-PBMDATE-OUT-DD    PIC 9(02).
013200     05  WK-PBMDATE-OUT-CONF      PIC 9V99.
013300     05  FILLER                   PIC X(10).
013400
013500 01  WK-PBMPAYMD-LINK-AREA.
013600     05  WK-PBMPAYMD-DESC         PIC X(100).
013700     05  WK-PBMPAYMD-CHANNEL      PIC X(15).
013800     05  WK-PBMPAYMD-METHOD       PIC X(15).
013900     05  WK-PBMPAYMD-CONF         PIC 9V99.
014000     05  FILLER                   PIC X(05).
014100
014200 01  WK-PBMXCLAS-LINK-AREA.
014300     05  WK-PBMXCLAS-AMOUNT       PIC S9(09)V99 COMP-3.
014400     05  WK-PBMXCLAS-DESC         PIC X(100).
014500     05  WK-PBMXCLAS-CPTY-REF     PIC X(20).
014600     05  WK-PBMXCLAS-OUT-TYPE     PIC X(08).
014700     05  WK-PBMXCLAS-OUT-CATEGORY PIC X(30).
014800     05  WK-PBMXCLAS-OUT-OVERRIDE PIC X(01).
014900     05  FILLER                   PIC X(10).
015000
015100 01  WK-PBMCPTY-LINK-AREA.
015200     05  WK-PBMCPTY-DESC          PIC X(100).
015300     05  WK-PBMCPTY-REF           PIC X(20).
015400     05  WK-PBMCPTY-NAME          PIC X(60).
015500     05  FILLER                   PIC X(10).
015600
015700 LINKAGE SECTION.
015800*****************
015900     COPY PBPRSREC.
016000 EJECT
016100********************************************************
016200 PROCEDURE DIVISION USING PRS-RECORD.
016300********************************************************
016400 MAIN-MODULE.
016500     PERFORM A000-INIT-OUTPUT-RTN THRU A099-INIT-OUTPUT-EX.
016600     PERFORM A100-LOAD-TABLES-RTN THRU A199-LOAD-TABLES-EX.
016700     PERFORM B000-SPLIT-LINE-RTN THRU B099-SPLIT-LINE-EX.
016800     PERFORM C000-CHECK-BALANCE-ROW THRU C099-CHECK-BALANCE-EX.
016900     IF  PRS-OUT-SKIP NOT = "Y"
017000         PERFORM D000-PARSE-DATE-RTN THRU D099-PARSE-DATE-EX
017100     END-IF.
017200     IF  PRS-OUT-SKIP NOT = "Y"
017300         PERFORM E000-FIND-AMOUNT-RTN THRU E099-FIND-AMOUNT-EX
017400     END-IF.
017500     IF  PRS-OUT-SKIP NOT = "Y"
017600         PERFORM F000-BUILD-DESC-RTN THRU F099-BUILD-DESC-EX
017700         PERFORM G000-SET-TYPE-RTN THRU G099-SET-TYPE-EX
017800     END-IF.
017900     IF  PRS-OUT-SKIP NOT = "Y"
018000         PERFORM H000-CLASSIFY-RTN THRU H099-CLASSIFY-EX
018100         PERFORM I000-PAYMETHOD-RTN THRU I099-PAYMETHOD-EX
018200         PERFORM J000-COUNTERPTY-RTN THRU J099-COUNTERPTY-EX
018300     END-IF.
018400     EXIT PROGRAM.
018500
018600 A000-INIT-OUTPUT-RTN.
018700     MOVE "N"    TO PRS-OUT-SKIP.
018800     MOVE ZERO   TO PRS-AMOUNT-THB PRS-ORIG-AMOUNT PRS-EXCH-RATE.
018900     MOVE SPACES TO PRS-AMOUNT-SET PRS-ORIG-CURRENCY PRS-TXN-TYPE
019000                    PRS-PAY-METHOD PRS-CP-REF PRS-CP-NAME
019100                    PRS-DESCRIPTION PRS-TXN-TIME.
019200     MOVE ZERO   TO PRS-TXN-DATE PRS-CONF-AMOUNT PRS-CONF-DATE
019300                    PRS-CONF-TYPE PRS-CONF-DESC PRS-CONF-METHOD.
019400 A099-INIT-OUTPUT-EX.
019500     EXIT.
019600
019700 A100-LOAD-TABLES-RTN.
019800     MOVE "BALANCE BROUGHT" TO WK-C-BALANCE-ENTRY(1).
019900     MOVE "BALANCE CARRIED" TO WK-C-BALANCE-ENTRY(2).
020000     MOVE "K PLUS"          TO WK-C-CHANTAG-ENTRY(1).
020100     MOVE "K-CASH"          TO WK-C-CHANTAG-ENTRY(2).
020200     MOVE "INTERNET/MOBILE" TO WK-C-CHANTAG-ENTRY(3).
020300     MOVE "ATM KBANK"       TO WK-C-CHANTAG-ENTRY(4).
020400     MOVE "K BIZ"           TO WK-C-CHANTAG-ENTRY(5).
020500     MOVE "รับโอน"           TO WK-C-INC-ENTRY(1).
020600     MOVE "ฝากเงิน"          TO WK-C-INC-ENTRY(2).
020700     MOVE "รับเงิน"          TO WK-C-INC-ENTRY(3).
020800     MOVE "ดอกเบี้ย"         TO WK-C-INC-ENTRY(4).
020900     MOVE "ชำระเงิน"         TO WK-C-EXP-ENTRY(1).
021000     MOVE "โอนเงิน"          TO WK-C-EXP-ENTRY(2).
021100     MOVE "ถอนเงิน"          TO WK-C-EXP-ENTRY(3).
021200     MOVE "หักเงิน"          TO WK-C-EXP-ENTRY(4).
021300     MOVE "จ่ายเงิน"         TO WK-C-EXP-ENTRY(5).
021400 A199-LOAD-TABLES-EX.
021500     EXIT.
021600
021700*------------------------------------------------------------------*
021800*  SPLIT THE LINE AT THE 3-OR-MORE-SPACE GAP BETWEEN THE           *
021900*  DATE/TIME/DESCRIPTION BLOCK AND THE AMOUNT/BALANCE/MEMO BLOCK.  *
022000*------------------------------------------------------------------*
022100 B000-SPLIT-LINE-RTN.
022200     MOVE SPACES TO WK-C-PREAMT-TEXT WK-C-POSTAMT-TEXT.
022300     UNSTRING PRS-LINE-TEXT DELIMITED BY ALL "   "
022400         INTO WK-C-PREAMT-TEXT WK-C-POSTAMT-TEXT.
022500 B099-SPLIT-LINE-EX.
022600     EXIT.
022700
022800*------------------------------------------------------------------*
022900*  AN OPENING OR CLOSING BALANCE ROW IS NOT A TRANSACTION.         *
023000*------------------------------------------------------------------*
023100 C000-CHECK-BALANCE-ROW.
023200     MOVE "N" TO WK-C-TYPE-FOUND.
023300     MOVE 1   TO WK-N-SCAN-IDX.
023400     PERFORM C100-SCAN-ONE-BALANCE-TAG
023500        THRU C199-SCAN-ONE-BALANCE-TAG-EX
023600        UNTIL WK-N-SCAN-IDX > 2 OR WK-C-TYPE-FOUND = "Y".
023700     IF  WK-C-TYPE-FOUND = "Y"
023800         MOVE "Y" TO PRS-OUT-SKIP
023900     END-IF.
024000 C099-CHECK-BALANCE-EX.
024100     EXIT.
024200
024300 C100-SCAN-ONE-BALANCE-TAG.
024400     MOVE ZERO TO WK-N-HIT-COUNT.
024500     INSPECT WK-C-PREAMT-TEXT TALLYING WK-N-HIT-COUNT
024600         FOR ALL WK-C-BALANCE-ENTRY(WK-N-SCAN-IDX).
024700     IF  WK-N-HIT-COUNT > 0
024800         MOVE "Y" TO WK-C-TYPE-FOUND
024900     END-IF.
025000     ADD 1 TO WK-N-SCAN-IDX.
025100 C199-SCAN-ONE-BALANCE-TAG-EX.
025200     EXIT.
025300
025400*------------------------------------------------------------------*
025500*  FIRST TOKEN = DATE (DD-MM-YY); SECOND TOKEN = TIME IF IT        *
025600*  CONTAINS A COLON, ELSE THE REMAINDER IS THE DESCRIPTION.        *
025700*------------------------------------------------------------------*
025800 D000-PARSE-DATE-RTN.
025900     MOVE SPACES TO WK-C-DATE-TOK WK-C-TIME-TOK WK-C-DESC-REMAIN
026000                    WK-C-AFTER-DATE-TEXT.
026100     MOVE 1 TO WK-N-SCAN-IDX.
026200     UNSTRING WK-C-PREAMT-TEXT DELIMITED BY SPACE
026300         INTO WK-C-DATE-TOK
026400         WITH POINTER WK-N-SCAN-IDX.
026500     MOVE WK-C-PREAMT-TEXT(WK-N-SCAN-IDX:) TO WK-C-AFTER-DATE-TEXT.
026600     IF  WK-C-AFTER-DATE-TEXT(3:1) = ":"
026700         MOVE 1 TO WK-N-SCAN-IDX
026800         UNSTRING WK-C-AFTER-DATE-TEXT DELIMITED BY SPACE
026900             INTO WK-C-TIME-TOK
027000             WITH POINTER WK-N-SCAN-IDX
027100         MOVE WK-C-AFTER-DATE-TEXT(WK-N-SCAN-IDX:)
027200             TO WK-C-DESC-REMAIN
027300     ELSE
027400         MOVE WK-C-AFTER-DATE-TEXT TO WK-C-DESC-REMAIN
027500     END-IF.
027600     MOVE SPACES TO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
027700     UNSTRING WK-C-DATE-TOK DELIMITED BY "-"
027800         INTO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
027900     MOVE WK-C-DATE-TOK-D TO WK-PBMDATE-DD.
028000     MOVE WK-C-DATE-TOK-M TO WK-PBMDATE-MM.
028100     MOVE "Y"             TO WK-PBMDATE-YY2-FLAG.
028200     MOVE WK-C-DATE-TOK-Y TO WK-PBMDATE-YY.
028300     CALL "PBMDATE" USING WK-PBMDATE-LINK-AREA.
028400     MOVE WK-PBMDATE-OUT-DATE TO PRS-TXN-DATE.
028500     MOVE WK-PBMDATE-OUT-CONF TO PRS-CONF-DATE.
028600     MOVE WK-C-TIME-TOK       TO PRS-TXN-TIME.
028700     IF  WK-PBMDATE-OUT-CONF = 0
028800         MOVE "Y" TO PRS-OUT-SKIP
028900     END-IF.
029000 D099-PARSE-DATE-EX.
029100     EXIT.
029200
029300*------------------------------------------------------------------*
029400*  FIRST TWO TOKENS AFTER THE SPLIT ARE AMOUNT, BALANCE; ANY       *
029500*  REMAINDER IS THE CHANNEL TAG PLUS MEMO.                         *
029600*------------------------------------------------------------------*
029700 E000-FIND-AMOUNT-RTN.
029800     MOVE SPACES TO WK-C-AMT-TOK WK-C-BAL-TOK WK-C-MEMO-TOK.
029900     UNSTRING WK-C-POSTAMT-TEXT DELIMITED BY ALL SPACE
030000         INTO WK-C-AMT-TOK WK-C-BAL-TOK WK-C-MEMO-TOK.
030100     IF  WK-C-AMT-TOK = SPACES
030200         MOVE "Y" TO PRS-OUT-SKIP
030300     ELSE
030400         MOVE WK-C-AMT-TOK TO WK-C-AMT-CLEAN
030500         INSPECT WK-C-AMT-CLEAN REPLACING ALL "," BY SPACE
030600         MOVE ZERO TO WK-N-AMT-WHOLE WK-N-AMT-FRAC
030700         UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
030800             INTO WK-N-AMT-WHOLE WK-N-AMT-FRAC
030900         COMPUTE PRS-AMOUNT-THB =
031000             WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100)
031100         MOVE "Y" TO PRS-AMOUNT-SET
031200         MOVE .95 TO PRS-CONF-AMOUNT
031300     END-IF.
031400 E099-FIND-AMOUNT-EX.
031500     EXIT.
031600
031700*------------------------------------------------------------------*
031800*  STRIP A LEADING CHANNEL TAG FROM THE MEMO AND APPEND THE        *
031900*  REMAINDER TO THE DESCRIPTION.                                   *
032000*------------------------------------------------------------------*
032100 F000-BUILD-DESC-RTN.
032200     MOVE "N" TO WK-C-CHANTAG-FOUND.
032300     MOVE 1   TO WK-N-SCAN-IDX.
032400     PERFORM F100-SCAN-ONE-CHANTAG THRU F199-SCAN-ONE-CHANTAG-EX
032500        UNTIL WK-N-SCAN-IDX > 5 OR WK-C-CHANTAG-FOUND = "Y".
032600     IF  WK-C-MEMO-TOK NOT = SPACES
032700         STRING WK-C-DESC-REMAIN DELIMITED BY SPACE
032800                " "             DELIMITED BY SIZE
032900                WK-C-MEMO-TOK   DELIMITED BY SPACE
033000            INTO PRS-DESCRIPTION
033100     ELSE
033200         MOVE WK-C-DESC-REMAIN TO PRS-DESCRIPTION
033300     END-IF.
033400     MOVE .80 TO PRS-CONF-DESC.
033500 F099-BUILD-DESC-EX.
033600     EXIT.
033700
033800 F100-SCAN-ONE-CHANTAG.
033900     MOVE ZERO TO WK-N-HIT-COUNT.
034000     INSPECT WK-C-MEMO-TOK TALLYING WK-N-HIT-COUNT
034100         FOR ALL WK-C-CHANTAG-ENTRY(WK-N-SCAN-IDX).
034200     IF  WK-N-HIT-COUNT > 0
034300         INSPECT WK-C-MEMO-TOK REPLACING ALL
034400             WK-C-CHANTAG-ENTRY(WK-N-SCAN-IDX) BY SPACES
034500         MOVE "Y" TO WK-C-CHANTAG-FOUND
034600     END-IF.
034700     ADD 1 TO WK-N-SCAN-IDX.
034800 F199-SCAN-ONE-CHANTAG-EX.
034900     EXIT.
035000
035100*------------------------------------------------------------------*
035200*  THAI INCOME/EXPENSE KEYWORD SCAN ON THE ENRICHED DESCRIPTION.   *
035300*  (SEE A100-LOAD-TABLES-RTN NOTE ON THE DBCS COMPARE ROUTINE.)    *
035400*------------------------------------------------------------------*
035500 G000-SET-TYPE-RTN.
035600     MOVE "N" TO WK-C-TYPE-FOUND.
035700     MOVE 1   TO WK-N-SCAN-IDX.
035800     PERFORM G100-SCAN-INCOME-KEYWORD
035900        THRU G199-SCAN-INCOME-KEYWORD-EX
036000        UNTIL WK-N-SCAN-IDX > 4 OR WK-C-TYPE-FOUND = "Y".
036100     IF  WK-C-TYPE-FOUND = "Y"
036200         MOVE "INCOME" TO PRS-TXN-TYPE
036300     ELSE
036400         MOVE 1 TO WK-N-SCAN-IDX
036500         PERFORM G200-SCAN-EXPENSE-KEYWORD
036600            THRU G299-SCAN-EXPENSE-KEYWORD-EX
036700            UNTIL WK-N-SCAN-IDX > 5 OR WK-C-TYPE-FOUND = "Y"
036800         IF  WK-C-TYPE-FOUND = "Y"
036900             MOVE "EXPENSE" TO PRS-TXN-TYPE
037000         ELSE
037100             MOVE "Y" TO PRS-OUT-SKIP
037200         END-IF
037300     END-IF.
037400     MOVE .90 TO PRS-CONF-TYPE.
037500 G099-SET-TYPE-EX.
037600     EXIT.
037700
037800 G100-SCAN-INCOME-KEYWORD.
037900     MOVE ZERO TO WK-N-HIT-COUNT.
038000     INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
038100         FOR ALL WK-C-INC-ENTRY(WK-N-SCAN-IDX).
038200     IF  WK-N-HIT-COUNT > 0
038300         MOVE "Y" TO WK-C-TYPE-FOUND
038400     END-IF.
038500     ADD 1 TO WK-N-SCAN-IDX.
038600 G199-SCAN-INCOME-KEYWORD-EX.
038700     EXIT.
038800
038900 G200-SCAN-EXPENSE-KEYWORD.
039000     MOVE ZERO TO WK-N-HIT-COUNT.
039100     INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
039200         FOR ALL WK-C-EXP-ENTRY(WK-N-SCAN-IDX).
039300     IF  WK-N-HIT-COUNT > 0
039400         MOVE "Y" TO WK-C-TYPE-FOUND
039500     END-IF.
039600     ADD 1 TO WK-N-SCAN-IDX.
039700 G299-SCAN-EXPENSE-KEYWORD-EX.
039800     EXIT.
039900
040000*------------------------------------------------------------------*
040100*  APPLY CARD-BILL/INVESTMENT/BANK-CODE TRANSFER OVERRIDES.        *
040200*------------------------------------------------------------------*
040300 H000-CLASSIFY-RTN.
040400     MOVE PRS-AMOUNT-THB  TO WK-PBMXCLAS-AMOUNT.
040500     MOVE PRS-DESCRIPTION TO WK-PBMXCLAS-DESC.
040600     MOVE SPACES          TO WK-PBMXCLAS-CPTY-REF.
040700     CALL "PBMXCLAS" USING WK-PBMXCLAS-LINK-AREA.
040800     IF  WK-PBMXCLAS-OUT-OVERRIDE = "Y"
040900         MOVE WK-PBMXCLAS-OUT-TYPE TO PRS-TXN-TYPE
041000     END-IF.
041100 H099-CLASSIFY-EX.
041200     EXIT.
041300
041400 I000-PAYMETHOD-RTN.
041500     MOVE PRS-DESCRIPTION TO WK-PBMPAYMD-DESC.
041600     MOVE SPACES          TO WK-PBMPAYMD-CHANNEL.
041700     CALL "PBMPAYMD" USING WK-PBMPAYMD-LINK-AREA.
041800     IF  WK-PBMPAYMD-METHOD NOT = SPACES
041900         MOVE WK-PBMPAYMD-METHOD TO PRS-PAY-METHOD
042000     ELSE
042100         IF  WK-C-CHANTAG-FOUND = "Y"
042200             MOVE "BANK_TRANSFER" TO PRS-PAY-METHOD
042300         END-IF
042400     END-IF.
042500     MOVE .75 TO PRS-CONF-METHOD.
042600 I099-PAYMETHOD-EX.
042700     EXIT.
042800
042900 J000-COUNTERPTY-RTN.
043000     MOVE PRS-DESCRIPTION TO WK-PBMCPTY-DESC.
043100     CALL "PBMCPTY" USING WK-PBMCPTY-LINK-AREA.
043200     MOVE WK-PBMCPTY-REF  TO PRS-CP-REF.
043300     MOVE WK-PBMCPTY-NAME TO PRS-CP-NAME.
043400 J099-COUNTERPTY-EX.
043500     EXIT.
043600
043700******************************************************************
043800*************** END OF PROGRAM SOURCE -  PBMFKBNK ***************
043900******************************************************************
