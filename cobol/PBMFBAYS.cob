000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMFBAYS.
000500 AUTHOR.         R SOMCHART.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   15 DEC 1987.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  U1 CALLED LINE PARSER FOR THE BAY-SAVINGS (KEPT
001200*               BY KRUNGSRI) FORMAT.  PBMINGST HANDS THIS ROUTINE
001300*               ONE GROUPED RECORD AT A TIME - PRS-LINE-TEXT IS
001400*               THE RECORD-START LINE (DD/MM/YYYY HH:MM, BUDDHIST
001500*               ERA YEAR), PRS-CONT-LINE-TEXT IS THE JOINED
001600*               CONTINUATION TEXT (SPACES IF NONE).  AMOUNTS ARE
001700*               TAKEN FROM THE FIRST LINE ONLY AND REQUIRE AT
001800*               LEAST TWO AMOUNT TOKENS (TRANSACTION, RUNNING
001900*               BALANCE); THE FIRST IS THE TRANSACTION AMOUNT.
002000*______________________________________________________________
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PB0033  15/12/1987  RSC    - INITIAL VERSION.
002400*----------------------------------------------------------------*
002500* PB0071  22/05/1992  TNA    - ADD CHANNEL TOKEN MAP (KEPT, OTH.
002600*                               MOBILE, OTH.ATM, OTH.INTERNET,
002700*                               OTH.COUNTER, OTH.CDM, SYSTEM, KMA,
002800*                               KOL, KBOL, KS ATM) FOR PAYMENT-
002900*                               METHOD FALLBACK.
003000*----------------------------------------------------------------*
003100* PBY2K13 24/11/1998  WCH    - YEAR 2000 REVIEW - BUDDHIST-ERA
003200*                               4-DIGIT YEAR ALREADY ROUTES
003300*                               THROUGH PBMDATE'S >2500 RULE, NO
003400*                               LOCAL CHANGE REQUIRED.
003500*----------------------------------------------------------------*
003600* PB0163  30/09/2008  NAT    - ADD CARD-BILL/INVESTMENT OVERRIDE
003700*                               ON EXPENSE ROWS VIA PBMXCLAS.
003800*----------------------------------------------------------------*
003900* PB0214  11/06/2018  KP     - TICKET OCR-3701 SKIP INTERNAL
004000*                               SAVINGS-POCKET MOVEMENTS AND
004100*                               POCKET-RETURN ROWS.
004200*----------------------------------------------------------------*
004300* PB0225  14/09/2021  KP     - TICKET OCR-3701 FOLLOW-UP - THE
004400*                               POCKET-MOVEMENT AND TYPE KEYWORDS
004500*                               WERE STILL THE ENGLISH STAND-IN
004600*                               WORDING, AND THE "BANK CODE"
004700*                               PRESENCE TEST WAS A LITERAL STRING
004800*                               TEST RATHER THAN A REAL BANK-CODE
004900*                               LOOKUP.  REPLACED BOTH WITH THE
005000*                               SHOP'S OWN THAI KEYWORDS AND A
005100*                               24-ENTRY BANK-CODE TABLE, AND
005200*                               DROPPED THE UNUSED PBMXCLAS LINKAGE
005300*                               FIELDS.
005400*================================================================
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
006700
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM PBMFBAYS **".
007700
007800 01  WK-C-COMMON.
007900     COPY PBCOMWS.
008000
008100 01  WK-C-SKIP-KEYWORD-TABLE.
008200     05  WK-C-SKIP-ENTRY OCCURS 02 TIMES PIC X(55) VALUE SPACES.
008300 01  WK-C-SKIP-ALT REDEFINES WK-C-SKIP-KEYWORD-TABLE.
008400     05  WK-C-SKIP-BYTES OCCURS 02 TIMES PIC X(55).
008500
008600 01  WK-C-TYPE-KEYWORD-TABLE.
008700     05  WK-C-TYPE-ENTRY OCCURS 04 TIMES PIC X(35) VALUE SPACES.
008800 01  WK-C-TYPE-ALT REDEFINES WK-C-TYPE-KEYWORD-TABLE.
008900     05  WK-C-TYPE-BYTES OCCURS 04 TIMES PIC X(35).
009000
009100 01  WK-C-BANKCODE-TABLE.
009200     05  WK-C-BANKCODE OCCURS 24 TIMES PIC X(08) VALUE SPACES.
009300 01  WK-C-BANKCODE-ALT REDEFINES WK-C-BANKCODE-TABLE.
009400     05  WK-C-BANKCODE-BYTES OCCURS 24 TIMES PIC X(08).
009500
009600 01  WK-C-CHANNEL-MAP-TABLE.
009700     05  WK-C-CHANNEL-ENTRY OCCURS 11 TIMES.
009800         10  WK-C-CHANNEL-NAME       PIC X(10).
009900         10  WK-C-CHANNEL-METHOD     PIC X(15).
010000 01  WK-C-CHANNEL-MAP-ALT REDEFINES WK-C-CHANNEL-MAP-TABLE.
010100     05  WK-C-CHANNEL-MAP-BYTES OCCURS 11 TIMES PIC X(25).
010200
010300 01  WK-N-TOKEN-TABLE.
010400     05  WK-N-TOKEN OCCURS 20 TIMES PIC X(30).
010500 01  WK-N-TOKEN-ALT REDEFINES WK-N-TOKEN-TABLE.
010600     05  WK-N-TOKEN-BYTES OCCURS 20 TIMES PIC X(30).
010700
010800 01  WK-N-WORK-AREA.
010900     05  WK-N-TOKEN-COUNT         PIC 9(02) COMP-3 VALUE ZERO.
011000     05  WK-N-TOKEN-IDX           PIC 9(02) COMP-3 VALUE ZERO.
011100     05  WK-N-AMT-TOKEN-IDX       PIC 9(02) COMP-3 VALUE ZERO.
011200     05  WK-N-AMT-TOKEN-COUNT     PIC 9(02) COMP-3 VALUE ZERO.
011300     05  WK-N-MAP-IDX             PIC 9(02) COMP-3 VALUE ZERO.
011400     05  WK-N-HIT-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
011500     05  WK-N-HIT-ALT REDEFINES WK-N-HIT-COUNT PIC X(02).
011600     05  WK-N-AMT-WHOLE           PIC 9(09) COMP-3 VALUE ZERO.
011700     05  WK-N-AMT-FRAC            PIC 9(02) COMP-3 VALUE ZERO.
011800     05  WK-C-TYPE-FOUND          PIC X(01) VALUE "N".
011900     05  WK-C-CHANNEL-FOUND       PIC X(01) VALUE "N".
012000     05  WK-C-BANK-CODE-PRESENT   PIC X(01) VALUE "N".
012100     05  FILLER                   PIC X(08).
012200
012300 01  WK-C-DESC-AREA.
012400     05  WK-C-DESC-BUILD          PIC X(180) VALUE SPACES.
012500     05  WK-C-AMT-CLEAN           PIC X(15)  VALUE SPACES.
012600     05  WK-C-CHANNEL-TOK         PIC X(10)  VALUE SPACES.
012700     05  FILLER                   PIC X(08).
012800
012900 01  WK-C-DATE-TOK-AREA.
013000     05  WK-C-DATE-TOK            PIC X(10) VALUE SPACES.
013100     05  WK-C-DATE-TOK-D          PIC X(02) VALUE SPACES.
013200     05  WK-C-DATE-TOK-M          PIC X(02) VALUE SPACES.
013300     05  WK-C-DATE-TOK-Y          PIC X(04) VALUE SPACES.
013400     05  FILLER                   PIC X(08).
013500
013600 01  WK-PBMDATE-LINK-AREA.
013700     05  WK-PBMDATE-DD            PIC 9(02).
013800     05  WK-PBMDATE-MM            PIC 9(02).
013900     05  WK-PBMDATE-YY            PIC 9(04).
014000     05  WK-PBMDATE-YY2-FLAG      PIC X(01).
014100     05  WK-PBMDATE-OUT-DATE      PIC 9(08).
014200     05  WK-PBMDATE-OUT-DATE-BRK REDEFINES WK-PBMDATE-OUT-DATE.
014300         10  WK-PBMDATE-OUT-CCYY  PIC 9(04).
014400         10  WK-PBMDATE-OUT-MM    PIC 9(02).
014500         10  WK-PBMDATE-OUT-DD    PIC 9(02).
014600     05  WK-PBMDATE-OUT-CONF      PIC 9V99.
014700     05  FILLER                   PIC X(10).
014800
014900 01  WK-PBMPAYMD-LINK-AREA.
015000     05  WK-PBMPAYMD-DESC         PIC X(100).
015100     05  WK-PBMPAYMD-CHANNEL      PIC X(15).
015200     05  WK-PBMPAYMD-METHOD       PIC X(15).
015300     05  WK-PBMPAYMD-CONF         PIC 9V99.
015400     05  FILLER                   PIC X(05).
015500
015600 01  WK-PBMXCLAS-LINK-AREA.
015700     05  WK-PBMXCLAS-AMOUNT       PIC S9(09)V99 COMP-3.
015800     05  WK-PBMXCLAS-DESC         PIC X(100).
015900     05  WK-PBMXCLAS-CPTY-REF     PIC X(20).
016000     05  WK-PBMXCLAS-OUT-TYPE     PIC X(08).
016100     05  WK-PBMXCLAS-OUT-CATEGORY PIC X(30).
016200     05  WK-PBMXCLAS-OUT-OVERRIDE PIC X(01).
016300     05  FILLER                   PIC X(10).
016400
016500 01  WK-PBMCPTY-LINK-AREA.
016600     05  WK-PBMCPTY-DESC          PIC X(100).
016700     05  WK-PBMCPTY-REF           PIC X(20).
016800     05  WK-PBMCPTY-NAME          PIC X(60).
016900     05  FILLER                   PIC X(10).
017000
017100 LINKAGE SECTION.
017200*****************
017300     COPY PBPRSREC.
017400 EJECT
017500********************************************************
017600 PROCEDURE DIVISION USING PRS-RECORD.
017700********************************************************
017800 MAIN-MODULE.
017900     PERFORM A000-INIT-OUTPUT-RTN THRU A099-INIT-OUTPUT-EX.
018000     PERFORM A100-LOAD-TABLES-RTN THRU A199-LOAD-TABLES-EX.
018100     PERFORM A200-TOKENIZE-RTN THRU A299-TOKENIZE-EX.
018200     IF  WK-N-TOKEN-COUNT < 3
018300         MOVE "Y" TO PRS-OUT-SKIP
018400     ELSE
018500         PERFORM B000-PARSE-DATE-RTN THRU B099-PARSE-DATE-EX
018600     END-IF.
018700     IF  PRS-OUT-SKIP NOT = "Y"
018800         PERFORM C000-FIND-AMOUNTS-RTN THRU C099-FIND-AMOUNTS-EX
018900     END-IF.
019000     IF  PRS-OUT-SKIP NOT = "Y"
019100         PERFORM D000-BUILD-DESC-RTN THRU D099-BUILD-DESC-EX
019200     END-IF.
019300     IF  PRS-OUT-SKIP NOT = "Y"
019400         PERFORM E000-CHECK-SKIP-RTN THRU E099-CHECK-SKIP-EX
019500     END-IF.
019600     IF  PRS-OUT-SKIP NOT = "Y"
019700         PERFORM F000-SET-TYPE-RTN THRU F099-SET-TYPE-EX
019800     END-IF.
019900     IF  PRS-OUT-SKIP NOT = "Y"
020000         PERFORM G000-CLASSIFY-RTN THRU G099-CLASSIFY-EX
020100         PERFORM H000-PAYMETHOD-RTN THRU H099-PAYMETHOD-EX
020200         PERFORM I000-COUNTERPTY-RTN THRU I099-COUNTERPTY-EX
020300     END-IF.
020400     EXIT PROGRAM.
020500
020600 A000-INIT-OUTPUT-RTN.
020700     MOVE "N"    TO PRS-OUT-SKIP.
020800     MOVE ZERO   TO PRS-AMOUNT-THB PRS-ORIG-AMOUNT PRS-EXCH-RATE.
020900     MOVE SPACES TO PRS-AMOUNT-SET PRS-ORIG-CURRENCY PRS-TXN-TYPE
021000                    PRS-PAY-METHOD PRS-CP-REF PRS-CP-NAME
021100                    PRS-DESCRIPTION PRS-TXN-TIME.
021200     MOVE ZERO   TO PRS-TXN-DATE PRS-CONF-AMOUNT PRS-CONF-DATE
021300                    PRS-CONF-TYPE PRS-CONF-DESC PRS-CONF-METHOD.
021400 A099-INIT-OUTPUT-EX.
021500     EXIT.
021600
021700 A100-LOAD-TABLES-RTN.
021800     MOVE "ฝากเก็บเองไป"
021900         TO WK-C-SKIP-ENTRY(1).
022000     MOVE "แอบเก็บอัตโนมัติไป"
022100         TO WK-C-SKIP-ENTRY(2).
022200     MOVE "เงินเข้าจาก"    TO WK-C-TYPE-ENTRY(1).
022300     MOVE "เงินออกไป"     TO WK-C-TYPE-ENTRY(2).
022400     MOVE "จ่ายด้วย"      TO WK-C-TYPE-ENTRY(3).
022500     MOVE "ชำระ"          TO WK-C-TYPE-ENTRY(4).
022600     MOVE "SCB"      TO WK-C-BANKCODE(01).
022700     MOVE "KBANK"    TO WK-C-BANKCODE(02).
022800     MOVE "BBL"      TO WK-C-BANKCODE(03).
022900     MOVE "KTB"      TO WK-C-BANKCODE(04).
023000     MOVE "BAY"      TO WK-C-BANKCODE(05).
023100     MOVE "TMB"      TO WK-C-BANKCODE(06).
023200     MOVE "TTB"      TO WK-C-BANKCODE(07).
023300     MOVE "GSB"      TO WK-C-BANKCODE(08).
023400     MOVE "BAAC"     TO WK-C-BANKCODE(09).
023500     MOVE "GHB"      TO WK-C-BANKCODE(10).
023600     MOVE "KK"       TO WK-C-BANKCODE(11).
023700     MOVE "TISCO"    TO WK-C-BANKCODE(12).
023800     MOVE "LH"       TO WK-C-BANKCODE(13).
023900     MOVE "CIMB"     TO WK-C-BANKCODE(14).
024000     MOVE "UOB"      TO WK-C-BANKCODE(15).
024100     MOVE "CITI"     TO WK-C-BANKCODE(16).
024200     MOVE "ICBC"     TO WK-C-BANKCODE(17).
024300     MOVE "TBANK"    TO WK-C-BANKCODE(18).
024400     MOVE "LHBANK"   TO WK-C-BANKCODE(19).
024500     MOVE "GHBANK"   TO WK-C-BANKCODE(20).
024600     MOVE "ISBT"     TO WK-C-BANKCODE(21).
024700     MOVE "TCRB"     TO WK-C-BANKCODE(22).
024800     MOVE "KRUNGSRI" TO WK-C-BANKCODE(23).
024900     MOVE "KEPT"      TO WK-C-CHANNEL-NAME(01).
025000     MOVE "DIGITAL_WALLET" TO WK-C-CHANNEL-METHOD(01).
025100     MOVE "OTH.MOBIL" TO WK-C-CHANNEL-NAME(02).
025200     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(02).
025300     MOVE "OTH.ATM"   TO WK-C-CHANNEL-NAME(03).
025400     MOVE "ATM"       TO WK-C-CHANNEL-METHOD(03).
025500     MOVE "OTH.INTER" TO WK-C-CHANNEL-NAME(04).
025600     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(04).
025700     MOVE "OTH.COUNT" TO WK-C-CHANNEL-NAME(05).
025800     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(05).
025900     MOVE "OTH.CDM"   TO WK-C-CHANNEL-NAME(06).
026000     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(06).
026100     MOVE "SYSTEM"    TO WK-C-CHANNEL-NAME(07).
026200     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(07).
026300     MOVE "KMA"       TO WK-C-CHANNEL-NAME(08).
026400     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(08).
026500     MOVE "KOL"       TO WK-C-CHANNEL-NAME(09).
026600     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(09).
026700     MOVE "KBOL"      TO WK-C-CHANNEL-NAME(10).
026800     MOVE "BANK_TRANSFER" TO WK-C-CHANNEL-METHOD(10).
026900     MOVE "KS ATM"    TO WK-C-CHANNEL-NAME(11).
027000     MOVE "ATM"       TO WK-C-CHANNEL-METHOD(11).
027100 A199-LOAD-TABLES-EX.
027200     EXIT.
027300
027400*------------------------------------------------------------------*
027500*  SPLIT THE RECORD-START LINE INTO BLANK-DELIMITED TOKENS.        *
027600*------------------------------------------------------------------*
027700 A200-TOKENIZE-RTN.
027800     MOVE SPACES TO WK-N-TOKEN-TABLE.
027900     UNSTRING PRS-LINE-TEXT DELIMITED BY ALL SPACE
028000         INTO WK-N-TOKEN(01) WK-N-TOKEN(02) WK-N-TOKEN(03)
028100              WK-N-TOKEN(04) WK-N-TOKEN(05) WK-N-TOKEN(06)
028200              WK-N-TOKEN(07) WK-N-TOKEN(08) WK-N-TOKEN(09)
028300              WK-N-TOKEN(10) WK-N-TOKEN(11) WK-N-TOKEN(12)
028400              WK-N-TOKEN(13) WK-N-TOKEN(14) WK-N-TOKEN(15)
028500              WK-N-TOKEN(16) WK-N-TOKEN(17) WK-N-TOKEN(18)
028600              WK-N-TOKEN(19) WK-N-TOKEN(20).
028700     MOVE ZERO TO WK-N-TOKEN-COUNT.
028800     MOVE 1    TO WK-N-TOKEN-IDX.
028900     PERFORM A210-COUNT-ONE-TOKEN THRU A219-COUNT-ONE-TOKEN-EX
029000        UNTIL WK-N-TOKEN-IDX > 20.
029100 A299-TOKENIZE-EX.
029200     EXIT.
029300
029400 A210-COUNT-ONE-TOKEN.
029500     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
029600         MOVE WK-N-TOKEN-IDX TO WK-N-TOKEN-COUNT
029700     END-IF.
029800     ADD 1 TO WK-N-TOKEN-IDX.
029900 A219-COUNT-ONE-TOKEN-EX.
030000     EXIT.
030100
030200*------------------------------------------------------------------*
030300*  TOKEN 1 = DATE (DD/MM/YYYY, BUDDHIST ERA); TOKEN 2 = TIME.      *
030400*------------------------------------------------------------------*
030500 B000-PARSE-DATE-RTN.
030600     MOVE WK-N-TOKEN(1) TO WK-C-DATE-TOK.
030700     MOVE SPACES TO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
030800     UNSTRING WK-C-DATE-TOK DELIMITED BY "/"
030900         INTO WK-C-DATE-TOK-D WK-C-DATE-TOK-M WK-C-DATE-TOK-Y.
031000     MOVE WK-C-DATE-TOK-D TO WK-PBMDATE-DD.
031100     MOVE WK-C-DATE-TOK-M TO WK-PBMDATE-MM.
031200     MOVE "N"             TO WK-PBMDATE-YY2-FLAG.
031300     MOVE WK-C-DATE-TOK-Y TO WK-PBMDATE-YY.
031400     CALL "PBMDATE" USING WK-PBMDATE-LINK-AREA.
031500     MOVE WK-PBMDATE-OUT-DATE TO PRS-TXN-DATE.
031600     MOVE WK-PBMDATE-OUT-CONF TO PRS-CONF-DATE.
031700     MOVE WK-N-TOKEN(2)       TO PRS-TXN-TIME.
031800     IF  WK-PBMDATE-OUT-CONF = 0
031900         MOVE "Y" TO PRS-OUT-SKIP
032000     END-IF.
032100 B099-PARSE-DATE-EX.
032200     EXIT.
032300
032400*------------------------------------------------------------------*
032500*  REQUIRE AT LEAST TWO AMOUNT TOKENS (TRANSACTION, RUNNING        *
032600*  BALANCE); THE FIRST AMOUNT TOKEN FROM TOKEN 3 ONWARD IS THE     *
032700*  TRANSACTION AMOUNT.  THE TRAILING TOKEN AFTER THE LAST AMOUNT   *
032800*  IS THE CHANNEL TAG.                                             *
032900*------------------------------------------------------------------*
033000 C000-FIND-AMOUNTS-RTN.
033100     MOVE ZERO TO WK-N-AMT-TOKEN-IDX WK-N-AMT-TOKEN-COUNT.
033200     MOVE 3    TO WK-N-TOKEN-IDX.
033300     PERFORM C010-SCAN-FWD-FOR-AMOUNT
033400        THRU C019-SCAN-FWD-FOR-AMOUNT-EX
033500        UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT.
033600     IF  WK-N-AMT-TOKEN-COUNT < 2
033700         MOVE "Y" TO PRS-OUT-SKIP
033800     ELSE
033900         MOVE WK-N-TOKEN(WK-N-AMT-TOKEN-IDX) TO WK-C-AMT-CLEAN
034000         INSPECT WK-C-AMT-CLEAN REPLACING ALL "," BY SPACE
034100         MOVE ZERO TO WK-N-AMT-WHOLE WK-N-AMT-FRAC
034200         UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
034300             INTO WK-N-AMT-WHOLE WK-N-AMT-FRAC
034400         COMPUTE PRS-AMOUNT-THB =
034500             WK-N-AMT-WHOLE + (WK-N-AMT-FRAC / 100)
034600         MOVE "Y" TO PRS-AMOUNT-SET
034700         MOVE .95 TO PRS-CONF-AMOUNT
034800         IF  WK-N-TOKEN-COUNT > WK-N-TOKEN-IDX
034900             MOVE WK-N-TOKEN(WK-N-TOKEN-COUNT)
035000                 TO WK-C-CHANNEL-TOK
035100         END-IF
035200     END-IF.
035300 C099-FIND-AMOUNTS-EX.
035400     EXIT.
035500
035600 C010-SCAN-FWD-FOR-AMOUNT.
035700     MOVE ZERO TO WK-N-HIT-COUNT.
035800     INSPECT WK-N-TOKEN(WK-N-TOKEN-IDX) TALLYING WK-N-HIT-COUNT
035900         FOR ALL ".".
036000     IF  WK-N-HIT-COUNT > 0
036100         ADD 1 TO WK-N-AMT-TOKEN-COUNT
036200         IF  WK-N-AMT-TOKEN-COUNT = 1
036300             MOVE WK-N-TOKEN-IDX TO WK-N-AMT-TOKEN-IDX
036400         END-IF
036500     END-IF.
036600     ADD 1 TO WK-N-TOKEN-IDX.
036700 C019-SCAN-FWD-FOR-AMOUNT-EX.
036800     EXIT.
036900
037000*------------------------------------------------------------------*
037100*  DESCRIPTION = FIRST-LINE TEXT BEFORE THE FIRST AMOUNT TOKEN     *
037200*  PLUS THE JOINED CONTINUATION TEXT.                              *
037300*------------------------------------------------------------------*
037400 D000-BUILD-DESC-RTN.
037500     MOVE SPACES TO WK-C-DESC-BUILD.
037600     MOVE 3 TO WK-N-TOKEN-IDX.
037700     PERFORM D100-APPEND-ONE-TOKEN THRU D199-APPEND-ONE-TOKEN-EX
037800        UNTIL WK-N-TOKEN-IDX >= WK-N-AMT-TOKEN-IDX.
037900     IF  PRS-CONT-LINE-TEXT NOT = SPACES
038000         STRING WK-C-DESC-BUILD  DELIMITED BY SPACE
038100                " "              DELIMITED BY SIZE
038200                PRS-CONT-LINE-TEXT DELIMITED BY SIZE
038300            INTO WK-C-DESC-BUILD
038400     END-IF.
038500     MOVE WK-C-DESC-BUILD TO PRS-DESCRIPTION.
038600     MOVE .85 TO PRS-CONF-DESC.
038700 D099-BUILD-DESC-EX.
038800     EXIT.
038900
039000 D100-APPEND-ONE-TOKEN.
039100     IF  WK-N-TOKEN(WK-N-TOKEN-IDX) NOT = SPACES
039200         STRING WK-C-DESC-BUILD DELIMITED BY SPACE
039300                " "             DELIMITED BY SIZE
039400                WK-N-TOKEN(WK-N-TOKEN-IDX) DELIMITED BY SPACE
039500            INTO WK-C-DESC-BUILD
039600     END-IF.
039700     ADD 1 TO WK-N-TOKEN-IDX.
039800 D199-APPEND-ONE-TOKEN-EX.
039900     EXIT.
040000
040100*------------------------------------------------------------------*
040200*  DROP INTERNAL SAVINGS-POCKET MOVEMENTS AND POCKET-RETURN ROWS.  *
040300*------------------------------------------------------------------*
040400 E000-CHECK-SKIP-RTN.
040500     MOVE "N" TO WK-C-TYPE-FOUND.
040600     MOVE 1   TO WK-N-MAP-IDX.
040700     PERFORM E100-SCAN-ONE-SKIP-KEYWORD
040800        THRU E199-SCAN-ONE-SKIP-KEYWORD-EX
040900        UNTIL WK-N-MAP-IDX > 2 OR WK-C-TYPE-FOUND = "Y".
041000     IF  WK-C-TYPE-FOUND = "Y"
041100         MOVE "Y" TO PRS-OUT-SKIP
041200     ELSE
041300         PERFORM E050-CHECK-POCKET-RETURN
041400            THRU E059-CHECK-POCKET-RETURN-EX
041500     END-IF.
041600 E099-CHECK-SKIP-EX.
041700     EXIT.
041800
041900*------------------------------------------------------------------*
042000*  A "MONEY IN FROM" LINE NAMING A SAVINGS POCKET IS A             *
042100*  RETURN, NOT A TRANSFER - SKIP IT LIKE A POCKET DEPOSIT.         *
042200*------------------------------------------------------------------*
042300 E050-CHECK-POCKET-RETURN.
042400     MOVE ZERO TO WK-N-HIT-COUNT.
042500     INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
042600         FOR ALL "เงินเข้าจาก".
042700     IF  WK-N-HIT-COUNT > 0
042800         MOVE ZERO TO WK-N-HIT-COUNT
042900         INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
043000             FOR ALL "SAVINGS"
043100         IF  WK-N-HIT-COUNT > 0
043200             MOVE "Y" TO PRS-OUT-SKIP
043300         END-IF
043400     END-IF.
043500 E059-CHECK-POCKET-RETURN-EX.
043600     EXIT.
043700
043800 E100-SCAN-ONE-SKIP-KEYWORD.
043900     MOVE ZERO TO WK-N-HIT-COUNT.
044000     INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
044100         FOR ALL WK-C-SKIP-ENTRY(WK-N-MAP-IDX).
044200     IF  WK-N-HIT-COUNT > 0
044300         MOVE "Y" TO WK-C-TYPE-FOUND
044400     END-IF.
044500     ADD 1 TO WK-N-MAP-IDX.
044600 E199-SCAN-ONE-SKIP-KEYWORD-EX.
044700     EXIT.
044800
044900*------------------------------------------------------------------*
045000*  INTEREST KEYWORD = INCOME; "MONEY IN FROM" = TRANSFER IF A      *
045100*  BANK CODE SHOWS ELSE INCOME; "MONEY OUT TO" = TRANSFER;         *
045200*  PAYMENT KEYWORDS = EXPENSE; OTHERWISE SKIP.                     *
045300*------------------------------------------------------------------*
045400 F000-SET-TYPE-RTN.
045500     MOVE "N" TO WK-C-BANK-CODE-PRESENT.
045600     MOVE 1   TO WK-N-MAP-IDX.
045700     PERFORM F050-SCAN-ONE-BANKCODE THRU F059-SCAN-ONE-BANKCODE-EX
045800        UNTIL WK-N-MAP-IDX > 24 OR WK-C-BANK-CODE-PRESENT = "Y".
045900
046000     MOVE ZERO TO WK-N-HIT-COUNT.
046100     INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
046200         FOR ALL "ดอกเบี้ย".
046300     IF  WK-N-HIT-COUNT > 0
046400         MOVE "INCOME" TO PRS-TXN-TYPE
046500     ELSE
046600         MOVE ZERO TO WK-N-HIT-COUNT
046700         INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
046800             FOR ALL WK-C-TYPE-ENTRY(1)
046900         IF  WK-N-HIT-COUNT > 0
047000             IF  WK-C-BANK-CODE-PRESENT = "Y"
047100                 MOVE "TRANSFER" TO PRS-TXN-TYPE
047200             ELSE
047300                 MOVE "INCOME"   TO PRS-TXN-TYPE
047400             END-IF
047500         ELSE
047600             MOVE ZERO TO WK-N-HIT-COUNT
047700             INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
047800                 FOR ALL WK-C-TYPE-ENTRY(2)
047900             IF  WK-N-HIT-COUNT > 0
048000                 MOVE "TRANSFER" TO PRS-TXN-TYPE
048100             ELSE
048200                 MOVE ZERO TO WK-N-HIT-COUNT
048300                 INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
048400                     FOR ALL WK-C-TYPE-ENTRY(3)
048500                 IF  WK-N-HIT-COUNT = 0
048600                     INSPECT PRS-DESCRIPTION
048700                         TALLYING WK-N-HIT-COUNT
048800                         FOR ALL WK-C-TYPE-ENTRY(4)
048900                 END-IF
049000                 IF  WK-N-HIT-COUNT > 0
049100                     MOVE "EXPENSE" TO PRS-TXN-TYPE
049200                 ELSE
049300                     MOVE "Y" TO PRS-OUT-SKIP
049400                 END-IF
049500             END-IF
049600         END-IF
049700     END-IF.
049800     MOVE .90 TO PRS-CONF-TYPE.
049900 F099-SET-TYPE-EX.
050000     EXIT.
050100
050200 F050-SCAN-ONE-BANKCODE.
050300     IF  WK-C-BANKCODE(WK-N-MAP-IDX) NOT = SPACES
050400         MOVE ZERO TO WK-N-HIT-COUNT
050500         INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
050600             FOR ALL WK-C-BANKCODE(WK-N-MAP-IDX)
050700         IF  WK-N-HIT-COUNT > 0
050800             MOVE "Y" TO WK-C-BANK-CODE-PRESENT
050900         END-IF
051000     END-IF.
051100     ADD 1 TO WK-N-MAP-IDX.
051200 F059-SCAN-ONE-BANKCODE-EX.
051300     EXIT.
051400
051500*------------------------------------------------------------------*
051600*  APPLY CARD-BILL/INVESTMENT OVERRIDES TO EXPENSE ROWS.           *
051700*------------------------------------------------------------------*
051800 G000-CLASSIFY-RTN.
051900     IF  PRS-TXN-TYPE = "EXPENSE"
052000         MOVE PRS-AMOUNT-THB  TO WK-PBMXCLAS-AMOUNT
052100         MOVE PRS-DESCRIPTION TO WK-PBMXCLAS-DESC
052200         MOVE SPACES          TO WK-PBMXCLAS-CPTY-REF
052300         CALL "PBMXCLAS" USING WK-PBMXCLAS-LINK-AREA
052400         IF  WK-PBMXCLAS-OUT-OVERRIDE = "Y"
052500             MOVE WK-PBMXCLAS-OUT-TYPE TO PRS-TXN-TYPE
052600         END-IF
052700     END-IF.
052800 G099-CLASSIFY-EX.
052900     EXIT.
053000
053100*------------------------------------------------------------------*
053200*  METHOD: DETECTED KEYWORDS FIRST; ELSE "PAID VIA QR" ⇒ QR_CODE;  *
053300*  ELSE THE CHANNEL TOKEN MAP.                                     *
053400*------------------------------------------------------------------*
053500 H000-PAYMETHOD-RTN.
053600     MOVE PRS-DESCRIPTION  TO WK-PBMPAYMD-DESC.
053700     MOVE WK-C-CHANNEL-TOK TO WK-PBMPAYMD-CHANNEL.
053800     CALL "PBMPAYMD" USING WK-PBMPAYMD-LINK-AREA.
053900     IF  WK-PBMPAYMD-METHOD NOT = SPACES
054000         MOVE WK-PBMPAYMD-METHOD TO PRS-PAY-METHOD
054100     ELSE
054200         MOVE ZERO TO WK-N-HIT-COUNT
054300         INSPECT PRS-DESCRIPTION TALLYING WK-N-HIT-COUNT
054400             FOR ALL "PAID VIA QR"
054500         IF  WK-N-HIT-COUNT > 0
054600             MOVE "QR_CODE" TO PRS-PAY-METHOD
054700         ELSE
054800             MOVE "N" TO WK-C-CHANNEL-FOUND
054900             MOVE 1   TO WK-N-MAP-IDX
055000             PERFORM H100-SCAN-ONE-CHANNEL
055100                THRU H199-SCAN-ONE-CHANNEL-EX
055200                UNTIL WK-N-MAP-IDX > 11 OR WK-C-CHANNEL-FOUND = "Y"
055300         END-IF
055400     END-IF.
055500     MOVE .70 TO PRS-CONF-METHOD.
055600 H099-PAYMETHOD-EX.
055700     EXIT.
055800
055900 H100-SCAN-ONE-CHANNEL.
056000     IF  WK-C-CHANNEL-NAME(WK-N-MAP-IDX) = WK-C-CHANNEL-TOK
056100         AND WK-C-CHANNEL-TOK NOT = SPACES
056200         MOVE WK-C-CHANNEL-METHOD(WK-N-MAP-IDX) TO PRS-PAY-METHOD
056300         MOVE "Y" TO WK-C-CHANNEL-FOUND
056400     END-IF.
056500     ADD 1 TO WK-N-MAP-IDX.
056600 H199-SCAN-ONE-CHANNEL-EX.
056700     EXIT.
056800
056900 I000-COUNTERPTY-RTN.
057000     MOVE PRS-DESCRIPTION TO WK-PBMCPTY-DESC.
057100     CALL "PBMCPTY" USING WK-PBMCPTY-LINK-AREA.
057200     MOVE WK-PBMCPTY-REF  TO PRS-CP-REF.
057300     MOVE WK-PBMCPTY-NAME TO PRS-CP-NAME.
057400 I099-COUNTERPTY-EX.
057500     EXIT.
057600
057700******************************************************************
057800*************** END OF PROGRAM SOURCE -  PBMFBAYS ***************
057900******************************************************************
