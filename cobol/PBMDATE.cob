000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PBMDATE.
000500 AUTHOR.         R SOMCHART.
000600 INSTALLATION.   PBAM BATCH SYSTEMS.
000700 DATE-WRITTEN.   11 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       PBAM INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALISE A
001200*               STATEMENT-LINE DATE TOKEN (D/M/Y, D-M-Y OR
001300*               YYYY-MM-DD) INTO YYYYMMDD, INCLUDING THE
001400*               TWO-DIGIT-YEAR CENTURY RULE AND BUDDHIST-ERA
001500*               TO COMMON-ERA CONVERSION.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* PB0001  11/03/1986  RSC    - INITIAL VERSION FOR KTC/SCB
002000*                               CREDIT CARD INGEST.
002100*----------------------------------------------------------------*
002200* PB0014  02/09/1987  RSC    - ADD D-M-Y HYPHEN SEPARATOR FORM
002300*                               FOR KBANK ACCOUNT STATEMENTS.
002400*----------------------------------------------------------------*
002500* PB0037  19/02/1990  TNA    - ADD BUDDHIST-ERA TWO-DIGIT YEAR
002600*                               RULE FOR BAY SAVINGS BOOKS.
002700*----------------------------------------------------------------*
002800* PB0055  03/07/1993  TNA    - REJECT CALENDAR-INVALID DATES
002900*                               RATHER THAN DEFAULTING THEM.
003000*----------------------------------------------------------------*
003100* PB0071  21/11/1996  WCH    - CORRECT LEAP-YEAR TEST FOR
003200*                               CENTURY YEARS (1900 NON-LEAP).
003300*----------------------------------------------------------------*
003400* PBY2K01 14/09/1998  WCH    - YEAR 2000 REVIEW: WINDOWING RULE
003500*                               CONFIRMED GOOD PAST 31 DEC 1999;
003600*                               NO CHANGE REQUIRED, SIGNED OFF.
003700*----------------------------------------------------------------*
003800* PB0102  05/05/2003  NAT    - ADD 4-DIGIT ISO YEAR PASS-THROUGH
003900*                               FOR YYYY-MM-DD INPUT FORM.
004000*----------------------------------------------------------------*
004100* PB0164  17/08/2011  KP     - TICKET OCR-2281 CONFIDENCE VALUE
004200*                               STANDARDISED TO 0.85 ON SUCCESS.
004300*----------------------------------------------------------------*
004400* PB0219  29/01/2019  SRN    - TICKET OCR-4410 RECOMPILED, NO
004500*                               LOGIC CHANGE, COPYBOOK REBUILD.
004600*================================================================
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100* NO FILES OWNED BY THIS ROUTINE - WORK AREA ONLY.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM PBMDATE **".
007200
007300 01  WK-C-COMMON.
007400     COPY PBCOMWS.
007500
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-CENTURY-YY      PIC 9(04) COMP-3 VALUE ZERO.
007800     05  WK-N-CENTURY-BASE REDEFINES WK-N-CENTURY-YY.
007900         10  WK-N-CENTURY-00  PIC 9(02).
008000         10  WK-N-YY-02       PIC 9(02).
008100     05  WK-N-FULL-YEAR       PIC 9(04) COMP-3 VALUE ZERO.
008200     05  WK-N-DAYS-IN-MONTH   PIC 9(02) COMP-3 VALUE ZERO.
008300     05  WS-VALID-DATE        PIC X(01) VALUE "Y".
008400     05  WS-LEAP-YEAR         PIC X(01) VALUE "N".
008500     05  WK-N-QUOTIENT        PIC 9(06) COMP-3 VALUE ZERO.
008600     05  WK-N-REMAINDER       PIC 9(04) COMP-3 VALUE ZERO.
008700     05  FILLER               PIC X(04).
008800
008900 01  WK-N-MONTH-TABLE.
009000     05  WK-N-MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP-3.
009100*                        NOTE: FEB (INDEX 2) ADJUSTED FOR LEAP
009200*                        YEARS IN A150-LEAP-CHECK-RTN BELOW.
009300     05  FILLER               PIC X(02).
009400 01  WK-N-MONTH-ALT REDEFINES WK-N-MONTH-TABLE.
009500     05  WK-N-MONTH-BYTES OCCURS 12 TIMES PIC X(02).
009600
009700 LINKAGE SECTION.
009800*****************
009900 01  WK-PBMDATE-LINK.
010000     05  WK-PBMDATE-DD            PIC 9(02).
010100     05  WK-PBMDATE-MM            PIC 9(02).
010200     05  WK-PBMDATE-YY            PIC 9(04).
010300*                        IF YY2-FLAG = "Y" THIS HOLDS ONLY THE
010400*                        LOW-ORDER 2 DIGITS SUPPLIED BY CALLER.
010500     05  WK-PBMDATE-YY2-FLAG       PIC X(01).
010600*                        "Y" = CALLER SUPPLIED A 2-DIGIT YEAR
010700*                        "N" = CALLER SUPPLIED A FULL 4-DIGIT YEAR
010800     05  WK-PBMDATE-OUT-DATE       PIC 9(08).
010900     05  WK-PBMDATE-OUT-DATE-BRK REDEFINES WK-PBMDATE-OUT-DATE.
011000         10  WK-PBMDATE-OUT-CCYY   PIC 9(04).
011100         10  WK-PBMDATE-OUT-MM     PIC 9(02).
011200         10  WK-PBMDATE-OUT-DD     PIC 9(02).
011300     05  WK-PBMDATE-OUT-CONF       PIC 9V99.
011400     05  FILLER                    PIC X(10).
011500 EJECT
011600********************************************************
011700 PROCEDURE DIVISION USING WK-PBMDATE-LINK.
011800********************************************************
011900 MAIN-MODULE.
012000     PERFORM A000-NORMALISE-DATE-RTN
012100         THRU A099-NORMALISE-DATE-EX.
012200     EXIT PROGRAM.
012300
012400*------------------------------------------------------------------*
012500 A000-NORMALISE-DATE-RTN.
012600*------------------------------------------------------------------*
012700     MOVE 31 TO WK-N-MONTH-DAYS(01).
012800     MOVE 28 TO WK-N-MONTH-DAYS(02).
012900     MOVE 31 TO WK-N-MONTH-DAYS(03).
013000     MOVE 30 TO WK-N-MONTH-DAYS(04).
013100     MOVE 31 TO WK-N-MONTH-DAYS(05).
013200     MOVE 30 TO WK-N-MONTH-DAYS(06).
013300     MOVE 31 TO WK-N-MONTH-DAYS(07).
013400     MOVE 31 TO WK-N-MONTH-DAYS(08).
013500     MOVE 30 TO WK-N-MONTH-DAYS(09).
013600     MOVE 31 TO WK-N-MONTH-DAYS(10).
013700     MOVE 30 TO WK-N-MONTH-DAYS(11).
013800     MOVE 31 TO WK-N-MONTH-DAYS(12).
013900
014000     MOVE ZERO  TO WK-PBMDATE-OUT-DATE.
014100     MOVE ZERO  TO WK-PBMDATE-OUT-CONF.
014200     MOVE "Y"   TO WS-VALID-DATE.
014300
014400     IF  WK-PBMDATE-YY2-FLAG = "Y"
014500         IF  WK-PBMDATE-YY NOT > 30
014600             COMPUTE WK-N-FULL-YEAR = 2000 + WK-PBMDATE-YY
014700         ELSE
014800             COMPUTE WK-N-FULL-YEAR = 2500 + WK-PBMDATE-YY
014900         END-IF
015000     ELSE
015100         MOVE WK-PBMDATE-YY TO WK-N-FULL-YEAR
015200     END-IF.
015300
015400     IF  WK-N-FULL-YEAR > 2500
015500         COMPUTE WK-N-FULL-YEAR = WK-N-FULL-YEAR - 543
015600     END-IF.
015700
015800     IF  WK-PBMDATE-MM < 1 OR WK-PBMDATE-MM > 12
015900         MOVE "N" TO WS-VALID-DATE
016000         GO TO A099-NORMALISE-DATE-EX
016100     END-IF.
016200
016300     PERFORM A150-LEAP-CHECK-RTN THRU A199-LEAP-CHECK-EX.
016400
016500     MOVE WK-N-MONTH-DAYS(WK-PBMDATE-MM) TO WK-N-DAYS-IN-MONTH.
016600     IF  WK-PBMDATE-MM = 2 AND WS-LEAP-YEAR = "Y"
016700         MOVE 29 TO WK-N-DAYS-IN-MONTH
016800     END-IF.
016900
017000     IF  WK-PBMDATE-DD < 1 OR WK-PBMDATE-DD > WK-N-DAYS-IN-MONTH
017100         MOVE "N" TO WS-VALID-DATE
017200         GO TO A099-NORMALISE-DATE-EX
017300     END-IF.
017400
017500     COMPUTE WK-PBMDATE-OUT-DATE =
017600         (WK-N-FULL-YEAR * 10000) +
017700         (WK-PBMDATE-MM  *   100) +
017800          WK-PBMDATE-DD.
017900     MOVE .85 TO WK-PBMDATE-OUT-CONF.
018000
018100 A099-NORMALISE-DATE-EX.
018200     EXIT.
018300
018400*------------------------------------------------------------------*
018500*  LEAP YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS BY 400       *
018600*------------------------------------------------------------------*
018700 A150-LEAP-CHECK-RTN.
018800     MOVE "N" TO WS-LEAP-YEAR.
018900     DIVIDE WK-N-FULL-YEAR BY 4
019000         GIVING WK-N-QUOTIENT REMAINDER WK-N-REMAINDER.
019100     IF  WK-N-REMAINDER = 0
019200         DIVIDE WK-N-FULL-YEAR BY 100
019300             GIVING WK-N-QUOTIENT REMAINDER WK-N-REMAINDER
019400         IF  WK-N-REMAINDER NOT = 0
019500             MOVE "Y" TO WS-LEAP-YEAR
019600         ELSE
019700             DIVIDE WK-N-FULL-YEAR BY 400
019800                 GIVING WK-N-QUOTIENT REMAINDER WK-N-REMAINDER
019900             IF  WK-N-REMAINDER = 0
020000                 MOVE "Y" TO WS-LEAP-YEAR
020100             END-IF
020200         END-IF
020300     END-IF.
020400 A199-LEAP-CHECK-EX.
020500     EXIT.
020600
020700******************************************************************
020800************** END OF PROGRAM SOURCE -  PBMDATE ****************
020900******************************************************************
